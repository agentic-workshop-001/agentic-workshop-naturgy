000100******************************************************************
000110* FECHA       : 10/02/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : FACTURACION GAS NATURAL                          *
000140* PROGRAMA    : FGBAT030                                         *
000150* TIPO        : SUBPROGRAMA (CALLED)                             *
000160* DESCRIPCION : ARMA EL REPORTE IMPRESO DE UNA FACTURA DE GAS YA *
000170*             : CALCULADA POR FGBAT020. LO LLAMA FGBAT020 UNA    *
000180*             : VEZ POR FACTURA, MAS UNA LLAMADA INICIAL PARA    *
000190*             : ABRIR EL ARCHIVO DE REPORTE Y UNA FINAL PARA     *
000200*             : CERRARLO (LK-ACCION-IMPR = A/I/C).               *
000210* ARCHIVOS    : REPSAL=S (PROPIO DE ESTE SUBPROGRAMA)            *
000220* ACCION (ES) : A=ABRE REPORTE, I=IMPRIME FACTURA, C=CIERRA      *
000230* INSTALADO   : DD/MM/AAAA                                       *
000240* BPM/RATIONAL: 241007                                           *
000250* NOMBRE      : IMPRESION DE FACTURA DE GAS                      *
000260* DESCRIPCION : PRIMERA VERSION                                  *
000270******************************************************************
000280*               H I S T O R I A L   D E   C A M B I O S          *
000290******************************************************************
000300* 1987-02-10 EEDR  BPM 241007  PRIMERA VERSION DEL PROGRAMA      *
000310* 1987-03-05 EEDR  BPM 241007  SE AGREGA TRANSLITERACION DE      *
000320*                              ACENTOS, EL REPORTE NO SOPORTA    *
000330*                              EL JUEGO DE CARACTERES LATIN-1    *
000340* 1998-12-10 PEDR  BPM 241097  REVISION Y2K: ENCABEZADO DE       *
000350*                              FACTURA IMPRIME ANO CON 4 DIGITOS *
000360******************************************************************
000370* 2003-03-06 PEDR  BPM 241082  SE AGREGA BLOQUE DE TOTALES AL    *
000380*                              FINAL DE CADA FACTURA             *
000390* 2008-05-23 PEDR  BPM 241142  SE AJUSTA ANCHO DE COLUMNAS PARA  *
000400*                              QUE CUADREN CON EL EMPAQUE DE LA  *
000410*                              IMPRESORA DE CADENA DEL CENTRO DE *
000420*                              COMPUTO                           *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.     FGBAT030.
000460 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000470 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - FACTURACION GAS.
000480 DATE-WRITTEN.   10/02/1987.
000490 DATE-COMPILED.
000500 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540*    ESTE SUBPROGRAMA NO TIENE PARAMETROS DE CORRIDA PROPIOS,      *
000550*    TODO LO QUE NECESITA LLEGA POR LA PROCEDURE DIVISION USING    *
000560 SPECIAL-NAMES.
000570*    CANAL 1 PARA SALTO DE PAGINA SI ALGUN DIA SE MANDA A          *
000580*    IMPRESORA DE LINEA; UPSI-0 PRENDE TRAZAS DE DIAGNOSTICO       *
000590*    DESDE JCL SIN RECOMPILAR                                      *
000600     C01 IS TOP-OF-FORM
000610     CLASS GF-CLASE-DIGITOS IS '0' THRU '9'
000620     UPSI-0 IS WKS-SW-DIAGNOSTICO ON  STATUS IS MODO-DIAGNOSTICO
000630                                  OFF STATUS IS MODO-NORMAL.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*    UNICO ARCHIVO DE ESTE SUBPROGRAMA: EL REPORTE IMPRESO DE      *
000670*    FACTURAS, EN SECUENCIAL DE LINEA                              *
000680     SELECT REPSAL  ASSIGN TO REPSAL
000690            ORGANIZATION   IS LINE SEQUENTIAL
000700            FILE STATUS    IS FS-REPSAL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740*    REPSAL ES DE SALIDA UNICAMENTE, ESTE SUBPROGRAMA NUNCA LEE    *
000750*    EL REPORTE QUE EL MISMO VA ESCRIBIENDO                        *
000760 FD  REPSAL
000770     RECORDING MODE IS F.
000780*    REGISTRO DE 132 POSICIONES, IGUAL A LA BITACORA ERRSAL DE     *
000790*    FGBAT020, PARA QUE AMBOS CALCEN EN LA MISMA IMPRESORA DE      *
000800*    CADENA DEL CENTRO DE COMPUTO                                  *
000810 01  REG-REPSAL.
000820*    UNICA AREA QUE SE USA PARA ESCRIBIR, SE LIMPIA A BLANCOS      *
000830*    ANTES DE CADA STRING O MOVE EN LA PROCEDURE DIVISION           *
000840     02  REG-REPSAL-TEXTO          PIC X(124).
000850*    RELLENO HASTA LOS 132 QUE USA LA IMPRESORA, NO SE ESCRIBE NADA*
000860     02  FILLER                    PIC X(008)   VALUE SPACES.
000870
000880 WORKING-STORAGE SECTION.
000890*    CODIGO DE ESTADO DEL OPEN/WRITE/CLOSE DE REPSAL                *
000900 01  FS-REPSAL                    PIC XX VALUE SPACES.
000910*    AREA DE SERVICIO DE LA RUTINA DE CASA DEBD1R00, INVOCADA EN  *
000920*    210-VERIFICA-ESTADO-REPORTE SI EL OPEN DE REPSAL SALE DE LO  *
000930*    NORMAL                                                      *
000940 01  PROGRAMA                    PIC X(08) VALUE SPACES.
000950 01  ARCHIVO                     PIC X(08) VALUE SPACES.
000960 01  ACCION                      PIC X(10) VALUE SPACES.
000970 01  LLAVE                       PIC X(32) VALUE SPACES.
000980 01  FSE-REPSAL.
000990     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
001000     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
001010     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
001020*    INDICADOR DE QUE REPSAL YA FUE ABIERTO EN ESTA CORRIDA, PARA  *
001030*    QUE 100-ABRIR-REPORTE NO REPITA EL OPEN EN CADA LLAMADA       *
001040 77  WKS-REPORTE-ABIERTO          PIC 9 VALUE ZERO COMP.
001050     88  REPORTE-ABIERTO                 VALUE 1.
001060*    SUBINDICE DE LA TABLA LK-TABLA-LINEA MIENTRAS SE ARMA CADA    *
001070*    LINEA DE DETALLE EN 220-ARMA-DETALLE-LINEA                   *
001080 77  WKS-INDICE-LINEA             PIC 9(02) VALUE ZEROS COMP.
001090******************************************************************
001100*       AREA PARA TRANSLITERAR ACENTOS ANTES DE IMPRIMIR         *
001110******************************************************************
001120 01  WKS-AREA-TRANSLITERA.
001130*    TEXTO TAL COMO LLEGA DE LA TRADUCCION FIJA EN                 *
001140*    220-ARMA-DETALLE-LINEA, ANTES DE QUITARLE LOS ACENTOS         *
001150     02  WKS-TEXTO-ORIGINAL       PIC X(40) VALUE SPACES.
001160*    PARTIDO EN DOS MITADES DE 20, NO SE USA ACTUALMENTE PERO SE   *
001170*    DEJA PORQUE OTRAS RUTINAS DEL AREA LO ESPERAN AL COPIAR ESTE  *
001180*    PATRON DE AREA DE TRABAJO                                    *
001190     02  WKS-TEXTO-ORIGINAL-R REDEFINES WKS-TEXTO-ORIGINAL.
001200         03  WKS-TEXTO-ORIG-1A20   PIC X(20).
001210         03  WKS-TEXTO-ORIG-21A40  PIC X(20).
001220******************************************************************
001230*       LINEA DE DETALLE EDITADA (CONCEPTO 25/CANT.10/PRECIO     *
001240*       14/IMPORTE 12, SEGUN EL LAYOUT DEL REPORTE DE FACTURAS)  *
001250******************************************************************
001260 01  WKS-LINEA-DETALLE.
001270*        NOMBRE DEL CONCEPTO YA TRADUCIDO Y SIN ACENTOS            *
001280     02  WKS-LIN-CONCEPTO         PIC X(25) VALUE SPACES.
001290*        CANTIDAD EDITADA (KWH, DIAS O PORCENTAJE)                 *
001300     02  WKS-LIN-CANTIDAD         PIC X(10) VALUE SPACES.
001310*        PRECIO UNITARIO EDITADO                                  *
001320     02  WKS-LIN-PRECIO           PIC X(14) VALUE SPACES.
001330*        IMPORTE DEL CONCEPTO, YA EDITADO                         *
001340     02  WKS-LIN-IMPORTE          PIC X(12) VALUE SPACES.
001350*    VISTA DE UNA SOLA PIEZA PARA MOVERLA COMPLETA A REG-REPSAL    *
001360 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
001370     02  WKS-LIN-TEXTO-COMPLETO   PIC X(61).
001380*    AREAS DE EDICION CON SIGNO A LA IZQUIERDA, USADAS PARA PASAR  *
001390*    LOS CAMPOS NUMERICOS DEL LINKAGE A TEXTO ANTES DE IMPRIMIR    *
001400 01  WKS-CANTIDAD-EDIT            PIC -(4)9.9999.
001410*    CUATRO DECIMALES PORQUE EL CONSUMO DE GAS SE MIDE EN KWH CON  *
001420*    FRACCION, IGUAL AL CAMPO DE ORIGEN EN LK-CANTIDAD              *
001430 01  WKS-PRECIO-EDIT              PIC -(6)9.999999.
001440*    SEIS DECIMALES, IGUAL A LA PRECISION DEL PRECIO UNITARIO QUE  *
001450*    CALCULA FGBAT020 CON LA TARIFA Y EL FACTOR DE CONVERSION      *
001460 01  WKS-IMPORTE-EDIT             PIC -(8)9.99.
001470*    DOS DECIMALES, PUES EL IMPORTE YA VIENE REDONDEADO A CENTAVOS *
001480 01  WKS-TOTAL-EDIT               PIC -(8)9.99.
001490*    MISMA EDICION QUE WKS-IMPORTE-EDIT, SE REUTILIZA PARA BASE,    *
001500*    IVA Y TOTAL EN 230-ARMA-TOTALES, UNO A LA VEZ                 *
001510******************************************************************
001520*       LINEAS DE ENCABEZADO Y DE SEPARADOR DEL REPORTE          *
001530******************************************************************
001540 01  WKS-LINEA-SEPARADOR          PIC X(66)  VALUE ALL '-'.
001550*    CADA FILLER TRAE EL TITULO DE SU COLUMNA YA ALINEADO AL       *
001560*    MISMO ANCHO QUE EL CAMPO EDITADO CORRESPONDIENTE EN            *
001570*    WKS-LINEA-DETALLE, PARA QUE LAS COLUMNAS CUADREN AL IMPRIMIR   *
001580 01  WKS-LINEA-ENCABEZADO-COLS.
001590     02  FILLER PIC X(25) VALUE 'Concepto'.
001600     02  FILLER PIC X(10) VALUE '  Cantidad'.
001610     02  FILLER PIC X(14) VALUE '  Precio unit.'.
001620     02  FILLER PIC X(12) VALUE '     Importe'.
001630*    VISTA DE UNA SOLA PIEZA PARA MOVER EL ENCABEZADO COMPLETO A    *
001640*    REG-REPSAL CON UN SOLO MOVE, IGUAL QUE WKS-LINEA-DETALLE-R     *
001650 01  WKS-ENCABEZADO-COLS-R REDEFINES WKS-LINEA-ENCABEZADO-COLS.
001660     02  WKS-ENCABEZADO-TEXTO     PIC X(61).
001670
001680 LINKAGE SECTION.
001690*    AREA DE PARAMETROS COMPARTIDA CON FGBAT020, DEBE COINCIDIR    *
001700*    CAMPO A CAMPO CON LA CALL USING DE 270-IMPRIME-FACTURA EN     *
001710*    ESE PROGRAMA                                                 *
001720 01  LK-ACCION-IMPR                PIC X(01).
001730*    GFFACT TRAE REG-GFFACT CON FAC-NUMERO-FACTURA, FAC-CUPS,       *
001740*    FAC-PERIODO-INICIO/FIN, FAC-FECHA-EMISION, FAC-BASE,           *
001750*    FAC-IMPUESTOS Y FAC-TOTAL, EL MISMO LAYOUT QUE GRABA FGBAT020  *
001760*    EN EL MAESTRO DE FACTURAS                                     *
001770     COPY GFFACT.
001780 01  LK-CANT-LINEAS                PIC 9(02) COMP.
001790*    HASTA 4 LINEAS: TERMINO FIJO, TERMINO VARIABLE, ALQUILER      *
001800*    (SI APLICA) E IVA, EN ESE ORDEN FIJO                         *
001810 01  LK-TABLA-LINEA OCCURS 4 TIMES.
001820*        CLAVE DEL CONCEPTO, IGUAL A LOS LITERALES QUE USA         *
001830*        220-ARMA-DETALLE-LINEA EN SU EVALUATE                     *
001840     02  LK-TIPO-LINEA             PIC X(18).
001850*        NO SE USA EN ESTE SUBPROGRAMA, SE RECIBE PORQUE ES PARTE  *
001860*        DEL LAYOUT COMUN, LA DESCRIPCION QUE SE IMPRIME SALE DE   *
001870*        LA TRADUCCION FIJA EN 220-ARMA-DETALLE-LINEA               *
001880     02  LK-DESCRIPCION            PIC X(40).
001890*        CANTIDAD EN KWH, DIAS O PORCENTAJE SEGUN EL CONCEPTO      *
001900     02  LK-CANTIDAD               PIC S9(10)V9(04).
001910*        PRECIO UNITARIO APLICADO A LK-CANTIDAD                    *
001920     02  LK-PRECIO                 PIC S9(06)V9(06).
001930*        IMPORTE YA CALCULADO POR FGBAT020 PARA ESTE CONCEPTO      *
001940     02  LK-IMPORTE                PIC S9(10)V9(02).
001950
001960*    EL ORDEN DE LOS PARAMETROS USING DEBE COINCIDIR EXACTAMENTE   *
001970*    CON EL ORDEN DE LA CALL EN FGBAT020, COBOL NO VALIDA ESTO     *
001980*    EN TIEMPO DE COMPILACION ENTRE SUBPROGRAMAS SEPARADOS         *
001990 PROCEDURE DIVISION USING LK-ACCION-IMPR
002000                           REG-GFFACT
002010                           LK-CANT-LINEAS
002020                           LK-TABLA-LINEA.
002030******************************************************************
002040 000-MAIN SECTION.
002050*    DESPACHA SEGUN EL CODIGO DE ACCION QUE MANDE FGBAT020.        *
002060*    ESTE SUBPROGRAMA NO MANTIENE SECUENCIA PROPIA, OBEDECE LO     *
002070*    QUE LE INDIQUE CADA LLAMADA EN LK-ACCION-IMPR.                *
002080     EVALUATE LK-ACCION-IMPR
002090*        A = PRIMERA LLAMADA, ABRE REPSAL SI HACE FALTA            *
002100        WHEN 'A'
002110           PERFORM 100-ABRIR-REPORTE THRU 100-ABRIR-REPORTE-E
002120*        I = UNA LLAMADA POR FACTURA YA CALCULADA, ARMA LAS TRES   *
002130*            SECCIONES DEL REPORTE IMPRESO                        *
002140        WHEN 'I'
002150           PERFORM 200-ARMA-FACTURA THRU 200-ARMA-FACTURA-E
002160*        C = ULTIMA LLAMADA DEL PROGRAMA, CIERRA REPSAL            *
002170        WHEN 'C'
002180           PERFORM 900-CERRAR-REPORTE
002190                   THRU 900-CERRAR-REPORTE-E
002200*        CUALQUIER OTRO CODIGO SE IGNORA, NO ES ERROR FATAL        *
002210        WHEN OTHER
002220           CONTINUE
002230     END-EVALUATE
002240*    REGRESA EL CONTROL A FGBAT020 DESPUES DE CADA LLAMADA; ESTE   *
002250*    SUBPROGRAMA NO GUARDA ESTADO ENTRE LLAMADAS SALVO LOS         *
002260*    INDICADORES 77 DECLARADOS EN WORKING-STORAGE                  *
002270     GOBACK.
002280******************************************************************
002290*    ABRE REPSAL LA PRIMERA VEZ QUE SE LLAMA CON ACCION 'A'.       *
002300*    LAS LLAMADAS SIGUIENTES NO REABREN EL ARCHIVO, EL INDICADOR   *
002310*    WKS-REPORTE-ABIERTO EVITA EL OPEN DUPLICADO                  *
002320 100-ABRIR-REPORTE SECTION.
002330*    SI YA ESTA ABIERTO NO HACE NADA; FGBAT020 PUEDE MANDAR LA     *
002340*    ACCION 'A' MAS DE UNA VEZ EN CIERTOS REINICIOS DE CORRIDA     *
002350     IF NOT REPORTE-ABIERTO
002360        MOVE 'FGBAT030' TO PROGRAMA
002370        MOVE 'OPEN'     TO ACCION
002380        MOVE SPACES     TO LLAVE
002390        OPEN OUTPUT REPSAL
002400        PERFORM 210-VERIFICA-ESTADO-REPORTE
002410                THRU 210-VERIFICA-ESTADO-REPORTE-E
002420        MOVE 1 TO WKS-REPORTE-ABIERTO
002430     END-IF.
002440 100-ABRIR-REPORTE-E. EXIT.
002450******************************************************************
002460*    210-VERIFICA-ESTADO-REPORTE DOCUMENTA CON DEBD1R00 CUALQUIER *
002470*    FILE STATUS DISTINTO DE '00' AL CREAR REPSAL.  FGBAT030 ES   *
002480*    UN SUBPROGRAMA (NUNCA HACE STOP RUN, SOLO GOBACK A QUIEN LO  *
002490*    LLAMA), ASI QUE LA CORRIDA NO SE ABORTA AQUI: SE DEJA EL     *
002500*    RETURN-CODE EN 91 PARA QUE EL OPERADOR LO VEA AL TERMINAR EL *
002510*    PASO, Y SE REGRESA SIN ABRIR NADA MAS.                       *
002520******************************************************************
002530 210-VERIFICA-ESTADO-REPORTE SECTION.
002540     IF FS-REPSAL NOT = '00'
002550        MOVE 'REPSAL' TO ARCHIVO
002560        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002570                              LLAVE, FS-REPSAL, FSE-REPSAL
002580        MOVE 91 TO RETURN-CODE
002590     END-IF.
002600 210-VERIFICA-ESTADO-REPORTE-E. EXIT.
002610******************************************************************
002620*    ARMA LAS TRES SECCIONES DE LA FACTURA: ENCABEZADO, TABLA    *
002630*    DE LINEAS DE DETALLE Y BLOQUE DE TOTALES                    *
002640******************************************************************
002650 200-ARMA-FACTURA SECTION.
002660*    SECCION 1: ENCABEZADO (NUMERO, CUPS, PERIODO, FECHA).         *
002670     PERFORM 210-ARMA-ENCABEZADO THRU 210-ARMA-ENCABEZADO-E
002680*    SECCION 2: UNA LINEA POR CADA CONCEPTO QUE TRAIGA LA TABLA    *
002690*    LK-TABLA-LINEA, TANTAS COMO LK-CANT-LINEAS (FGBAT020 SOLO     *
002700*    MANDA LAS LINEAS CON IMPORTE, VER NOTA EN EL SUBPROGRAMA      *
002710*    LLAMANTE PARA EL CASO ALQUILER = 0)                          *
002720     PERFORM 220-ARMA-DETALLE-LINEA
002730             THRU 220-ARMA-DETALLE-LINEA-E
002740             VARYING WKS-INDICE-LINEA FROM 1 BY 1
002750             UNTIL WKS-INDICE-LINEA > LK-CANT-LINEAS
002760*    SECCION 3: BASE IMPONIBLE, IVA Y TOTAL A PAGAR                *
002770     PERFORM 230-ARMA-TOTALES THRU 230-ARMA-TOTALES-E.
002780 200-ARMA-FACTURA-E. EXIT.
002790******************************************************************
002800 210-ARMA-ENCABEZADO SECTION.
002810*    CADA LINEA SE ARMA LIMPIANDO REG-REPSAL A BLANCOS PRIMERO,    *
002820*    PARA NO DEJAR BASURA DE LA ESCRITURA ANTERIOR EN LAS          *
002830*    POSICIONES QUE EL STRING O MOVE NO ALCANCE A CUBRIR           *
002840*    TITULO DEL REPORTE                                           *
002850     MOVE SPACES TO REG-REPSAL
002860     MOVE 'FACTURA GAS' TO REG-REPSAL
002870     WRITE REG-REPSAL
002880
002890*    NUMERO DE FACTURA ASIGNADO POR FGBAT020 (WKS-SEQ-FACTURA)     *
002900*    DELIMITED BY SPACE CORTA EN EL PRIMER BLANCO, PUES EL CAMPO   *
002910*    VIENE JUSTIFICADO A LA IZQUIERDA Y RELLENO DE ESPACIOS        *
002920     MOVE SPACES TO REG-REPSAL
002930     STRING 'N. Factura: ' DELIMITED BY SIZE
002940            FAC-NUMERO-FACTURA DELIMITED BY SPACE
002950            INTO REG-REPSAL
002960     WRITE REG-REPSAL
002970
002980*    PUNTO DE SUMINISTRO FACTURADO                                *
002990*    FAC-CUPS VIENE COPIADO TAL CUAL LO DEJO FGBAT020 EN EL        *
003000*    REGISTRO DE FACTURA, AQUI NO SE VALIDA SU FORMATO             *
003010     MOVE SPACES TO REG-REPSAL
003020     STRING 'CUPS: ' DELIMITED BY SIZE
003030            FAC-CUPS DELIMITED BY SPACE
003040            INTO REG-REPSAL
003050     WRITE REG-REPSAL
003060
003070*    PERIODO DE CONSUMO FACTURADO (INICIO/FIN, AAAA-MM-DD)        *
003080*    AMBAS FECHAS VIENEN YA FORMATEADAS DESDE FGBAT020, ESTE       *
003090*    SUBPROGRAMA NO HACE NINGUN CALCULO NI VALIDACION DE FECHAS    *
003100     MOVE SPACES TO REG-REPSAL
003110     STRING 'Periodo: ' DELIMITED BY SIZE
003120            FAC-PERIODO-INICIO DELIMITED BY SIZE
003130            ' / '             DELIMITED BY SIZE
003140            FAC-PERIODO-FIN   DELIMITED BY SIZE
003150            INTO REG-REPSAL
003160     WRITE REG-REPSAL
003170
003180*    FECHA EN QUE FGBAT020 CORRIO EL PROCESO DE FACTURACION        *
003190*    NO ES LA FECHA DEL SISTEMA AL MOMENTO DE IMPRIMIR, SINO LA    *
003200*    QUE FGBAT020 GRABO AL CALCULAR LA FACTURA                    *
003210     MOVE SPACES TO REG-REPSAL
003220     STRING 'Fecha emision: ' DELIMITED BY SIZE
003230            FAC-FECHA-EMISION DELIMITED BY SIZE
003240            INTO REG-REPSAL
003250     WRITE REG-REPSAL
003260
003270*    SEPARADOR, ENCABEZADOS DE COLUMNA Y OTRO SEPARADOR, ANTES     *
003280*    DE ENTRAR A LA TABLA DE DETALLE                              *
003290*    WKS-LINEA-SEPARADOR ES UNA FILA DE GUIONES DE ANCHO FIJO,     *
003300*    WKS-LINEA-ENCABEZADO-COLS TRAE LOS TITULOS 'Concepto',        *
003310*    'Cantidad', 'Precio unit.' E 'Importe' YA ALINEADOS A LAS     *
003320*    MISMAS COLUMNAS QUE USA 220-ARMA-DETALLE-LINEA                *
003330     MOVE WKS-LINEA-SEPARADOR TO REG-REPSAL
003340     WRITE REG-REPSAL
003350     MOVE WKS-LINEA-ENCABEZADO-COLS TO REG-REPSAL
003360     WRITE REG-REPSAL
003370     MOVE WKS-LINEA-SEPARADOR TO REG-REPSAL
003380     WRITE REG-REPSAL.
003390 210-ARMA-ENCABEZADO-E. EXIT.
003400******************************************************************
003410*    UNA LINEA DE LA TABLA DE DETALLE, SEGUN EL TIPO DE LINEA    *
003420******************************************************************
003430 220-ARMA-DETALLE-LINEA SECTION.
003440* 2008-05-23 PEDR BPM 241142 AJUSTA ANCHO DE COLUMNAS DEL DETALLE CHG41142
003450*    EL NOMBRE DEL CONCEPTO LLEGA EN MAYUSCULAS Y CON GUION BAJO   *
003460*    DESDE FGBAT020 (ASI SE GUARDA EN EL LAYOUT DE TRANSACCION),  *
003470*    AQUI SE TRADUCE AL TEXTO QUE VE EL CLIENTE EN LA FACTURA      *
003480     EVALUATE LK-TIPO-LINEA(WKS-INDICE-LINEA)
003490*        CARGO FIJO MENSUAL DEL CONTRATO                          *
003500        WHEN 'TERMINO_FIJO      '
003510           MOVE 'Termino fijo' TO WKS-TEXTO-ORIGINAL
003520*        CONSUMO EN KWH MULTIPLICADO POR EL PRECIO VARIABLE        *
003530        WHEN 'TERMINO_VARIABLE  '
003540           MOVE 'Termino variable' TO WKS-TEXTO-ORIGINAL
003550*        ALQUILER DE EQUIPO DE MEDICION, SOLO SI ES MAYOR A CERO   *
003560        WHEN 'ALQUILER          '
003570           MOVE 'Alquiler' TO WKS-TEXTO-ORIGINAL
003580*        IMPUESTO SOBRE LA BASE IMPONIBLE DE LA FACTURA            *
003590        WHEN 'IVA               '
003600           MOVE 'IVA' TO WKS-TEXTO-ORIGINAL
003610*        TIPO DE LINEA DESCONOCIDO, NO DEBERIA LLEGAR DE FGBAT020  *
003620        WHEN OTHER
003630           MOVE SPACES TO WKS-TEXTO-ORIGINAL
003640     END-EVALUATE
003650*    QUITA ACENTOS ANTES DE RECORTAR A 25 POSICIONES, VER 800      *
003660     PERFORM 800-TRANSLITERA-ACENTOS
003670             THRU 800-TRANSLITERA-ACENTOS-E
003680     MOVE WKS-TEXTO-ORIGINAL(1:25) TO WKS-LIN-CONCEPTO
003690
003700*    CANTIDAD CONSUMIDA/APLICADA, SEGUN EL CONCEPTO (KWH, DIAS O   *
003710*    PORCENTAJE DE IVA)                                           *
003720     MOVE LK-CANTIDAD(WKS-INDICE-LINEA) TO WKS-CANTIDAD-EDIT
003730     MOVE WKS-CANTIDAD-EDIT TO WKS-LIN-CANTIDAD
003740
003750*    PRECIO UNITARIO APLICADO A ESA CANTIDAD                      *
003760     MOVE LK-PRECIO(WKS-INDICE-LINEA) TO WKS-PRECIO-EDIT
003770     MOVE WKS-PRECIO-EDIT TO WKS-LIN-PRECIO
003780
003790*    IMPORTE RESULTANTE DE ESE CONCEPTO, YA CALCULADO POR FGBAT020 *
003800     MOVE LK-IMPORTE(WKS-INDICE-LINEA) TO WKS-IMPORTE-EDIT
003810     MOVE WKS-IMPORTE-EDIT TO WKS-LIN-IMPORTE
003820
003830*    ARMA LA LINEA COMPLETA DE 61 POSICIONES Y LA ESCRIBE          *
003840     MOVE SPACES TO REG-REPSAL
003850     STRING WKS-LIN-CONCEPTO DELIMITED BY SIZE
003860            WKS-LIN-CANTIDAD DELIMITED BY SIZE
003870            WKS-LIN-PRECIO   DELIMITED BY SIZE
003880            WKS-LIN-IMPORTE  DELIMITED BY SIZE
003890            INTO REG-REPSAL
003900     WRITE REG-REPSAL.
003910 220-ARMA-DETALLE-LINEA-E. EXIT.
003920******************************************************************
003930 230-ARMA-TOTALES SECTION.
003940* 2003-03-06 PEDR BPM 241082 AGREGA BLOQUE DE TOTALES CON SUFIJO  CHG41082
003950*    CIERRA LA TABLA DE DETALLE                                   *
003960     MOVE WKS-LINEA-SEPARADOR TO REG-REPSAL
003970     WRITE REG-REPSAL
003980
003990*    BASE IMPONIBLE = FAC-TOTAL MENOS EL IVA, YA ACUMULADA POR     *
004000*    FGBAT020 EN FAC-BASE                                         *
004010     MOVE FAC-BASE TO WKS-TOTAL-EDIT
004020     MOVE SPACES TO REG-REPSAL
004030*    LA ETIQUETA SE ALINEA A MANO CON ESPACIOS, NO HAY FUNCION DE  *
004040*    JUSTIFICADO EN ESTE COMPILADOR PARA ESTE USO                 *
004050     STRING '                         Base imponible:  '
004060                  DELIMITED BY SIZE
004070            WKS-TOTAL-EDIT DELIMITED BY SIZE
004080            INTO REG-REPSAL
004090     WRITE REG-REPSAL
004100
004110*    IMPUESTO APLICADO SOBRE LA BASE (FAC-IMPUESTOS)               *
004120     MOVE FAC-IMPUESTOS TO WKS-TOTAL-EDIT
004130     MOVE SPACES TO REG-REPSAL
004140     STRING '                         IVA:              '
004150                  DELIMITED BY SIZE
004160            WKS-TOTAL-EDIT DELIMITED BY SIZE
004170            INTO REG-REPSAL
004180     WRITE REG-REPSAL
004190
004200*    TOTAL A PAGAR, BASE MAS IMPUESTO, CON SUFIJO DE MONEDA        *
004210     MOVE FAC-TOTAL TO WKS-TOTAL-EDIT
004220     MOVE SPACES TO REG-REPSAL
004230*    LA LEYENDA 'EUR' SE AGREGA LITERAL, EL SISTEMA TRABAJA UNA    *
004240*    SOLA MONEDA, NO HAY TABLA DE CAMBIO                          *
004250     STRING '                         TOTAL:             '
004260                  DELIMITED BY SIZE
004270            WKS-TOTAL-EDIT DELIMITED BY SIZE
004280            ' EUR'         DELIMITED BY SIZE
004290            INTO REG-REPSAL
004300     WRITE REG-REPSAL.
004310 230-ARMA-TOTALES-E. EXIT.
004320******************************************************************
004330*    TRANSLITERA VOCALES ACENTUADAS Y LA ENIE A SU EQUIVALENTE   *
004340*    SIN ACENTO, PUES LA IMPRESORA DE CADENA DEL CENTRO NO TRAE  *
004350*    LA CODIFICACION LATIN-1                                    *
004360******************************************************************
004370 800-TRANSLITERA-ACENTOS SECTION.
004380* 1987-03-05 EEDR BPM 241007 TRANSLITERA ACENTOS ANTES DE IMPRIMI CHG41007
004390*    INSPECT...CONVERTING CAMBIA CARACTER POR CARACTER, RESPETA    *
004400*    EL LARGO DEL CAMPO, NO DESPLAZA EL TEXTO                      *
004410     INSPECT WKS-TEXTO-ORIGINAL
004420             CONVERTING 'áéíóúñÁÉÍÓÚÑ' TO 'aeiounAEIOUN'.
004430 800-TRANSLITERA-ACENTOS-E. EXIT.
004440******************************************************************
004450 900-CERRAR-REPORTE SECTION.
004460*    CIERRA REPSAL AL TERMINAR LA CORRIDA, SOLO SI ESTABA ABIERTO  *
004470*    (ACCION 'C' LA MANDA FGBAT020 UNA SOLA VEZ, AL FINAL)         *
004480     IF REPORTE-ABIERTO
004490*        NO SE ESCRIBE NINGUNA LINEA DE PIE, EL CLOSE BASTA PARA   *
004500*        DEJAR EL ARCHIVO CONSISTENTE EN DISCO                     *
004510        CLOSE REPSAL
004520        MOVE 0 TO WKS-REPORTE-ABIERTO
004530     END-IF.
004540 900-CERRAR-REPORTE-E. EXIT.
004550