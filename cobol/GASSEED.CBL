000100******************************************************************
000110* FECHA       : 05/02/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : FACTURACION GAS NATURAL                          *
000140* PROGRAMA    : FGBAT010                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CARGA Y VALIDA LOS CINCO ARCHIVOS MAESTROS DE LA *
000170*             : FACTURACION DE GAS (PUNTOS DE SUMINISTRO,        *
000180*             : TARIFAS, COEFICIENTES DE CONVERSION, IMPUESTOS Y *
000190*             : LECTURAS DE CONTADOR) DESDE PLANOS CSV, VALIDA   *
000200*             : CADA RENGLON Y GRABA UN EXTRACTO DEPURADO SIN    *
000210*             : DUPLICAR LLAVES NATURALES, PARA QUE FGBAT020 LO  *
000220*             : CARGUE EN TABLA.                                 *
000230* ARCHIVOS    : SUPENT=E,TARENT=E,CNVENT=E,TAXENT=E,LECENT=E     *
000240*             : SUPSAL=A,TARSAL=A,CNVSAL=A,TAXSAL=A,LECSAL=A     *
000250* ACCION (ES) : C=CARGA                                          *
000260* INSTALADO   : DD/MM/AAAA                                       *
000270* BPM/RATIONAL: 241005                                           *
000280* NOMBRE      : CARGA DE MAESTROS FACTURACION GAS                *
000290* DESCRIPCION : PRIMERA VERSION                                  *
000300******************************************************************
000310*               H I S T O R I A L   D E   C A M B I O S          *
000320******************************************************************
000330* 1987-02-05 EEDR  BPM 241005  PRIMERA VERSION DEL PROGRAMA      *
000340* 1987-02-19 EEDR  BPM 241005  SE AGREGA VALIDACION DE FECHA ISO *
000350* 1989-07-22 EEDR  BPM 241011  SE AGREGA CONTEO DE INVALIDOS POR *
000360*                              ARCHIVO EN ESTADISTICAS           *
000370* 1993-11-03 PEDR  BPM 241034  SE AGREGA RUTA ALTERNA (FALLBACK) *
000380*                              SI NO EXISTE LA RUTA CANONICA     *
000390* 1998-11-30 PEDR  BPM 241099  REVISION Y2K: AMPLIA SIGLO EN     *
000400*                              VALIDACIONES DE FECHA A 4 DIGITOS *
000410******************************************************************
000420* 2001-03-01 EEDR  BPM 241080  CORRECCION EN VALIDA-CONVERSION,  *
000430*                              EL CAMPO MES NO VALIDABA EL GUION *
000440* 2006-05-20 PEDR  BPM 241140  SE AJUSTA REDONDEO EN CONVIERTE-  *
000450*                              DECIMAL PARA TASA DE IVA          *
000460******************************************************************
000470* 2012-09-14 RGMZ  BPM 241177  SE AMPLIA OCCURS DE WKS-TABLA-SUP  *
000480*                              DE 0300 A 0500 POR CRECIMIENTO    *
000490*                              DE LA CARTERA DE SUMINISTRO        *
000500* 2018-02-08 RGMZ  BPM 241205  SE DOCUMENTA CONVENCION DE NOMBRES*
000510*                              Y GLOSARIO DE SIGLAS EN EL        *
000520*                              ENCABEZADO PARA NUEVO PERSONAL     *
000530******************************************************************
000540*         C O N V E N C I O N   D E   N O M B R E S                *
000550******************************************************************
000560* ESTE PROGRAMA RESPETA LOS PREFIJOS YA USADOS EN EL RESTO DEL    *
000570* SISTEMA DE FACTURACION DE GAS: WKS- PARA TODO CAMPO DE         *
000580* WORKING-STORAGE, REG- PARA LAS AREAS DE REGISTRO DE FD, Y FS-   *
000590* PARA LOS INDICADORES DE FILE STATUS.  LOS CINCO ARCHIVOS       *
000600* MAESTROS SE IDENTIFICAN SIEMPRE CON LA MISMA ABREVIATURA DE    *
000610* TRES LETRAS (SUP, TAR, CNV, TAX, LEC) EN EL NOMBRE DEL ARCHIVO, *
000620* EN EL CONTADOR DE ESTADISTICAS Y EN LA TABLA DE LLAVES, PARA    *
000630* QUE CUALQUIER PROGRAMADOR QUE DE MANTENIMIENTO PUEDA SEGUIR EL  *
000640* RASTRO DE UN ARCHIVO DESDE LA LECTURA HASTA LA ESTADISTICA      *
000650* FINAL SIN TENER QUE SALTAR DE UNA CONVENCION A OTRA.            *
000660* LOS ARCHIVOS TERMINADOS EN B (SUPENTB, TARENTB, ...) SON LA     *
000670* RUTA ALTERNA (FALLBACK) DE CADA MAESTRO; NO SON UN ARCHIVO      *
000680* DE NEGOCIO DISTINTO, SON EL MISMO MAESTRO EN OTRA UBICACION.    *
000690******************************************************************
000700 IDENTIFICATION DIVISION.
000710 PROGRAM-ID.     FGBAT010.
000720 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000730 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - FACTURACION GAS.
000740 DATE-WRITTEN.   05/02/1987.
000750 DATE-COMPILED.
000760 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000770******************************************************************
000780*         N O T A   D E   S E G U R I D A D   Y   A C C E S O     *
000790******************************************************************
000800* ESTE PROGRAMA NO MANEJA CLAVES NI DATOS DE TARJETA; LOS CINCO    *
000810* PLANOS DE ENTRADA CONTIENEN CUPS, DIRECCIONES COMERCIALES Y      *
000820* LECTURAS DE CONSUMO, CONSIDERADOS INFORMACION INTERNA DEL AREA   *
000830* COMERCIAL.  EL ACCESO A LOS DDNAME SE CONTROLA DESDE EL JCL Y EL *
000840* PERFIL DE SEGURIDAD DEL ID DE LOTE, NO DESDE ESTE PROGRAMA; EL   *
000850* PROGRAMA EN SI NO VALIDA PERMISOS NI RESTRINGE CONTENIDO.        *
000860******************************************************************
000870******************************************************************
000880*           G L O S A R I O   D E   S I G L A S                     *
000890******************************************************************
000900* CUPS    = CODIGO UNIVERSAL DEL PUNTO DE SUMINISTRO                *
000910* IVA     = IMPUESTO AL VALOR AGREGADO (UNO DE LOS TIPOS DE         *
000920*            IMPUESTO VIGENTES EN GFTAXC)                           *
000930* KWH     = KILOVATIO-HORA, UNIDAD DE ENERGIA FACTURADA             *
000940* M3      = METRO CUBICO, UNIDAD EN QUE SE TOMA LA LECTURA FISICA   *
000950* PCS     = POWER CONVERSION STANDARD, FACTOR QUE PASA M3 A KWH     *
000960* VIGENCIA= FECHA DESDE LA CUAL UNA TARIFA O UN IMPUESTO APLICA     *
000970* ISO     = FORMATO DE FECHA AAAA-MM-DD USADO EN TODOS LOS PLANOS   *
000980* CSV     = COMMA SEPARATED VALUES, FORMATO DE LOS CINCO PLANOS DE  *
000990*            ENTRADA QUE ESTE PROGRAMA LEE Y DEPURA                 *
001000* BPM     = NUMERO DE SOLICITUD DE CAMBIO (RATIONAL/BPM) QUE        *
001010*            RESPALDA CADA ENTRADA DEL HISTORIAL DE CAMBIOS         *
001020******************************************************************
001030 ENVIRONMENT DIVISION.
001040 CONFIGURATION SECTION.
001050 SPECIAL-NAMES.
001060     C01 IS TOP-OF-FORM
001070*--> LA CLASE GF-CLASE-DIGITOS SE DEJA DECLARADA PARA USO FUTURO DE
001080*    VALIDACIONES POR CLASIFICACION DE CARACTER; HOY LAS RUTINAS DE
001090*    VALIDACION USAN IS NUMERIC DIRECTAMENTE SOBRE CADA SUBCAMPO.
001100     CLASS GF-CLASE-DIGITOS IS '0' THRU '9'
001110*--> UPSI-0 ES EL SWITCH DE DIAGNOSTICO QUE EL OPERADOR ENCIENDE EN
001120*    EL JCL (PARM) CUANDO QUIERE VER EN EL SYSOUT EL DETALLE DE QUE
001130*    RUTA (CANONICA O ALTERNA) SE ABRIO PARA CADA UNO DE LOS CINCO
001140*    MAESTROS.  EN CORRIDA NORMAL DE PRODUCCION SE DEJA APAGADO.
001150     UPSI-0 IS WKS-SW-DIAGNOSTICO ON  STATUS IS MODO-DIAGNOSTICO
001160                                  OFF STATUS IS MODO-NORMAL.
001170 INPUT-OUTPUT SECTION.
001180 FILE-CONTROL.
001190******************************************************************
001200*    LOS DDNAME SE ASIGNAN EN MAYUSCULAS Y SIN RUTA, SIGUIENDO EL  *
001210*    ESTANDAR DEL CUARTO DE OPERACIONES; LA RUTA FISICA DE CADA    *
001220*    ARCHIVO LA RESUELVE EL JCL DE PRODUCCION, NUNCA EL PROGRAMA.  *
001230******************************************************************
001240******************************************************************
001250*              A R C H I V O S   D E   E N T R A D A  (CSV)      *
001260******************************************************************
001270*--> LAS DIEZ ENTRADAS SON LINE SEQUENTIAL PORQUE LLEGAN COMO
001280*    TEXTO CSV DEL AREA COMERCIAL, CON FIN DE LINEA; LOS CINCO
001290*    DDNAME "B" (SUPENTB, TARENTB, ...) SON LA RUTA ALTERNA QUE
001300*    EL JCL APUNTA A UN PLANO DE RESPALDO CUANDO EL CANONICO NO
001310*    LLEGA A TIEMPO DEL AREA COMERCIAL.
001320     SELECT SUPENT  ASSIGN TO SUPENT
001330            ORGANIZATION   IS LINE SEQUENTIAL
001340            FILE STATUS    IS FS-SUPENT.
001350
001360     SELECT SUPENTB ASSIGN TO SUPENTB
001370            ORGANIZATION   IS LINE SEQUENTIAL
001380            FILE STATUS    IS FS-SUPENTB.
001390
001400     SELECT TARENT  ASSIGN TO TARENT
001410            ORGANIZATION   IS LINE SEQUENTIAL
001420            FILE STATUS    IS FS-TARENT.
001430
001440     SELECT TARENTB ASSIGN TO TARENTB
001450            ORGANIZATION   IS LINE SEQUENTIAL
001460            FILE STATUS    IS FS-TARENTB.
001470
001480     SELECT CNVENT  ASSIGN TO CNVENT
001490            ORGANIZATION   IS LINE SEQUENTIAL
001500            FILE STATUS    IS FS-CNVENT.
001510
001520     SELECT CNVENTB ASSIGN TO CNVENTB
001530            ORGANIZATION   IS LINE SEQUENTIAL
001540            FILE STATUS    IS FS-CNVENTB.
001550
001560     SELECT TAXENT  ASSIGN TO TAXENT
001570            ORGANIZATION   IS LINE SEQUENTIAL
001580            FILE STATUS    IS FS-TAXENT.
001590
001600     SELECT TAXENTB ASSIGN TO TAXENTB
001610            ORGANIZATION   IS LINE SEQUENTIAL
001620            FILE STATUS    IS FS-TAXENTB.
001630
001640     SELECT LECENT  ASSIGN TO LECENT
001650            ORGANIZATION   IS LINE SEQUENTIAL
001660            FILE STATUS    IS FS-LECENT.
001670
001680     SELECT LECENTB ASSIGN TO LECENTB
001690            ORGANIZATION   IS LINE SEQUENTIAL
001700            FILE STATUS    IS FS-LECENTB.
001710******************************************************************
001720*              A R C H I V O S   D E   S A L I D A  (EXTRACTO)   *
001730******************************************************************
001740*--> LOS CINCO EXTRACTOS SON SEQUENTIAL (NO LINE SEQUENTIAL) PORQUE
001750*    SU LAYOUT ES DE ANCHO FIJO, BINARIO POR CAMPO, DEFINIDO POR
001760*    LAS COPYBOOKS GFCUPS/GFTARI/GFCONV/GFTAXC/GFLECT, Y NO
001770*    NECESITAN FIN DE LINEA PARA QUE FGBAT020 LOS PUEDA LEER.
001780     SELECT SUPSAL  ASSIGN TO SUPSAL
001790            ORGANIZATION   IS SEQUENTIAL
001800            FILE STATUS    IS FS-SUPSAL.
001810
001820     SELECT TARSAL  ASSIGN TO TARSAL
001830            ORGANIZATION   IS SEQUENTIAL
001840            FILE STATUS    IS FS-TARSAL.
001850
001860     SELECT CNVSAL  ASSIGN TO CNVSAL
001870            ORGANIZATION   IS SEQUENTIAL
001880            FILE STATUS    IS FS-CNVSAL.
001890
001900     SELECT TAXSAL  ASSIGN TO TAXSAL
001910            ORGANIZATION   IS SEQUENTIAL
001920            FILE STATUS    IS FS-TAXSAL.
001930
001940     SELECT LECSAL  ASSIGN TO LECSAL
001950            ORGANIZATION   IS SEQUENTIAL
001960            FILE STATUS    IS FS-LECSAL.
001970
001980 DATA DIVISION.
001990 FILE SECTION.
002000******************************************************************
002010*               A R C H I V O S   C S V   ( P L A N O S )        *
002020******************************************************************
002030******************************************************************
002040*                P L A N O S   D E   E N T R A D A                *
002050******************************************************************
002060* LOS DIEZ ARCHIVOS DE ENTRADA (CANONICO Y ALTERNO DE CADA UNO DE *
002070* LOS CINCO MAESTROS) SE DEFINEN COMO RENGLON DE TEXTO PLANO DE   *
002080* 192 POSICIONES PORQUE EL AREA COMERCIAL LOS ENTREGA EN FORMATO  *
002090* CSV (VALORES SEPARADOS POR COMA, UNA LINEA POR REGISTRO).  LA   *
002100* SEPARACION EN COLUMNAS NO SE HACE AQUI SINO EN LOS PARRAFOS DE  *
002110* CARGA, CON UNSTRING SOBRE REG-xxxENT-TEXTO; POR ESO ESTAS FD NO *
002120* TIENEN CAMPOS INDIVIDUALES, SOLO UN BLOQUE DE TEXTO Y SU        *
002130* FILLER DE RELLENO.                                              *
002140 FD  SUPENT
002150     RECORDING MODE IS F.
002160  01  REG-SUPENT.
002170      02  REG-SUPENT-TEXTO     PIC X(192).
002180      02  FILLER               PIC X(008)   VALUE SPACES.
002190
002200 FD  SUPENTB
002210     RECORDING MODE IS F.
002220  01  REG-SUPENTB.
002230      02  REG-SUPENTB-TEXTO     PIC X(192).
002240      02  FILLER               PIC X(008)   VALUE SPACES.
002250
002260 FD  TARENT
002270     RECORDING MODE IS F.
002280  01  REG-TARENT.
002290      02  REG-TARENT-TEXTO     PIC X(192).
002300      02  FILLER               PIC X(008)   VALUE SPACES.
002310
002320 FD  TARENTB
002330     RECORDING MODE IS F.
002340  01  REG-TARENTB.
002350      02  REG-TARENTB-TEXTO     PIC X(192).
002360      02  FILLER               PIC X(008)   VALUE SPACES.
002370
002380 FD  CNVENT
002390     RECORDING MODE IS F.
002400  01  REG-CNVENT.
002410      02  REG-CNVENT-TEXTO     PIC X(192).
002420      02  FILLER               PIC X(008)   VALUE SPACES.
002430
002440 FD  CNVENTB
002450     RECORDING MODE IS F.
002460  01  REG-CNVENTB.
002470      02  REG-CNVENTB-TEXTO     PIC X(192).
002480      02  FILLER               PIC X(008)   VALUE SPACES.
002490
002500 FD  TAXENT
002510     RECORDING MODE IS F.
002520  01  REG-TAXENT.
002530      02  REG-TAXENT-TEXTO     PIC X(192).
002540      02  FILLER               PIC X(008)   VALUE SPACES.
002550
002560 FD  TAXENTB
002570     RECORDING MODE IS F.
002580  01  REG-TAXENTB.
002590      02  REG-TAXENTB-TEXTO     PIC X(192).
002600      02  FILLER               PIC X(008)   VALUE SPACES.
002610
002620 FD  LECENT
002630     RECORDING MODE IS F.
002640  01  REG-LECENT.
002650      02  REG-LECENT-TEXTO     PIC X(192).
002660      02  FILLER               PIC X(008)   VALUE SPACES.
002670
002680 FD  LECENTB
002690     RECORDING MODE IS F.
002700  01  REG-LECENTB.
002710      02  REG-LECENTB-TEXTO     PIC X(192).
002720      02  FILLER               PIC X(008)   VALUE SPACES.
002730******************************************************************
002740*               E X T R A C T O S   V A L I D A D O S            *
002750******************************************************************
002760*--> LOS CINCO EXTRACTOS DE SALIDA COPIAN SU LAYOUT DE LAS MISMAS
002770*    COPYBOOKS QUE USA FGBAT020 PARA CARGAR SUS TABLAS EN MEMORIA
002780*    (GFCUPS, GFTARI, GFCONV, GFTAXC, GFLECT); ASI EL REGISTRO QUE
002790*    ESTE PROGRAMA GRABA ES BYTE POR BYTE EL QUE FGBAT020 VA A LEER,
002800*    SIN NECESIDAD DE UNA TERCERA COPYBOOK "DE TRANSPORTE".
002810 FD  SUPSAL
002820     RECORDING MODE IS F.
002830     COPY GFCUPS.
002840
002850*--> GFTARI ES LA COPYBOOK DE TARIFAS; TRAE SU PROPIO CAMPO DE
002860*    FECHA DE VIGENCIA, POR LO QUE NO HACE FALTA FILLER ADICIONAL
002870*    AQUI PARA LA LLAVE NATURAL.
002880 FD  TARSAL
002890     RECORDING MODE IS F.
002900     COPY GFTARI.
002910
002920*--> GFCONV TRAE EL COEFICIENTE DE CONVERSION DE M3 A KWH POR ZONA
002930*    Y MES; FGBAT020 LA RELEE COMPLETA EN MEMORIA AL INICIO DE CADA
002940*    CORRIDA, ASI QUE SU VOLUMEN MENSUAL ES SIEMPRE PEQUENO.
002950 FD  CNVSAL
002960     RECORDING MODE IS F.
002970     COPY GFCONV.
002980
002990*--> GFTAXC TRAE LOS CODIGOS DE IMPUESTO VIGENTES; AL SER EL
003000*    EXTRACTO MAS CHICO, ES TAMBIEN EL PRIMERO QUE FGBAT020 TERMINA
003010*    DE CARGAR EN SU PROPIO ARRANQUE.
003020 FD  TAXSAL
003030     RECORDING MODE IS F.
003040     COPY GFTAXC.
003050
003060*--> GFLECT ES LA UNICA DE LAS CINCO COPYBOOKS DE SALIDA QUE PUEDE
003070*    TRAER VARIOS RENGLONES CON EL MISMO CUPS (UNO POR CADA FECHA
003080*    DE LECTURA), REFLEJANDO LA MISMA REGLA QUE YA SE APLICO AL
003090*    VALIDAR DUPLICADOS EN 510/520-xxx-LEC.
003100 FD  LECSAL
003110     RECORDING MODE IS F.
003120     COPY GFLECT.
003130
003140 WORKING-STORAGE SECTION.
003150******************************************************************
003160*         C O N V E N C I O N   D E   U S O   ( C O M P )          *
003170******************************************************************
003180* TODO CONTADOR, SUBINDICE DE TABLA Y SWITCH NUMERICO DE ESTE      *
003190* PROGRAMA SE DECLARA COMP, PORQUE SON CAMPOS DE TRABAJO QUE EL    *
003200* PROGRAMA INCREMENTA Y COMPARA MILES DE VECES POR CORRIDA Y NUNCA *
003210* SE IMPRIMEN NI SE GRABAN EN UN ARCHIVO DE SALIDA.  LOS IMPORTES  *
003220* MONETARIOS (TARIFAS, COEFICIENTES, TASAS) SE DEJAN EN DISPLAY    *
003230* ZONADO PORQUE SI VIAJAN A UN REPORTE O A UNA PANTALLA DE         *
003240* CONSULTA, SE VEN TAL CUAL SIN DESEMPAQUETAR.                     *
003250******************************************************************
003260******************************************************************
003270*           RECURSOS FILE STATUS (ARCHIVOS PLANOS)               *
003280******************************************************************
003290 01  WKS-ARCHIVOS-STATUS.
003300     02  FS-SUPENT             PIC XX VALUE SPACES.
003310     02  FS-SUPENTB            PIC XX VALUE SPACES.
003320     02  FS-TARENT             PIC XX VALUE SPACES.
003330     02  FS-TARENTB            PIC XX VALUE SPACES.
003340     02  FS-CNVENT             PIC XX VALUE SPACES.
003350     02  FS-CNVENTB            PIC XX VALUE SPACES.
003360     02  FS-TAXENT             PIC XX VALUE SPACES.
003370     02  FS-TAXENTB            PIC XX VALUE SPACES.
003380     02  FS-LECENT             PIC XX VALUE SPACES.
003390     02  FS-LECENTB            PIC XX VALUE SPACES.
003400     02  FS-SUPSAL             PIC XX VALUE SPACES.
003410     02  FS-TARSAL             PIC XX VALUE SPACES.
003420     02  FS-CNVSAL             PIC XX VALUE SPACES.
003430     02  FS-TAXSAL             PIC XX VALUE SPACES.
003440     02  FS-LECSAL             PIC XX VALUE SPACES.
003450******************************************************************
003460*--> AREA DE SERVICIO DE LA RUTINA DE CASA DEBD1R00.  PROGRAMA,  *
003470*    ARCHIVO, ACCION Y LLAVE SE LLENAN JUSTO ANTES DE CADA CALL; *
003480*    LOS QUINCE GRUPOS FSE-xxx (UNO POR FS-xxx) RECIBEN EL       *
003490*    RETURN/FUNCTION/FEEDBACK QUE DEBD1R00 DEVUELVE CUANDO UN    *
003500*    FILE STATUS SALE DE LO NORMAL.  VER 015-VERIFICA-ESTADO-    *
003510*    ARCHIVOS.                                                  *
003520******************************************************************
003530 01  FS-CICLO                  PIC 9(02) VALUE ZERO COMP.
003540 01  PROGRAMA                  PIC X(08) VALUE SPACES.
003550 01  ARCHIVO                   PIC X(08) VALUE SPACES.
003560 01  ACCION                    PIC X(10) VALUE SPACES.
003570 01  LLAVE                     PIC X(32) VALUE SPACES.
003580 01  FSE-SUPENT.
003590     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003600     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003610     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003620 01  FSE-SUPENTB.
003630     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003640     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003650     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003660 01  FSE-TARENT.
003670     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003680     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003690     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003700 01  FSE-TARENTB.
003710     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003720     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003730     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003740 01  FSE-CNVENT.
003750     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003760     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003770     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003780 01  FSE-CNVENTB.
003790     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003800     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003810     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003820 01  FSE-TAXENT.
003830     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003840     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003850     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003860 01  FSE-TAXENTB.
003870     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003880     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003890     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003900 01  FSE-LECENT.
003910     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003920     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003930     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003940 01  FSE-LECENTB.
003950     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
003960     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
003970     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
003980 01  FSE-SUPSAL.
003990     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
004000     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
004010     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
004020 01  FSE-TARSAL.
004030     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
004040     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
004050     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
004060 01  FSE-CNVSAL.
004070     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
004080     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
004090     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
004100 01  FSE-TAXSAL.
004110     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
004120     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
004130     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
004140 01  FSE-LECSAL.
004150     02  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZERO.
004160     02  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZERO.
004170     02  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZERO.
004180*--> CADA UNO DE ESTOS CINCO INDICADORES SE PONE A 1 EN
004190*    010-ABRIR-ARCHIVOS CUANDO SE LOGRA ABRIR LA RUTA CANONICA O LA
004200*    ALTERNA DEL MAESTRO CORRESPONDIENTE; 000-MAIN LOS CONSULTA
004210*    PARA DECIDIR SI ENTRA O NO A CADA UNO DE LOS CINCO BLOQUES DE
004220*    CARGA.
004230 01  WKS-FLAGS-ARCHIVO.
004240     02  WKS-SUP-DISPONIBLE    PIC 9 VALUE ZERO COMP.
004250         88  SUP-DISPONIBLE            VALUE 1.
004260     02  WKS-TAR-DISPONIBLE    PIC 9 VALUE ZERO COMP.
004270         88  TAR-DISPONIBLE            VALUE 1.
004280     02  WKS-CNV-DISPONIBLE    PIC 9 VALUE ZERO COMP.
004290         88  CNV-DISPONIBLE            VALUE 1.
004300     02  WKS-TAX-DISPONIBLE    PIC 9 VALUE ZERO COMP.
004310         88  TAX-DISPONIBLE            VALUE 1.
004320     02  WKS-LEC-DISPONIBLE    PIC 9 VALUE ZERO COMP.
004330         88  LEC-DISPONIBLE            VALUE 1.
004340*--> FIN DE ARCHIVO POR LECTURA
004350 77  WKS-FIN-LECTURA           PIC 9 VALUE ZERO COMP.
004360     88  FIN-LECTURA                  VALUE 1.
004370******************************************************************
004380*           AREAS DE PARTICION DE RENGLON CSV (6 COLUMNAS)       *
004390******************************************************************
004400*--> WKS-COLUMNAS SOLO SE USA PARA PARTIR UN RENGLON CSV RECIEN
004410*    LEIDO; SE REINICIALIZA A ESPACIOS ANTES DE CADA UNSTRING PARA
004420*    QUE UNA COLUMNA AUSENTE EN UN RENGLON CORTO NO ARRASTRE EL
004430*    VALOR DEL RENGLON ANTERIOR.
004440 01  WKS-RENGLON.
004450*--> WKS-PRIMERA-LINEA ARRANCA EN 1 PORQUE LOS CINCO PLANOS TRAEN
004460*    ENCABEZADO; SE APAGA DESPUES DE SALTAR LA PRIMERA LINEA Y
004470*    NO SE VUELVE A ENCENDER DENTRO DE LA MISMA CORRIDA.
004480     02  WKS-PRIMERA-LINEA     PIC 9 VALUE 1 COMP.
004490         88  ES-ENCABEZADO             VALUE 1.
004500     02  WKS-NUM-COLUMNAS      PIC 9(02) VALUE ZEROS COMP.
004510     02  WKS-COLUMNAS.
004520         03  WKS-COL-1         PIC X(22) VALUE SPACES.
004530         03  WKS-COL-2         PIC X(22) VALUE SPACES.
004540         03  WKS-COL-3         PIC X(22) VALUE SPACES.
004550         03  WKS-COL-4         PIC X(22) VALUE SPACES.
004560         03  WKS-COL-5         PIC X(22) VALUE SPACES.
004570         03  WKS-COL-6         PIC X(22) VALUE SPACES.
004580*--> EL LARGO DE 22 POSICIONES POR COLUMNA SE FIJO PENSANDO EN EL
004590*    CUPS (20 CARACTERES) COMO LA COLUMNA MAS ANCHA QUE EL PLANO
004600*    TRAE; NINGUN OTRO CAMPO DE LOS CINCO MAESTROS LO SUPERA.
004610     02  WKS-COLUMNAS-R REDEFINES WKS-COLUMNAS.
004620         03  WKS-COLUMNAS-TEXTO PIC X(132).
004630******************************************************************
004640*           RUTINA GENERICA PARA CONVERTIR TEXTO A DECIMAL       *
004650******************************************************************
004660*--> ESTA AREA ES COMPARTIDA POR LAS CINCO CARGAS; SE USA UNA SOLA
004670*    VEZ POR CAMPO NUMERICO Y SE DESCARTA DE INMEDIATO, ASI QUE NO
004680*    HAY RIESGO DE QUE UN VALOR DE TARIFA SE MEZCLE CON UNO DE
004690*    LECTURA DE CONTADOR ENTRE UNA LLAMADA Y LA SIGUIENTE.
004700 01  WKS-AREA-CONVIERTE.
004710     02  WKS-CONV-SIGNO        PIC X VALUE SPACE.
004720     02  WKS-CONV-TXT-ENT      PIC X(12) VALUE SPACES.
004730     02  WKS-CONV-TXT-DEC      PIC X(06) VALUE SPACES.
004740     02  WKS-CONV-ENTERO       PIC 9(09) VALUE ZEROS COMP.
004750     02  WKS-CONV-DECIMAL      PIC 9(06) VALUE ZEROS COMP.
004760     02  WKS-CONV-VALOR        PIC S9(09)V9(06) VALUE ZEROS.
004770*--> LA REDEFINES SEPARA PARTE ENTERA Y DECIMAL PARA LOS CASOS EN
004780*    QUE UNA RUTINA DE DIAGNOSTICO NECESITE MOSTRARLAS POR
004790*    SEPARADO SIN TENER QUE VOLVER A PARTIR EL CAMPO EMPACADO.
004800     02  WKS-CONV-VALOR-R REDEFINES WKS-CONV-VALOR.
004810         03  WKS-CONV-VALOR-ENTERO   PIC S9(09).
004820         03  WKS-CONV-VALOR-DECIMAL  PIC 9(06).
004830******************************************************************
004840*           RUTINA GENERICA PARA VALIDAR FECHA ISO               *
004850******************************************************************
004860 01  WKS-AREA-FECHA.
004870     02  WKS-FEC-TEXTO         PIC X(10) VALUE SPACES.
004880     02  WKS-FEC-OK            PIC 9 VALUE ZERO COMP.
004890         88  FECHA-ISO-VALIDA          VALUE 1.
004900     02  WKS-FEC-AAAAMMDD      PIC 9(08) VALUE ZEROS.
004910*--> ESTA REDEFINES EXPONE AAAA, MM Y DD POR SEPARADO PARA QUE
004920*    910-VALIDA-FECHA-ISO PUEDA COMPARAR RANGO DE MES Y DE DIA
004930*    SIN TENER QUE HACER ARITMETICA SOBRE EL CAMPO COMPUESTO.
004940     02  WKS-FEC-AAAAMMDD-R REDEFINES WKS-FEC-AAAAMMDD.
004950         03  WKS-FEC-AAAA      PIC 9(04).
004960         03  WKS-FEC-MM        PIC 9(02).
004970         03  WKS-FEC-DD        PIC 9(02).
004980******************************************************************
004990*           TABLAS EN MEMORIA PARA DETECCION DE DUPLICADOS       *
005000******************************************************************
005010*--> CADA UNA DE LAS CINCO TABLAS GUARDA LA LLAVE NATURAL DE TODO
005020*    RENGLON YA INSERTADO EN ESTA CORRIDA, PARA QUE UN RENGLON
005030*    REPETIDO DENTRO DEL MISMO PLANO SE DETECTE ANTES DE GRABARSE
005040*    DOS VECES EN EL EXTRACTO.  NO HAY VALIDACION CONTRA LO QUE YA
005050*    EXISTIA EN EL EXTRACTO DE UNA CORRIDA ANTERIOR, PORQUE CADA
005060*    CORRIDA REGENERA LOS CINCO EXTRACTOS DESDE CERO.
005070 01  WKS-TABLA-SUP.
005080     02  WKS-CANT-SUP          PIC 9(04) VALUE ZEROS COMP.
005090*--> 0500 PUNTOS DE SUMINISTRO CUBRE VARIAS VECES LA CARTERA
005100*    ACTUAL; SI LA CARTERA CRECE POR ENCIMA DE ESTE LIMITE, LA
005110*    TABLA DESBORDA Y LA CORRIDA TERMINA CON ERROR DE SUBINDICE.
005120     02  WKS-LLAVE-SUP         PIC X(22) OCCURS 0500 TIMES
005130                                INDEXED BY WKS-IX-SUP.
005140 01  WKS-TABLA-TAR.
005150     02  WKS-CANT-TAR          PIC 9(04) VALUE ZEROS COMP.
005160*--> 0200 CUBRE CADA TARIFA VIGENTE CON VARIAS FECHAS DE VIGENCIA
005170*    HISTORICAS A LA VEZ, PORQUE LA LLAVE ES TARIFA MAS FECHA, NO
005180*    LA TARIFA SOLA.
005190     02  WKS-LLAVE-TAR         PIC X(18) OCCURS 0200 TIMES
005200                                INDEXED BY WKS-IX-TAR.
005210 01  WKS-TABLA-CNV.
005220     02  WKS-CANT-CNV          PIC 9(04) VALUE ZEROS COMP.
005230     02  WKS-LLAVE-CNV         PIC X(17) OCCURS 0300 TIMES
005240                                INDEXED BY WKS-IX-CNV.
005250 01  WKS-TABLA-TAX.
005260     02  WKS-CANT-TAX          PIC 9(04) VALUE ZEROS COMP.
005270*--> SOLO 0050 IMPUESTOS PORQUE LA VARIEDAD DE CODIGOS DE
005280*    IMPUESTO (IVA Y LOS DEMAS CARGOS FIJADOS POR LEY) CAMBIA CON
005290*    POCA FRECUENCIA Y NUNCA SE HA ACERCADO A ESTE LIMITE.
005300     02  WKS-LLAVE-TAX         PIC X(18) OCCURS 0050 TIMES
005310                                INDEXED BY WKS-IX-TAX.
005320 01  WKS-TABLA-LEC.
005330     02  WKS-CANT-LEC          PIC 9(04) VALUE ZEROS COMP.
005340*--> LECTURAS ES LA TABLA MAS GRANDE (2000) PORQUE CADA PUNTO DE
005350*    SUMINISTRO PUEDE TRAER VARIAS LECTURAS DENTRO DEL MISMO
005360*    PLANO SI EL AREA COMERCIAL REENVIA MESES ATRASADOS.
005370     02  WKS-LLAVE-LEC         PIC X(30) OCCURS 2000 TIMES
005380                                INDEXED BY WKS-IX-LEC.
005390 77  WKS-LLAVE-BUSCADA         PIC X(30) VALUE SPACES.
005400 77  WKS-DUPLICADO             PIC 9 VALUE ZERO COMP.
005410     88  ES-DUPLICADO                 VALUE 1.
005420******************************************************************
005430*           CONTADORES DE ESTADISTICAS POR ARCHIVO               *
005440******************************************************************
005450*--> CADA ARCHIVO TIENE SUS PROPIOS CONTADORES DE LEIDOS,
005460*    INSERTADOS, DUPLICADOS E INVALIDOS, PARA QUE EL OPERADOR
005470*    PUEDA DETECTAR DESDE EL SYSOUT CUAL DE LOS CINCO MAESTROS
005480*    TRAJO PROBLEMAS SIN TENER QUE REVISAR LOS CINCO POR IGUAL.
005490 01  WKS-CONTADORES.
005500     02  WKS-SUP-LEIDOS        PIC 9(05) VALUE ZEROS COMP.
005510     02  WKS-SUP-INSERTADOS    PIC 9(05) VALUE ZEROS COMP.
005520     02  WKS-SUP-DUPLICADOS    PIC 9(05) VALUE ZEROS COMP.
005530     02  WKS-SUP-INVALIDOS     PIC 9(05) VALUE ZEROS COMP.
005540     02  WKS-TAR-LEIDOS        PIC 9(05) VALUE ZEROS COMP.
005550     02  WKS-TAR-INSERTADOS    PIC 9(05) VALUE ZEROS COMP.
005560     02  WKS-TAR-DUPLICADOS    PIC 9(05) VALUE ZEROS COMP.
005570     02  WKS-TAR-INVALIDOS     PIC 9(05) VALUE ZEROS COMP.
005580     02  WKS-CNV-LEIDOS        PIC 9(05) VALUE ZEROS COMP.
005590     02  WKS-CNV-INSERTADOS    PIC 9(05) VALUE ZEROS COMP.
005600     02  WKS-CNV-DUPLICADOS    PIC 9(05) VALUE ZEROS COMP.
005610     02  WKS-CNV-INVALIDOS     PIC 9(05) VALUE ZEROS COMP.
005620     02  WKS-TAX-LEIDOS        PIC 9(05) VALUE ZEROS COMP.
005630     02  WKS-TAX-INSERTADOS    PIC 9(05) VALUE ZEROS COMP.
005640     02  WKS-TAX-DUPLICADOS    PIC 9(05) VALUE ZEROS COMP.
005650     02  WKS-TAX-INVALIDOS     PIC 9(05) VALUE ZEROS COMP.
005660     02  WKS-LEC-LEIDOS        PIC 9(05) VALUE ZEROS COMP.
005670     02  WKS-LEC-INSERTADOS    PIC 9(05) VALUE ZEROS COMP.
005680     02  WKS-LEC-DUPLICADOS    PIC 9(05) VALUE ZEROS COMP.
005690     02  WKS-LEC-INVALIDOS     PIC 9(05) VALUE ZEROS COMP.
005700     02  WKS-LEC-FECHA-INVAL   PIC 9(05) VALUE ZEROS COMP.
005710     02  WKS-MASCARA           PIC ZZ,ZZ9 VALUE ZEROS.
005720******************************************************************
005730******************************************************************
005740*       C O L U M N A S   D E   C A D A   P L A N O   CSV          *
005750******************************************************************
005760* SUPENT (PUNTOS DE SUMINISTRO), 4 COLUMNAS MINIMO:                *
005770*    COL-1 CUPS   COL-2 ZONA   COL-3 TARIFA   COL-4 ESTADO         *
005780*    (ACTIVO/INACTIVO)                                             *
005790* TARENT (TARIFAS), 4 COLUMNAS MINIMO:                             *
005800*    COL-1 TARIFA   COL-2 IMPORTE FIJO MENSUAL   COL-3 IMPORTE     *
005810*    VARIABLE POR KWH   COL-4 FECHA DE VIGENCIA (AAAA-MM-DD)       *
005820* CNVENT (COEFICIENTES DE CONVERSION), 4 COLUMNAS MINIMO:          *
005830*    COL-1 ZONA   COL-2 MES (AAAA-MM)   COL-3 COEFICIENTE DE       *
005840*    CONVERSION   COL-4 FACTOR PCS (M3 A KWH)                      *
005850* TAXENT (IMPUESTOS), 3 COLUMNAS MINIMO:                           *
005860*    COL-1 CODIGO DE IMPUESTO   COL-2 TASA   COL-3 FECHA DE        *
005870*    VIGENCIA (AAAA-MM-DD)                                         *
005880* LECENT (LECTURAS), 4 COLUMNAS MINIMO:                            *
005890*    COL-1 CUPS   COL-2 FECHA DE LECTURA (AAAA-MM-DD)   COL-3      *
005900*    LECTURA EN M3   COL-4 TIPO (REAL/ESTIMADA)                    *
005910* EN LOS CINCO PLANOS LAS COLUMNAS QUE SOBRAN DESPUES DEL MINIMO   *
005920* REQUERIDO SIMPLEMENTE SE IGNORAN; NO SE RECHAZA EL RENGLON POR   *
005930* TRAER COLUMNAS DE MAS, SOLO POR TRAER MENOS DE LAS REQUERIDAS.   *
005940******************************************************************
005950******************************************************************
005960*         M A P A   D E   P A R R A F O S                         *
005970******************************************************************
005980* 000-MAIN ............. CONTROLA EL ORDEN DE LOS CINCO BLOQUES    *
005990* 010-ABRIR-ARCHIVOS .... ABRE LAS 15 FD Y FIJA DISPONIBILIDAD     *
006000* 100/110/120 ........... CARGA, PARTE Y VALIDA SUPENT             *
006010* 130/135 ............... DETECCION DE DUPLICADOS DE SUPENT        *
006020* 200/210 ............... CARGA Y VALIDA TARENT                    *
006030* 220/225 ............... DETECCION DE DUPLICADOS DE TARENT        *
006040* 300/310 ............... CARGA Y VALIDA CNVENT                    *
006050* 320/325 ............... DETECCION DE DUPLICADOS DE CNVENT        *
006060* 400/410 ............... CARGA Y VALIDA TAXENT                    *
006070* 420/425 ............... DETECCION DE DUPLICADOS DE TAXENT        *
006080* 500/510 ............... CARGA Y VALIDA LECENT                    *
006090* 520/525 ............... DETECCION DE DUPLICADOS DE LECENT        *
006100* 910-VALIDA-FECHA-ISO .. VALIDACION GENERICA DE FECHA AAAA-MM-DD  *
006110* 920-CONVIERTE-DECIMAL . CONVERSION GENERICA DE TEXTO A DECIMAL   *
006120* 900-ESTADISTICAS ...... IMPRIME CONTEO POR MAESTRO AL SYSOUT     *
006130* 990-CERRAR-ARCHIVOS ... CIERRA LOS 15 ARCHIVOS                   *
006140* LOS NUMEROS DE PARRAFO SIGUEN EL ESTANDAR DEL DEPARTAMENTO: LA   *
006150* CENTENA IDENTIFICA EL MAESTRO (1=SUP, 2=TAR, 3=CNV, 4=TAX,       *
006160* 5=LEC) Y LAS RUTINAS GENERICAS COMPARTIDAS POR LOS CINCO VIVEN   *
006170* EN LA CENTENA 900, FUERA DE ESE ESQUEMA.                         *
006180******************************************************************
006190 PROCEDURE DIVISION.
006200******************************************************************
006210*              S E C C I O N    P R I N C I P A L                *
006220******************************************************************
006230 000-MAIN SECTION.
006240*--> EL ORDEN DE CARGA (SUP, TAR, CNV, TAX, LEC) NO ES ARBITRARIO:
006250*    ES EL MISMO ORDEN EN QUE EL AREA COMERCIAL ENTREGA LOS CINCO
006260*    PLANOS EN EL CICLO DE FACTURACION, Y ES TAMBIEN EL ORDEN EN
006270*    QUE APARECEN EN LA ESTADISTICA FINAL.  CADA UNO DE LOS CINCO
006280*    BLOQUES ES INDEPENDIENTE: SI UN MAESTRO NO ESTA DISPONIBLE
006290*    (NI RUTA CANONICA NI ALTERNA), SIMPLEMENTE SE OMITE Y LOS
006300*    DEMAS SE CARGAN IGUAL; FGBAT020 YA SABE MANEJAR UN EXTRACTO
006310*    VACIO.
006320     PERFORM 010-ABRIR-ARCHIVOS THRU 010-ABRIR-ARCHIVOS-E
006330     IF SUP-DISPONIBLE
006340        PERFORM 100-CARGA-SUP THRU 100-CARGA-SUP-E
006350                UNTIL FIN-LECTURA
006360     END-IF
006370*--> WKS-FIN-LECTURA SE REINICIALIZA A CERO ANTES DE CADA BLOQUE
006380*    PORQUE EL BLOQUE ANTERIOR LO DEJO ENCENDIDO AL LLEGAR AL
006390*    AT END DE SU PROPIO ARCHIVO; SIN ESTE RESET EL SEGUNDO
006400*    BLOQUE NUNCA ENTRARIA AL PERFORM UNTIL.
006410     IF TAR-DISPONIBLE
006420        MOVE ZERO TO WKS-FIN-LECTURA
006430        PERFORM 200-CARGA-TAR THRU 200-CARGA-TAR-E
006440                UNTIL FIN-LECTURA
006450     END-IF
006460     IF CNV-DISPONIBLE
006470        MOVE ZERO TO WKS-FIN-LECTURA
006480        PERFORM 300-CARGA-CNV THRU 300-CARGA-CNV-E
006490                UNTIL FIN-LECTURA
006500     END-IF
006510     IF TAX-DISPONIBLE
006520        MOVE ZERO TO WKS-FIN-LECTURA
006530        PERFORM 400-CARGA-TAX THRU 400-CARGA-TAX-E
006540                UNTIL FIN-LECTURA
006550     END-IF
006560     IF LEC-DISPONIBLE
006570        MOVE ZERO TO WKS-FIN-LECTURA
006580        PERFORM 500-CARGA-LEC THRU 500-CARGA-LEC-E
006590                UNTIL FIN-LECTURA
006600     END-IF
006610*--> LA ESTADISTICA SE IMPRIME SIEMPRE, AUN SI LOS CINCO MAESTROS
006620*    VINIERON VACIOS, PARA QUE EL OPERADOR NUNCA TENGA QUE
006630*    ADIVINAR SI EL PROGRAMA CORRIO O SIMPLEMENTE NO ENCONTRO NADA.
006640     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
006650     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E
006660     STOP RUN.
006670******************************************************************
006680*    APERTURA DE ARCHIVOS, PROBANDO RUTA CANONICA Y LUEGO LA     *
006690*    RUTA ALTERNA (FALLBACK) ANTES DE DAR POR NO EXISTENTE       *
006700******************************************************************
006710 010-ABRIR-ARCHIVOS SECTION.
006720* 1993-11-03 PEDR BPM 241034 INTENTA RUTA ALTERNA SI FALLA APERTU CHG41034
006730* 1999-09-21 MGLZ  BPM 300217 SE AGREGA LLAMADA A DEBD1R00 EN    CHG00217
006740*              015-VERIFICA-ESTADO-ARCHIVOS (Y2K)               CHG00217
006750     MOVE 'FGBAT010' TO PROGRAMA
006760*--> LOS CINCO EXTRACTOS SE ABREN OUTPUT SIEMPRE, AUNQUE NINGUN
006770*    MAESTRO DE ENTRADA ESTE DISPONIBLE, PARA QUE FGBAT020 SIEMPRE
006780*    ENCUENTRE LOS CINCO ARCHIVOS (VACIOS O NO) Y NO TERMINE CON
006790*    UN ERROR DE OPEN POR ARCHIVO INEXISTENTE.
006800     OPEN OUTPUT SUPSAL TARSAL CNVSAL TAXSAL LECSAL
006810
006820*--> PATRON REPETIDO CINCO VECES: SE INTENTA LA RUTA CANONICA
006830*    (SUPENT); SI EL FILE STATUS NO ES '00' SE INTENTA LA RUTA
006840*    ALTERNA (SUPENTB).  SI NINGUNA DE LAS DOS ABRE, EL INDICADOR
006850*    DE DISPONIBILIDAD SE QUEDA EN CERO Y 000-MAIN OMITE ESE
006860*    MAESTRO POR COMPLETO; NO SE CONSIDERA UN ERROR DE CORRIDA.
006870     OPEN INPUT  SUPENT
006880     IF FS-SUPENT = '00'
006890        MOVE 1 TO WKS-SUP-DISPONIBLE
006900     ELSE
006910        OPEN INPUT SUPENTB
006920        IF FS-SUPENTB = '00'
006930           MOVE 1 TO WKS-SUP-DISPONIBLE
006940        END-IF
006950     END-IF
006960
006970     OPEN INPUT  TARENT
006980     IF FS-TARENT = '00'
006990        MOVE 1 TO WKS-TAR-DISPONIBLE
007000     ELSE
007010        OPEN INPUT TARENTB
007020        IF FS-TARENTB = '00'
007030           MOVE 1 TO WKS-TAR-DISPONIBLE
007040        END-IF
007050     END-IF
007060
007070     OPEN INPUT  CNVENT
007080     IF FS-CNVENT = '00'
007090        MOVE 1 TO WKS-CNV-DISPONIBLE
007100     ELSE
007110        OPEN INPUT CNVENTB
007120        IF FS-CNVENTB = '00'
007130           MOVE 1 TO WKS-CNV-DISPONIBLE
007140        END-IF
007150     END-IF
007160
007170     OPEN INPUT  TAXENT
007180     IF FS-TAXENT = '00'
007190        MOVE 1 TO WKS-TAX-DISPONIBLE
007200     ELSE
007210        OPEN INPUT TAXENTB
007220        IF FS-TAXENTB = '00'
007230           MOVE 1 TO WKS-TAX-DISPONIBLE
007240        END-IF
007250     END-IF
007260
007270     OPEN INPUT  LECENT
007280     IF FS-LECENT = '00'
007290        MOVE 1 TO WKS-LEC-DISPONIBLE
007300     ELSE
007310        OPEN INPUT LECENTB
007320        IF FS-LECENTB = '00'
007330           MOVE 1 TO WKS-LEC-DISPONIBLE
007340        END-IF
007350     END-IF
007360
007370*--> SE RECORREN LOS QUINCE FILE STATUS (LOS CINCO EXTRACTOS DE
007380*    SALIDA Y LAS DOS RUTAS DE CADA UNO DE LOS CINCO MAESTROS)
007390*    PARA DOCUMENTAR CON DEBD1R00 Y ABORTAR CUALQUIER FILE
007400*    STATUS ANORMAL; VER 015-VERIFICA-ESTADO-ARCHIVOS.
007410     MOVE 'OPEN'   TO ACCION
007420     MOVE SPACES   TO LLAVE
007430     PERFORM 015-VERIFICA-ESTADO-ARCHIVOS THRU
007440             015-VERIFICA-ESTADO-ARCHIVOS-E
007450             VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 15
007460
007470     IF MODO-DIAGNOSTICO
007480        DISPLAY '>>> FGBAT010 DIAGNOSTICO - DISPONIBILIDAD <<<'
007490        DISPLAY '    SUP=' WKS-SUP-DISPONIBLE
007500                ' TAR=' WKS-TAR-DISPONIBLE
007510                ' CNV=' WKS-CNV-DISPONIBLE
007520                ' TAX=' WKS-TAX-DISPONIBLE
007530                ' LEC=' WKS-LEC-DISPONIBLE
007540     END-IF.
007550 010-ABRIR-ARCHIVOS-E. EXIT.
007560******************************************************************
007570*    015-VERIFICA-ESTADO-ARCHIVOS RECORRE UNO POR UNO LOS QUINCE *
007580*    INDICADORES DE FILE STATUS DE ESTE PROGRAMA.  LOS CINCO     *
007590*    EXTRACTOS DE SALIDA (SUPSAL/TARSAL/CNVSAL/TAXSAL/LECSAL)    *
007600*    DEBEN ABRIR SIEMPRE EN '00'; CUALQUIER OTRO VALOR ES UN     *
007610*    ERROR REAL DE AMBIENTE (DISCO LLENO, DD FALTANTE, ETC).     *
007620*    LAS RUTAS DE ENTRADA (CANONICA Y ALTERNA DE CADA MAESTRO)   *
007630*    TOLERAN '05' Y '35' (ARCHIVO NO ENCONTRADO) PORQUE          *
007640*    010-ABRIR-ARCHIVOS YA RESOLVIO ESE CASO COMO "MAESTRO NO    *
007650*    DISPONIBLE"; CUALQUIER OTRO FILE STATUS EN UNA RUTA DE      *
007660*    ENTRADA SI ES ANORMAL Y SE DOCUMENTA CON DEBD1R00 ANTES DE  *
007670*    ABORTAR LA CORRIDA, IGUAL QUE EN LOS DEMAS PROGRAMAS DEL    *
007680*    AREA QUE USAN ESTA MISMA RUTINA.                            *
007690******************************************************************
007700 015-VERIFICA-ESTADO-ARCHIVOS SECTION.
007710     EVALUATE FS-CICLO
007720        WHEN 1
007730           IF FS-SUPSAL NOT = '00'
007740              MOVE 'SUPSAL' TO ARCHIVO
007750              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007760                                    LLAVE, FS-SUPSAL, FSE-SUPSAL
007770              MOVE 91 TO RETURN-CODE
007780              PERFORM 990-CERRAR-ARCHIVOS THRU
007790                      990-CERRAR-ARCHIVOS-E
007800              STOP RUN
007810           END-IF
007820        WHEN 2
007830           IF FS-TARSAL NOT = '00'
007840              MOVE 'TARSAL' TO ARCHIVO
007850              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007860                                    LLAVE, FS-TARSAL, FSE-TARSAL
007870              MOVE 91 TO RETURN-CODE
007880              PERFORM 990-CERRAR-ARCHIVOS THRU
007890                      990-CERRAR-ARCHIVOS-E
007900              STOP RUN
007910           END-IF
007920        WHEN 3
007930           IF FS-CNVSAL NOT = '00'
007940              MOVE 'CNVSAL' TO ARCHIVO
007950              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007960                                    LLAVE, FS-CNVSAL, FSE-CNVSAL
007970              MOVE 91 TO RETURN-CODE
007980              PERFORM 990-CERRAR-ARCHIVOS THRU
007990                      990-CERRAR-ARCHIVOS-E
008000              STOP RUN
008010           END-IF
008020        WHEN 4
008030           IF FS-TAXSAL NOT = '00'
008040              MOVE 'TAXSAL' TO ARCHIVO
008050              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008060                                    LLAVE, FS-TAXSAL, FSE-TAXSAL
008070              MOVE 91 TO RETURN-CODE
008080              PERFORM 990-CERRAR-ARCHIVOS THRU
008090                      990-CERRAR-ARCHIVOS-E
008100              STOP RUN
008110           END-IF
008120        WHEN 5
008130           IF FS-LECSAL NOT = '00'
008140              MOVE 'LECSAL' TO ARCHIVO
008150              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008160                                    LLAVE, FS-LECSAL, FSE-LECSAL
008170              MOVE 91 TO RETURN-CODE
008180              PERFORM 990-CERRAR-ARCHIVOS THRU
008190                      990-CERRAR-ARCHIVOS-E
008200              STOP RUN
008210           END-IF
008220        WHEN 6
008230           IF FS-SUPENT NOT = '00' AND FS-SUPENT NOT = '05'
008240                                   AND FS-SUPENT NOT = '35'
008250              MOVE 'SUPENT' TO ARCHIVO
008260              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008270                                    LLAVE, FS-SUPENT, FSE-SUPENT
008280              MOVE 91 TO RETURN-CODE
008290              PERFORM 990-CERRAR-ARCHIVOS THRU
008300                      990-CERRAR-ARCHIVOS-E
008310              STOP RUN
008320           END-IF
008330        WHEN 7
008340           IF FS-SUPENTB NOT = '00' AND FS-SUPENTB NOT = '05'
008350                                    AND FS-SUPENTB NOT = '35'
008360              MOVE 'SUPENTB' TO ARCHIVO
008370              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008380                                    LLAVE, FS-SUPENTB, FSE-SUPENTB
008390              MOVE 91 TO RETURN-CODE
008400              PERFORM 990-CERRAR-ARCHIVOS THRU
008410                      990-CERRAR-ARCHIVOS-E
008420              STOP RUN
008430           END-IF
008440        WHEN 8
008450           IF FS-TARENT NOT = '00' AND FS-TARENT NOT = '05'
008460                                   AND FS-TARENT NOT = '35'
008470              MOVE 'TARENT' TO ARCHIVO
008480              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008490                                    LLAVE, FS-TARENT, FSE-TARENT
008500              MOVE 91 TO RETURN-CODE
008510              PERFORM 990-CERRAR-ARCHIVOS THRU
008520                      990-CERRAR-ARCHIVOS-E
008530              STOP RUN
008540           END-IF
008550        WHEN 9
008560           IF FS-TARENTB NOT = '00' AND FS-TARENTB NOT = '05'
008570                                    AND FS-TARENTB NOT = '35'
008580              MOVE 'TARENTB' TO ARCHIVO
008590              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008600                                    LLAVE, FS-TARENTB, FSE-TARENTB
008610              MOVE 91 TO RETURN-CODE
008620              PERFORM 990-CERRAR-ARCHIVOS THRU
008630                      990-CERRAR-ARCHIVOS-E
008640              STOP RUN
008650           END-IF
008660        WHEN 10
008670           IF FS-CNVENT NOT = '00' AND FS-CNVENT NOT = '05'
008680                                   AND FS-CNVENT NOT = '35'
008690              MOVE 'CNVENT' TO ARCHIVO
008700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008710                                    LLAVE, FS-CNVENT, FSE-CNVENT
008720              MOVE 91 TO RETURN-CODE
008730              PERFORM 990-CERRAR-ARCHIVOS THRU
008740                      990-CERRAR-ARCHIVOS-E
008750              STOP RUN
008760           END-IF
008770        WHEN 11
008780           IF FS-CNVENTB NOT = '00' AND FS-CNVENTB NOT = '05'
008790                                    AND FS-CNVENTB NOT = '35'
008800              MOVE 'CNVENTB' TO ARCHIVO
008810              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008820                                    LLAVE, FS-CNVENTB, FSE-CNVENTB
008830              MOVE 91 TO RETURN-CODE
008840              PERFORM 990-CERRAR-ARCHIVOS THRU
008850                      990-CERRAR-ARCHIVOS-E
008860              STOP RUN
008870           END-IF
008880        WHEN 12
008890           IF FS-TAXENT NOT = '00' AND FS-TAXENT NOT = '05'
008900                                   AND FS-TAXENT NOT = '35'
008910              MOVE 'TAXENT' TO ARCHIVO
008920              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008930                                    LLAVE, FS-TAXENT, FSE-TAXENT
008940              MOVE 91 TO RETURN-CODE
008950              PERFORM 990-CERRAR-ARCHIVOS THRU
008960                      990-CERRAR-ARCHIVOS-E
008970              STOP RUN
008980           END-IF
008990        WHEN 13
009000           IF FS-TAXENTB NOT = '00' AND FS-TAXENTB NOT = '05'
009010                                    AND FS-TAXENTB NOT = '35'
009020              MOVE 'TAXENTB' TO ARCHIVO
009030              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009040                                    LLAVE, FS-TAXENTB, FSE-TAXENTB
009050              MOVE 91 TO RETURN-CODE
009060              PERFORM 990-CERRAR-ARCHIVOS THRU
009070                      990-CERRAR-ARCHIVOS-E
009080              STOP RUN
009090           END-IF
009100        WHEN 14
009110           IF FS-LECENT NOT = '00' AND FS-LECENT NOT = '05'
009120                                   AND FS-LECENT NOT = '35'
009130              MOVE 'LECENT' TO ARCHIVO
009140              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009150                                    LLAVE, FS-LECENT, FSE-LECENT
009160              MOVE 91 TO RETURN-CODE
009170              PERFORM 990-CERRAR-ARCHIVOS THRU
009180                      990-CERRAR-ARCHIVOS-E
009190              STOP RUN
009200           END-IF
009210        WHEN OTHER
009220           IF FS-LECENTB NOT = '00' AND FS-LECENTB NOT = '05'
009230                                    AND FS-LECENTB NOT = '35'
009240              MOVE 'LECENTB' TO ARCHIVO
009250              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009260                                    LLAVE, FS-LECENTB, FSE-LECENTB
009270              MOVE 91 TO RETURN-CODE
009280              PERFORM 990-CERRAR-ARCHIVOS THRU
009290                      990-CERRAR-ARCHIVOS-E
009300              STOP RUN
009310           END-IF
009320     END-EVALUATE.
009330 015-VERIFICA-ESTADO-ARCHIVOS-E. EXIT.
009340******************************************************************
009350*              C A R G A   P U N T O S   D E   S U M I N I S T R O
009360******************************************************************
009370 100-CARGA-SUP SECTION.
009380*--> SI LA RUTA ALTERNA FUE LA QUE ABRIO (FS-SUPENTB = '00'), SE
009390*    LEE SUPENTB PARA EL RESTO DE LA CORRIDA; EL AREA REG-SUPENT
009400*    SE REUTILIZA VIA INTO PARA NO DUPLICAR TODA LA LOGICA DE
009410*    PARTICION Y VALIDACION QUE SIGUE EN UN JUEGO DE PARRAFOS
009420*    APARTE PARA CADA RUTA.
009430     IF SUP-DISPONIBLE = 1 AND FS-SUPENTB = '00'
009440        READ SUPENTB INTO REG-SUPENT
009450           AT END MOVE 1 TO WKS-FIN-LECTURA
009460        END-READ
009470     ELSE
009480        READ SUPENT
009490           AT END MOVE 1 TO WKS-FIN-LECTURA
009500        END-READ
009510     END-IF
009520
009530     IF NOT FIN-LECTURA
009540        IF ES-ENCABEZADO
009550           MOVE 0 TO WKS-PRIMERA-LINEA
009560        ELSE
009570           ADD 1 TO WKS-SUP-LEIDOS
009580           PERFORM 110-PARTE-RENGLON THRU 110-PARTE-RENGLON-E
009590           PERFORM 120-VALIDA-SUP THRU 120-VALIDA-SUP-E
009600        END-IF
009610     END-IF.
009620 100-CARGA-SUP-E. EXIT.
009630
009640*--> PARTE EL RENGLON CSV EN SUS SEIS COLUMNAS MAXIMAS.  SOLO
009650*    SUPENT TIENE SU PROPIO PARRAFO DE PARTICION PORQUE FUE EL
009660*    PRIMER MAESTRO QUE SE CARGO EN 1987; LOS OTROS CUATRO
009670*    MAESTROS HACEN EL MISMO UNSTRING EN LINEA DENTRO DE SU
009680*    PROPIO PARRAFO DE CARGA, SIN JUSTIFICAR UN PARRAFO COMPARTIDO.
009690 110-PARTE-RENGLON SECTION.
009700     MOVE SPACES TO WKS-COLUMNAS
009710     MOVE ZERO   TO WKS-NUM-COLUMNAS
009720     UNSTRING REG-SUPENT DELIMITED BY ','
009730         INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
009740              WKS-COL-4 WKS-COL-5 WKS-COL-6
009750         TALLYING IN WKS-NUM-COLUMNAS
009760     END-UNSTRING.
009770 110-PARTE-RENGLON-E. EXIT.
009780
009790 120-VALIDA-SUP SECTION.
009800* 1987-02-19 EEDR BPM 241005 VALIDA FORMATO DE FECHA ISO          CHG41005
009810*--> SUPENT NO TRAE FECHA; LA VALIDACION "DE FECHA ISO" DE LA
009820*    ENTRADA DE 1987-02-19 SE REFIERE A TARENT Y LECENT, QUE SE
009830*    AGREGARON AL MISMO TIEMPO QUE ESTE PARRAFO.
009840     IF WKS-NUM-COLUMNAS < 4
009850        ADD 1 TO WKS-SUP-INVALIDOS
009860        DISPLAY 'SUPENT RENGLON CON POCAS COLUMNAS: ' REG-SUPENT
009870     ELSE
009880*--> EL UNICO ESTADO VALIDO DE UN PUNTO DE SUMINISTRO ES ACTIVO O
009890*    INACTIVO; CUALQUIER OTRO VALOR EN LA COLUMNA (UN TYPO, UN
009900*    ESTADO DE OTRO SISTEMA) SE RECHAZA AQUI MISMO, ANTES DE
009910*    ENTRAR A LA BUSQUEDA DE DUPLICADOS.
009920        IF WKS-COL-4(1:6) = 'ACTIVO' OR
009930           WKS-COL-4(1:8) = 'INACTIVO'
009940           MOVE WKS-COL-1 TO WKS-LLAVE-BUSCADA
009950           PERFORM 130-BUSCA-DUP-SUP THRU 130-BUSCA-DUP-SUP-E
009960           IF ES-DUPLICADO
009970              ADD 1 TO WKS-SUP-DUPLICADOS
009980           ELSE
009990              MOVE WKS-COL-1 TO CUP-CUPS
010000              MOVE WKS-COL-2 TO CUP-ZONA
010010              MOVE WKS-COL-3 TO CUP-TARIFA
010020              MOVE WKS-COL-4 TO CUP-ESTADO
010030              WRITE REG-GFCUPS
010040              ADD 1 TO WKS-CANT-SUP
010050              MOVE WKS-LLAVE-BUSCADA
010060                   TO WKS-LLAVE-SUP(WKS-CANT-SUP)
010070              ADD 1 TO WKS-SUP-INSERTADOS
010080           END-IF
010090        ELSE
010100           ADD 1 TO WKS-SUP-INVALIDOS
010110           DISPLAY 'SUPENT ESTADO INVALIDO: ' WKS-COL-4
010120        END-IF
010130     END-IF.
010140 120-VALIDA-SUP-E. EXIT.
010150
010160*--> BUSQUEDA LINEAL CONTRA LA TABLA DE LLAVES YA INSERTADAS EN
010170*    ESTA CORRIDA; PARA 0500 ENTRADAS COMO MAXIMO UN SORT/MERGE
010180*    DE LOS CSV HUBIERA SIDO IGUAL DE VALIDO, PERO ESTE SHOP
010190*    PREFIERE TABLA EN MEMORIA PARA NO DEPENDER DE UN PASO DE SORT
010200*    ADICIONAL EN EL JCL CUANDO EL VOLUMEN ES TAN PEQUENO.
010210 130-BUSCA-DUP-SUP SECTION.
010220     MOVE 0 TO WKS-DUPLICADO
010230     PERFORM 135-COMPARA-DUP-SUP
010240             VARYING WKS-IX-SUP FROM 1 BY 1
010250             UNTIL WKS-IX-SUP > WKS-CANT-SUP.
010260 130-BUSCA-DUP-SUP-E. EXIT.
010270 135-COMPARA-DUP-SUP SECTION.
010280*--> LA LLAVE NATURAL DE SUPENT ES SOLO EL CUPS (WKS-COL-1); DOS
010290*    RENGLONES CON EL MISMO CUPS SON EL MISMO PUNTO DE SUMINISTRO
010300*    AUNQUE TRAIGAN ZONA, TARIFA O ESTADO DISTINTOS.
010310     IF WKS-LLAVE-SUP(WKS-IX-SUP) = WKS-LLAVE-BUSCADA
010320        MOVE 1 TO WKS-DUPLICADO
010330     END-IF.
010340 135-COMPARA-DUP-SUP-E. EXIT.
010350******************************************************************
010360*              C A R G A   T A R I F A S                         *
010370******************************************************************
010380 200-CARGA-TAR SECTION.
010390*--> TARENT NO TIENE UN PARRAFO DE PARTICION APARTE COMO SUPENT;
010400*    EL UNSTRING SE HACE EN LINEA PORQUE PARA ESTE MAESTRO (Y LOS
010410*    TRES QUE SIGUEN) NO HABIA RAZON DE NEGOCIO PARA AISLARLO.
010420     IF TAR-DISPONIBLE = 1 AND FS-TARENTB = '00'
010430        READ TARENTB INTO REG-TARENT
010440           AT END MOVE 1 TO WKS-FIN-LECTURA
010450        END-READ
010460     ELSE
010470        READ TARENT
010480           AT END MOVE 1 TO WKS-FIN-LECTURA
010490        END-READ
010500     END-IF
010510
010520     IF NOT FIN-LECTURA
010530        IF ES-ENCABEZADO
010540           MOVE 0 TO WKS-PRIMERA-LINEA
010550        ELSE
010560           ADD 1 TO WKS-TAR-LEIDOS
010570           MOVE SPACES TO WKS-COLUMNAS
010580           MOVE ZERO   TO WKS-NUM-COLUMNAS
010590           UNSTRING REG-TARENT DELIMITED BY ','
010600               INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
010610                    WKS-COL-4 WKS-COL-5 WKS-COL-6
010620               TALLYING IN WKS-NUM-COLUMNAS
010630           END-UNSTRING
010640           PERFORM 210-VALIDA-TAR THRU 210-VALIDA-TAR-E
010650        END-IF
010660     END-IF.
010670 200-CARGA-TAR-E. EXIT.
010680
010690 210-VALIDA-TAR SECTION.
010700*--> LA COLUMNA 4 DE TARENT ES LA FECHA DE VIGENCIA, NO UN ESTADO
010710*    COMO EN SUPENT; POR ESO AQUI SI SE VALIDA FORMATO ISO ANTES
010720*    DE ARMAR LA LLAVE NATURAL.
010730     IF WKS-NUM-COLUMNAS < 4
010740        ADD 1 TO WKS-TAR-INVALIDOS
010750        DISPLAY 'TARENT RENGLON CON POCAS COLUMNAS: ' REG-TARENT
010760     ELSE
010770        MOVE WKS-COL-4 TO WKS-FEC-TEXTO
010780        PERFORM 910-VALIDA-FECHA-ISO THRU 910-VALIDA-FECHA-ISO-E
010790        IF NOT FECHA-ISO-VALIDA
010800           ADD 1 TO WKS-TAR-INVALIDOS
010810           DISPLAY 'TARENT FECHA VIGENCIA INVALIDA: ' WKS-COL-4
010820        ELSE
010830*--> LA LLAVE NATURAL DE TARIFA ES TARIFA + FECHA DE VIGENCIA EN
010840*    AAAAMMDD; UNA MISMA TARIFA PUEDE TENER VARIAS VIGENCIAS A LO
010850*    LARGO DEL TIEMPO, ASI QUE LA FECHA FORMA PARTE DE LA LLAVE Y
010860*    NO ES UN DATO ADICIONAL.
010870           STRING WKS-COL-1 DELIMITED BY SPACE
010880                  WKS-FEC-AAAAMMDD DELIMITED BY SIZE
010890                  INTO WKS-LLAVE-BUSCADA
010900           PERFORM 220-BUSCA-DUP-TAR THRU 220-BUSCA-DUP-TAR-E
010910           IF ES-DUPLICADO
010920              ADD 1 TO WKS-TAR-DUPLICADOS
010930           ELSE
010940*--> DOS IMPORTES POR RENGLON (CARGO FIJO MENSUAL Y TARIFA
010950*    VARIABLE POR KWH) PASAN POR LA MISMA RUTINA GENERICA DE
010960*    CONVERSION, UNO DESPUES DEL OTRO, PORQUE WKS-AREA-CONVIERTE
010970*    SE CONSUME Y DESCARTA EN CADA LLAMADA.
010980              MOVE WKS-COL-1        TO TAR-TARIFA
010990              MOVE WKS-FEC-AAAAMMDD TO TAR-VIGENCIA-DESDE
011000              MOVE WKS-COL-2        TO WKS-CONV-TXT-ENT
011010              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
011020              MOVE WKS-CONV-VALOR   TO TAR-FIJO-MES-EUR
011030              MOVE WKS-COL-3        TO WKS-CONV-TXT-ENT
011040              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
011050              MOVE WKS-CONV-VALOR   TO TAR-VARIABLE-EUR-KWH
011060              WRITE REG-GFTARI
011070              ADD 1 TO WKS-CANT-TAR
011080              MOVE WKS-LLAVE-BUSCADA
011090                   TO WKS-LLAVE-TAR(WKS-CANT-TAR)
011100              ADD 1 TO WKS-TAR-INSERTADOS
011110           END-IF
011120        END-IF
011130     END-IF.
011140 210-VALIDA-TAR-E. EXIT.
011150
011160*--> MISMO BARRIDO LINEAL QUE 130/135, PERO AQUI LA LLAVE YA
011170*    VIENE ARMADA POR 210-VALIDA-TAR COMO TARIFA CONCATENADA CON
011180*    LA FECHA DE VIGENCIA, PORQUE UNA MISMA TARIFA PUEDE TENER
011190*    VARIAS VIGENCIAS A LO LARGO DEL TIEMPO Y SOLO LA PAREJA
011200*    COMPLETA IDENTIFICA UN RENGLON.
011210 220-BUSCA-DUP-TAR SECTION.
011220     MOVE 0 TO WKS-DUPLICADO
011230     PERFORM 225-COMPARA-DUP-TAR
011240             VARYING WKS-IX-TAR FROM 1 BY 1
011250             UNTIL WKS-IX-TAR > WKS-CANT-TAR.
011260 220-BUSCA-DUP-TAR-E. EXIT.
011270 225-COMPARA-DUP-TAR SECTION.
011280     IF WKS-LLAVE-TAR(WKS-IX-TAR) = WKS-LLAVE-BUSCADA
011290        MOVE 1 TO WKS-DUPLICADO
011300     END-IF.
011310 225-COMPARA-DUP-TAR-E. EXIT.
011320******************************************************************
011330*              C A R G A   C O E F I C I E N T E S   CONVERSION *
011340******************************************************************
011350 300-CARGA-CNV SECTION.
011360*--> CNVENT ES EL UNICO MAESTRO CUYA LLAVE NATURAL (ZONA MAS MES)
011370*    CAMBIA DE VALOR CADA CICLO PORQUE EL COEFICIENTE DE
011380*    CONVERSION DE M3 A KWH VARIA MES A MES SEGUN EL PODER
011390*    CALORIFICO DEL GAS DISTRIBUIDO EN CADA ZONA.
011400     IF CNV-DISPONIBLE = 1 AND FS-CNVENTB = '00'
011410        READ CNVENTB INTO REG-CNVENT
011420           AT END MOVE 1 TO WKS-FIN-LECTURA
011430        END-READ
011440     ELSE
011450        READ CNVENT
011460           AT END MOVE 1 TO WKS-FIN-LECTURA
011470        END-READ
011480     END-IF
011490
011500     IF NOT FIN-LECTURA
011510        IF ES-ENCABEZADO
011520           MOVE 0 TO WKS-PRIMERA-LINEA
011530        ELSE
011540           ADD 1 TO WKS-CNV-LEIDOS
011550           MOVE SPACES TO WKS-COLUMNAS
011560           MOVE ZERO   TO WKS-NUM-COLUMNAS
011570           UNSTRING REG-CNVENT DELIMITED BY ','
011580               INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
011590                    WKS-COL-4 WKS-COL-5 WKS-COL-6
011600               TALLYING IN WKS-NUM-COLUMNAS
011610           END-UNSTRING
011620           PERFORM 310-VALIDA-CNV THRU 310-VALIDA-CNV-E
011630        END-IF
011640     END-IF.
011650 300-CARGA-CNV-E. EXIT.
011660
011670 310-VALIDA-CNV SECTION.
011680* 2001-03-01 EEDR BPM 241080 CORRIGE VALIDACION DEL FACTOR CONVER CHG41080
011690*--> ANTES DE LA CORRECCION DE 2001 SOLO SE VALIDABA LA LONGITUD
011700*    DE LA COLUMNA MES; ESTA ENTRADA AGREGO LA VERIFICACION DEL
011710*    GUION EN LA POSICION 5 PARA DETECTAR UN MES MAL FORMADO
011720*    (POR EJEMPLO "20030" EN LUGAR DE "2003-0") ANTES DE QUE
011730*    TERMINARA GRABADO EN EL EXTRACTO.
011740     IF WKS-NUM-COLUMNAS < 4
011750        ADD 1 TO WKS-CNV-INVALIDOS
011760        DISPLAY 'CNVENT RENGLON CON POCAS COLUMNAS: ' REG-CNVENT
011770     ELSE
011780        IF WKS-COL-2(5:1) NOT = '-'
011790           ADD 1 TO WKS-CNV-INVALIDOS
011800           DISPLAY 'CNVENT MES SIN FORMATO AAAA-MM: ' WKS-COL-2
011810        ELSE
011820*--> LA LLAVE NATURAL DE COEFICIENTE ES ZONA + MES (AAAA-MM); UNA
011830*    MISMA ZONA TIENE UN COEFICIENTE DE CONVERSION DISTINTO CADA
011840*    MES PORQUE DEPENDE DEL PODER CALORIFICO DEL GAS DISTRIBUIDO
011850*    EN ESE PERIODO.
011860           STRING WKS-COL-1 DELIMITED BY SPACE
011870                  WKS-COL-2 DELIMITED BY SPACE
011880                  INTO WKS-LLAVE-BUSCADA
011890           PERFORM 320-BUSCA-DUP-CNV THRU 320-BUSCA-DUP-CNV-E
011900           IF ES-DUPLICADO
011910              ADD 1 TO WKS-CNV-DUPLICADOS
011920           ELSE
011930              MOVE WKS-COL-1 TO CNV-ZONA
011940              MOVE WKS-COL-2 TO CNV-MES
011950              MOVE WKS-COL-3 TO WKS-CONV-TXT-ENT
011960              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
011970              MOVE WKS-CONV-VALOR TO CNV-COEF-CONV
011980              MOVE WKS-COL-4 TO WKS-CONV-TXT-ENT
011990              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
012000              MOVE WKS-CONV-VALOR TO CNV-PCS-KWH-M3
012010              WRITE REG-GFCONV
012020              ADD 1 TO WKS-CANT-CNV
012030              MOVE WKS-LLAVE-BUSCADA
012040                   TO WKS-LLAVE-CNV(WKS-CANT-CNV)
012050              ADD 1 TO WKS-CNV-INSERTADOS
012060           END-IF
012070        END-IF
012080     END-IF.
012090 310-VALIDA-CNV-E. EXIT.
012100
012110*--> WKS-TABLA-CNV TIENE 0300 ENTRADAS: UNA ZONA PUEDE APARECER
012120*    HASTA DOCE VECES EN UN PLANO QUE TRAIGA VARIOS MESES A LA VEZ,
012130*    Y LAS ZONAS DE DISTRIBUCION YA SON VARIAS DECENAS; EL BARRIDO
012140*    LINEAL SIGUE SIENDO RAPIDO AUNQUE LA TABLA ESTE CASI LLENA.
012150 320-BUSCA-DUP-CNV SECTION.
012160     MOVE 0 TO WKS-DUPLICADO
012170     PERFORM 325-COMPARA-DUP-CNV
012180             VARYING WKS-IX-CNV FROM 1 BY 1
012190             UNTIL WKS-IX-CNV > WKS-CANT-CNV.
012200 320-BUSCA-DUP-CNV-E. EXIT.
012210 325-COMPARA-DUP-CNV SECTION.
012220     IF WKS-LLAVE-CNV(WKS-IX-CNV) = WKS-LLAVE-BUSCADA
012230        MOVE 1 TO WKS-DUPLICADO
012240     END-IF.
012250 325-COMPARA-DUP-CNV-E. EXIT.
012260******************************************************************
012270*              C A R G A   I M P U E S T O S                     *
012280******************************************************************
012290 400-CARGA-TAX SECTION.
012300*--> TAXENT ES EL PLANO MAS PEQUENO DE LOS CINCO; EN MUCHOS CICLOS
012310*    NI SIQUIERA CAMBIA RESPECTO AL ANTERIOR PORQUE LOS IMPUESTOS
012320*    AL GAS NO SE MODIFICAN CADA MES, SOLO CUANDO CAMBIA LA LEY.
012330     IF TAX-DISPONIBLE = 1 AND FS-TAXENTB = '00'
012340        READ TAXENTB INTO REG-TAXENT
012350           AT END MOVE 1 TO WKS-FIN-LECTURA
012360        END-READ
012370     ELSE
012380        READ TAXENT
012390           AT END MOVE 1 TO WKS-FIN-LECTURA
012400        END-READ
012410     END-IF
012420
012430     IF NOT FIN-LECTURA
012440        IF ES-ENCABEZADO
012450           MOVE 0 TO WKS-PRIMERA-LINEA
012460        ELSE
012470           ADD 1 TO WKS-TAX-LEIDOS
012480           MOVE SPACES TO WKS-COLUMNAS
012490           MOVE ZERO   TO WKS-NUM-COLUMNAS
012500           UNSTRING REG-TAXENT DELIMITED BY ','
012510               INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
012520                    WKS-COL-4 WKS-COL-5 WKS-COL-6
012530               TALLYING IN WKS-NUM-COLUMNAS
012540           END-UNSTRING
012550           PERFORM 410-VALIDA-TAX THRU 410-VALIDA-TAX-E
012560        END-IF
012570     END-IF.
012580 400-CARGA-TAX-E. EXIT.
012590
012600 410-VALIDA-TAX SECTION.
012610*--> TAXENT SOLO EXIGE TRES COLUMNAS (CODIGO, TASA, FECHA) PORQUE
012620*    NO TRAE ZONA NI TARIFA; UN IMPUESTO APLICA POR IGUAL A TODAS
012630*    LAS ZONAS DE LA COMPANIA.
012640     IF WKS-NUM-COLUMNAS < 3
012650        ADD 1 TO WKS-TAX-INVALIDOS
012660        DISPLAY 'TAXENT RENGLON CON POCAS COLUMNAS: ' REG-TAXENT
012670     ELSE
012680        MOVE WKS-COL-3 TO WKS-FEC-TEXTO
012690        PERFORM 910-VALIDA-FECHA-ISO THRU 910-VALIDA-FECHA-ISO-E
012700        IF NOT FECHA-ISO-VALIDA
012710           ADD 1 TO WKS-TAX-INVALIDOS
012720           DISPLAY 'TAXENT FECHA VIGENCIA INVALIDA: ' WKS-COL-3
012730        ELSE
012740*--> LA LLAVE NATURAL DE IMPUESTO ES CODIGO + FECHA DE VIGENCIA,
012750*    PORQUE LA TASA DE UN MISMO IMPUESTO (IVA, POR EJEMPLO) PUEDE
012760*    CAMBIAR POR LEY EN UNA FECHA FUTURA Y SE MANTIENE EL VALOR
012770*    ANTERIOR PARA FACTURAS DE PERIODOS YA VIGENTES.
012780           STRING WKS-COL-1 DELIMITED BY SPACE
012790                  WKS-FEC-AAAAMMDD DELIMITED BY SIZE
012800                  INTO WKS-LLAVE-BUSCADA
012810           PERFORM 420-BUSCA-DUP-TAX THRU 420-BUSCA-DUP-TAX-E
012820           IF ES-DUPLICADO
012830              ADD 1 TO WKS-TAX-DUPLICADOS
012840           ELSE
012850              MOVE WKS-COL-1        TO TAX-CODIGO
012860              MOVE WKS-FEC-AAAAMMDD TO TAX-VIGENCIA-DESDE
012870              MOVE WKS-COL-2        TO WKS-CONV-TXT-ENT
012880              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
012890              MOVE WKS-CONV-VALOR   TO TAX-TASA
012900              WRITE REG-GFTAXC
012910              ADD 1 TO WKS-CANT-TAX
012920              MOVE WKS-LLAVE-BUSCADA
012930                   TO WKS-LLAVE-TAX(WKS-CANT-TAX)
012940              ADD 1 TO WKS-TAX-INSERTADOS
012950           END-IF
012960        END-IF
012970     END-IF.
012980 410-VALIDA-TAX-E. EXIT.
012990
013000*--> WKS-TABLA-TAX TIENE SOLO 0050 ENTRADAS PORQUE LOS CODIGOS DE
013010*    IMPUESTO QUE APLICAN AL GAS SON MUY POCOS Y CAMBIAN POR LEY,
013020*    NO POR CLIENTE; LA LLAVE ES CODIGO MAS FECHA DE VIGENCIA
013030*    PORQUE UN MISMO CODIGO PUEDE TENER UNA TARIFA VIEJA Y UNA
013040*    NUEVA CONVIVIENDO SEGUN LA FECHA DE CORTE DE LA LEY.
013050 420-BUSCA-DUP-TAX SECTION.
013060     MOVE 0 TO WKS-DUPLICADO
013070     PERFORM 425-COMPARA-DUP-TAX
013080             VARYING WKS-IX-TAX FROM 1 BY 1
013090             UNTIL WKS-IX-TAX > WKS-CANT-TAX.
013100 420-BUSCA-DUP-TAX-E. EXIT.
013110 425-COMPARA-DUP-TAX SECTION.
013120     IF WKS-LLAVE-TAX(WKS-IX-TAX) = WKS-LLAVE-BUSCADA
013130        MOVE 1 TO WKS-DUPLICADO
013140     END-IF.
013150 425-COMPARA-DUP-TAX-E. EXIT.
013160******************************************************************
013170*              C A R G A   L E C T U R A S                       *
013180******************************************************************
013190 500-CARGA-LEC SECTION.
013200*--> LECTURAS ES EL UNICO DE LOS CINCO MAESTROS QUE PUEDE TENER
013210*    MAS DE UN RENGLON POR CUPS DENTRO DE LA MISMA CORRIDA (UNA
013220*    LECTURA POR CADA MES REPORTADO); POR ESO SU TABLA DE
013230*    DUPLICADOS ES LA MAS GRANDE DE LAS CINCO.
013240     IF LEC-DISPONIBLE = 1 AND FS-LECENTB = '00'
013250        READ LECENTB INTO REG-LECENT
013260           AT END MOVE 1 TO WKS-FIN-LECTURA
013270        END-READ
013280     ELSE
013290        READ LECENT
013300           AT END MOVE 1 TO WKS-FIN-LECTURA
013310        END-READ
013320     END-IF
013330
013340     IF NOT FIN-LECTURA
013350        IF ES-ENCABEZADO
013360           MOVE 0 TO WKS-PRIMERA-LINEA
013370        ELSE
013380           ADD 1 TO WKS-LEC-LEIDOS
013390           MOVE SPACES TO WKS-COLUMNAS
013400           MOVE ZERO   TO WKS-NUM-COLUMNAS
013410           UNSTRING REG-LECENT DELIMITED BY ','
013420               INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
013430                    WKS-COL-4 WKS-COL-5 WKS-COL-6
013440               TALLYING IN WKS-NUM-COLUMNAS
013450           END-UNSTRING
013460           PERFORM 510-VALIDA-LEC THRU 510-VALIDA-LEC-E
013470        END-IF
013480     END-IF.
013490 500-CARGA-LEC-E. EXIT.
013500
013510 510-VALIDA-LEC SECTION.
013520*--> 510 ENCADENA CUATRO VALIDACIONES EN CASCADA (COLUMNAS,
013530*    FECHA, TIPO DE LECTURA, SIGNO) ANTES DE ARMAR LA LLAVE; SE
013540*    CONTABILIZA UN SOLO WKS-LEC-INVALIDOS POR RENGLON AUNQUE
013550*    FALLE MAS DE UNA VALIDACION, PORQUE EL RENGLON SE RECHAZA
013560*    EN CUANTO ENCUENTRA LA PRIMERA.
013570     IF WKS-NUM-COLUMNAS < 4
013580        ADD 1 TO WKS-LEC-INVALIDOS
013590        DISPLAY 'LECENT RENGLON CON POCAS COLUMNAS: ' REG-LECENT
013600     ELSE
013610        MOVE WKS-COL-2 TO WKS-FEC-TEXTO
013620        PERFORM 910-VALIDA-FECHA-ISO THRU 910-VALIDA-FECHA-ISO-E
013630        IF NOT FECHA-ISO-VALIDA
013640           ADD 1 TO WKS-LEC-INVALIDOS
013650*--> ESTE CONTADOR DE FECHA INVALIDA SE LLEVA APARTE (ADEMAS DEL
013660*    GENERAL) PORQUE EL AREA COMERCIAL REPORTA QUE LA MAYORIA DE
013670*    LOS RECHAZOS DE LECTURAS SON POR FECHA MAL CAPTURADA EN EL
013680*    EQUIPO DE TOMA DE LECTURA, NO POR LECTURA NEGATIVA O TIPO
013690*    INVALIDO.
013700           ADD 1 TO WKS-LEC-FECHA-INVAL
013710           DISPLAY 'LECENT FECHA DE LECTURA INVALIDA: '
013720                   WKS-COL-2
013730        ELSE
013740           IF NOT ((WKS-COL-4(1:4) = 'REAL') OR
013750                   (WKS-COL-4(1:8) = 'ESTIMADA'))
013760              ADD 1 TO WKS-LEC-INVALIDOS
013770              DISPLAY 'LECENT TIPO DE LECTURA INVALIDO: '
013780                      WKS-COL-4
013790           ELSE
013800              MOVE WKS-COL-3 TO WKS-CONV-TXT-ENT
013810              PERFORM 920-CONVIERTE-DECIMAL THRU 920-CONV-D-E
013820*--> UNA LECTURA NEGATIVA NO TIENE SENTIDO FISICO (EL CONTADOR NO
013830*    RETROCEDE); SE RECHAZA AQUI ANTES DE ENTRAR A LA BUSQUEDA DE
013840*    DUPLICADOS PARA NO GASTAR UNA ENTRADA DE TABLA EN UN DATO
013850*    QUE YA SE SABE INVALIDO.
013860              IF WKS-CONV-VALOR < 0
013870                 ADD 1 TO WKS-LEC-INVALIDOS
013880                 DISPLAY 'LECENT LECTURA NEGATIVA: ' WKS-COL-3
013890              ELSE
013900*--> LA LLAVE NATURAL DE LECTURA ES CUPS + FECHA; EL MISMO CUPS
013910*    PUEDE APARECER VARIAS VECES EN EL PLANO (UNA POR MES), PERO
013920*    NUNCA DOS VECES CON LA MISMA FECHA DE LECTURA.
013930                 STRING WKS-COL-1 DELIMITED BY SPACE
013940                        WKS-FEC-AAAAMMDD DELIMITED BY SIZE
013950                        INTO WKS-LLAVE-BUSCADA
013960                 PERFORM 520-BUSCA-DUP-LEC
013970                         THRU 520-BUSCA-DUP-LEC-E
013980                 IF ES-DUPLICADO
013990                    ADD 1 TO WKS-LEC-DUPLICADOS
014000                 ELSE
014010                    MOVE WKS-COL-1        TO LEC-CUPS
014020                    MOVE WKS-FEC-AAAAMMDD TO LEC-FECHA
014030                    MOVE WKS-CONV-VALOR   TO LEC-LECTURA-M3
014040                    MOVE WKS-COL-4        TO LEC-TIPO
014050                    WRITE REG-GFLECT
014060                    ADD 1 TO WKS-CANT-LEC
014070                    MOVE WKS-LLAVE-BUSCADA
014080                         TO WKS-LLAVE-LEC(WKS-CANT-LEC)
014090                    ADD 1 TO WKS-LEC-INSERTADOS
014100                 END-IF
014110              END-IF
014120           END-IF
014130        END-IF
014140     END-IF.
014150 510-VALIDA-LEC-E. EXIT.
014160
014170*--> ESTE ES EL BARRIDO MAS COSTOSO DE LOS CINCO PORQUE
014180*    WKS-TABLA-LEC PUEDE TENER HASTA 2000 ENTRADAS; SE ACEPTO EL
014190*    COSTO PORQUE LECENT ES EL UNICO MAESTRO DONDE UN MISMO CUPS
014200*    PUEDE APARECER VARIAS VECES EN LA MISMA CORRIDA (UNA LECTURA
014210*    POR CADA FECHA DE TOMA), ASI QUE NO BASTA CON REVISAR SI EL
014220*    CUPS YA EXISTE; HAY QUE REVISAR LA PAREJA CUPS MAS FECHA.
014230 520-BUSCA-DUP-LEC SECTION.
014240     MOVE 0 TO WKS-DUPLICADO
014250     PERFORM 525-COMPARA-DUP-LEC
014260             VARYING WKS-IX-LEC FROM 1 BY 1
014270             UNTIL WKS-IX-LEC > WKS-CANT-LEC.
014280 520-BUSCA-DUP-LEC-E. EXIT.
014290 525-COMPARA-DUP-LEC SECTION.
014300     IF WKS-LLAVE-LEC(WKS-IX-LEC) = WKS-LLAVE-BUSCADA
014310        MOVE 1 TO WKS-DUPLICADO
014320     END-IF.
014330 525-COMPARA-DUP-LEC-E. EXIT.
014340******************************************************************
014350*         RUTINA GENERICA: VALIDA FECHA AAAA-MM-DD (ISO)         *
014360******************************************************************
014370 910-VALIDA-FECHA-ISO SECTION.
014380*--> ESTA VALIDACION ES DELIBERADAMENTE SUPERFICIAL: COMPRUEBA
014390*    FORMATO (GUIONES EN LA POSICION CORRECTA, SUBCAMPOS
014400*    NUMERICOS) Y RANGO GRUESO DE MES Y DIA, PERO NO VERIFICA
014410*    QUE EL DIA EXISTA PARA ESE MES (ACEPTA 2024-02-31).  SE
014420*    DECIDIO ASI PORQUE LAS FECHAS VIENEN DE UN SISTEMA DE
014430*    FACTURACION QUE YA LAS VALIDA EN ORIGEN; SI ALGUN DIA
014440*    APARECE UNA FECHA IMPOSIBLE, FGBAT020 LA DESCARTARIA AL
014450*    BUSCAR VIGENCIA SIN ENCONTRAR COINCIDENCIA.
014460     MOVE 0 TO WKS-FEC-OK
014470     MOVE 0 TO WKS-FEC-AAAAMMDD
014480     IF WKS-FEC-TEXTO(5:1) = '-' AND WKS-FEC-TEXTO(8:1) = '-'
014490        AND WKS-FEC-TEXTO(1:4) IS NUMERIC
014500        AND WKS-FEC-TEXTO(6:2) IS NUMERIC
014510        AND WKS-FEC-TEXTO(9:2) IS NUMERIC
014520        MOVE WKS-FEC-TEXTO(1:4) TO WKS-FEC-AAAA
014530        MOVE WKS-FEC-TEXTO(6:2) TO WKS-FEC-MM
014540        MOVE WKS-FEC-TEXTO(9:2) TO WKS-FEC-DD
014550        IF WKS-FEC-MM >= 1 AND WKS-FEC-MM <= 12
014560           AND WKS-FEC-DD >= 1 AND WKS-FEC-DD <= 31
014570           MOVE 1 TO WKS-FEC-OK
014580        END-IF
014590     END-IF.
014600 910-VALIDA-FECHA-ISO-E. EXIT.
014610******************************************************************
014620*    RUTINA GENERICA: TEXTO "ENTERO.DECIMAL" A CAMPO DECIMAL     *
014630*    SIN USAR FUNCIONES INTRINSECAS (NO DISPONIBLES EN EL SHOP) *
014640******************************************************************
014650 920-CONVIERTE-DECIMAL SECTION.
014660* 2006-05-20 PEDR BPM 241140 AJUSTE DE REDONDEO EN CONVERSION DEC CHG41140
014670*--> EL CAMPO DE ENTRADA TRAE HASTA 6 DECIMALES EN TEXTO (POR
014680*    EJEMPLO UNA TASA DE IVA CON VARIOS DECIMALES DE PRECISION);
014690*    AL AGREGAR ROUNDED EN 2006 SE CORRIGIO UN CASO DONDE UNA
014700*    TASA DE IVA CON SIETE DECIMALES SE TRUNCABA EN LUGAR DE
014710*    REDONDEARSE AL SEXTO.
014720     MOVE SPACE  TO WKS-CONV-SIGNO
014730     MOVE ZEROS  TO WKS-CONV-ENTERO WKS-CONV-DECIMAL
014740     MOVE SPACES TO WKS-CONV-TXT-DEC
014750*--> EL SIGNO SE EXTRAE ANTES DE PARTIR ENTERO Y DECIMAL PORQUE EL
014760*    UNSTRING QUE SIGUE NO SABE DE SIGNOS; SOLO LECENT Y CNVENT
014770*    TRAEN VALORES QUE PODRIAN LLEGAR NEGATIVOS EN UN DATO MAL
014780*    CAPTURADO, PERO LA RUTINA ES GENERICA PARA LOS CINCO.
014790     IF WKS-CONV-TXT-ENT(1:1) = '-'
014800        MOVE '-' TO WKS-CONV-SIGNO
014810        MOVE WKS-CONV-TXT-ENT(2:11) TO WKS-CONV-TXT-ENT
014820     END-IF
014830     UNSTRING WKS-CONV-TXT-ENT DELIMITED BY '.'
014840         INTO WKS-CONV-TXT-ENT WKS-CONV-TXT-DEC
014850     END-UNSTRING
014860*--> SI EL TEXTO NO TRAIA PUNTO DECIMAL, WKS-CONV-TXT-DEC QUEDA EN
014870*    ESPACIOS Y SE RELLENA CON CEROS; ASI UN VALOR ENTERO COMO
014880*    "1500" SE CONVIERTE A 1500.000000 SIN NECESITAR UNA RAMA
014890*    SEPARADA PARA LOS CAMPOS SIN DECIMALES.
014900     INSPECT WKS-CONV-TXT-DEC REPLACING ALL SPACE BY '0'
014910     MOVE WKS-CONV-TXT-ENT TO WKS-CONV-ENTERO
014920     MOVE WKS-CONV-TXT-DEC TO WKS-CONV-DECIMAL
014930     COMPUTE WKS-CONV-VALOR ROUNDED =
014940             WKS-CONV-ENTERO + (WKS-CONV-DECIMAL / 1000000)
014950     IF WKS-CONV-SIGNO = '-'
014960        COMPUTE WKS-CONV-VALOR = WKS-CONV-VALOR * -1
014970     END-IF.
014980 920-CONV-D-E. EXIT.
014990******************************************************************
015000*              E S T A D I S T I C A S   D E L   P R O C E S O   *
015010******************************************************************
015020 900-ESTADISTICAS SECTION.
015030*--> EL MISMO BLOQUE DE DISPLAY SE REPITE CUATRO RENGLONES POR
015040*    ARCHIVO (LEIDOS, INSERTADOS, DUPLICADOS, INVALIDOS); NO SE
015050*    ARMO UNA TABLA DE NOMBRES CON UN PERFORM VARYING PORQUE EL
015060*    OPERADOR DE TURNO PREFIERE VER LAS ETIQUETAS TAL CUAL SALEN
015070*    AQUI, EN EL MISMO SYSOUT QUE LLEVA DECADAS REVISANDO.
015080     DISPLAY '****************************************'
015090     DISPLAY '   FGBAT010 - CARGA DE MAESTROS DE GAS   '
015100     DISPLAY '****************************************'
015110     DISPLAY 'PUNTOS DE SUMINISTRO  LEIDOS    : '
015120             WKS-SUP-LEIDOS
015130     DISPLAY 'PUNTOS DE SUMINISTRO  INSERTADOS: '
015140             WKS-SUP-INSERTADOS
015150     DISPLAY 'PUNTOS DE SUMINISTRO  DUPLICADOS: '
015160             WKS-SUP-DUPLICADOS
015170     DISPLAY 'PUNTOS DE SUMINISTRO  INVALIDOS : '
015180             WKS-SUP-INVALIDOS
015190     DISPLAY 'TARIFAS               LEIDAS    : '
015200             WKS-TAR-LEIDOS
015210     DISPLAY 'TARIFAS               INSERTADAS: '
015220             WKS-TAR-INSERTADOS
015230     DISPLAY 'TARIFAS               DUPLICADAS: '
015240             WKS-TAR-DUPLICADOS
015250     DISPLAY 'TARIFAS               INVALIDAS : '
015260             WKS-TAR-INVALIDOS
015270     DISPLAY 'COEF. CONVERSION      LEIDOS    : '
015280             WKS-CNV-LEIDOS
015290     DISPLAY 'COEF. CONVERSION      INSERTADOS: '
015300             WKS-CNV-INSERTADOS
015310     DISPLAY 'COEF. CONVERSION      DUPLICADOS: '
015320             WKS-CNV-DUPLICADOS
015330     DISPLAY 'COEF. CONVERSION      INVALIDOS : '
015340             WKS-CNV-INVALIDOS
015350     DISPLAY 'IMPUESTOS             LEIDOS    : '
015360             WKS-TAX-LEIDOS
015370     DISPLAY 'IMPUESTOS             INSERTADOS: '
015380             WKS-TAX-INSERTADOS
015390     DISPLAY 'IMPUESTOS             DUPLICADOS: '
015400             WKS-TAX-DUPLICADOS
015410     DISPLAY 'IMPUESTOS             INVALIDOS : '
015420             WKS-TAX-INVALIDOS
015430     DISPLAY 'LECTURAS              LEIDAS    : '
015440             WKS-LEC-LEIDOS
015450     DISPLAY 'LECTURAS              INSERTADAS: '
015460             WKS-LEC-INSERTADOS
015470     DISPLAY 'LECTURAS              DUPLICADAS: '
015480             WKS-LEC-DUPLICADOS
015490     DISPLAY 'LECTURAS              INVALIDAS : '
015500             WKS-LEC-INVALIDOS
015510     DISPLAY '    DE LAS CUALES POR FECHA      : '
015520             WKS-LEC-FECHA-INVAL
015530     DISPLAY '****************************************'.
015540 900-ESTADISTICAS-E. EXIT.
015550******************************************************************
015560 990-CERRAR-ARCHIVOS SECTION.
015570*--> SE CIERRAN LAS DIEZ ENTRADAS (CANONICA Y ALTERNA DE CADA
015580*    MAESTRO) AUNQUE ALGUNAS NUNCA SE HAYAN ABIERTO CON EXITO;
015590*    CLOSE SOBRE UN ARCHIVO QUE NO ABRIO NO PRODUCE ERROR EN ESTE
015600*    COMPILADOR, ASI QUE NO HACE FALTA CONDICIONARLO.
015610     CLOSE SUPENT SUPENTB TARENT TARENTB CNVENT CNVENTB
015620           TAXENT TAXENTB LECENT LECENTB
015630           SUPSAL TARSAL CNVSAL TAXSAL LECSAL.
015640 990-CERRAR-ARCHIVOS-E. EXIT.
015650******************************************************************
015660*              F I N   D E L   P R O G R A M A                    *
015670******************************************************************
015680* EL PROGRAMA TERMINA SIEMPRE CON STOP RUN EN 000-MAIN, DESPUES   *
015690* DE IMPRIMIR ESTADISTICAS Y CERRAR LOS QUINCE ARCHIVOS; NO HAY   *
015700* CODIGOS DE RETORNO DISTINTOS DE CERO EN ESTA VERSION, PORQUE    *
015710* UN MAESTRO AUSENTE SE TRATA COMO CASO NORMAL Y NO COMO ERROR    *
015720* DE CORRIDA.  SI EL JCL NECESITA SABER CUANTOS RENGLONES SE      *
015730* RECHAZARON, DEBE REVISAR EL SYSOUT DE ESTADISTICAS, NO EL       *
015740* CODIGO DE RETORNO.                                              *
015750******************************************************************
015760******************************************************************
015770*         H I S T O R I A   D E   I N C I D E N T E S             *
015780******************************************************************
015790* EL PEOR INCIDENTE QUE HA TOCADO ESTE PROGRAMA FUE EL BPM 241080 *
015800* DE MARZO DE 2001: UN LOTE DE CNVENT LLEGO CON LA COLUMNA MES EN *
015810* FORMATO AAAAMM (SIN GUION) EN LUGAR DE AAAA-MM, Y COMO LA        *
015820* VALIDACION DE ENTONCES SOLO MIRABA LA LONGITUD DE LA COLUMNA,    *
015830* TODO EL LOTE SE CARGO CON MES MAL FORMADO Y FGBAT020 NO          *
015840* ENCONTRO COEFICIENTE DE CONVERSION PARA NINGUNA ZONA ESE CICLO. *
015850* DESDE ENTONCES 310-VALIDA-CNV EXIGE EL GUION EN LA POSICION 5   *
015860* ANTES DE ACEPTAR EL RENGLON.                                    *
015870*                                                                 *
015880* EL SEGUNDO INCIDENTE RECORDADO ES EL BPM 241140 DE 2006: LOS    *
015890* IMPUESTOS LLEGARON CON SIETE DECIMALES Y 920-CONVIERTE-DECIMAL  *
015900* LOS TRUNCABA EN LUGAR DE REDONDEAR AL SEXTO, LO QUE PRODUJO      *
015910* DIFERENCIAS DE CENTAVOS EN LA FACTURA FINAL DE ALGUNOS CLIENTES.*
015920******************************************************************
015930*         P R U E B A S   A N T E S   D E   S U B I R             *
015940******************************************************************
015950* ESTE PROGRAMA NO TIENE SUITE DE PRUEBAS AUTOMATIZADAS.  LA      *
015960* PRACTICA DEL AREA ES CORRER LOS CINCO PLANOS DEL ULTIMO CICLO   *
015970* CONOCIDO CONTRA EL PROGRAMA MODIFICADO Y COMPARAR LOS CINCO     *
015980* EXTRACTOS Y LA ESTADISTICA FINAL CONTRA LA CORRIDA DE           *
015990* REFERENCIA ANTES DE PROMOVER EL CAMBIO A PRODUCCION.  SI LOS    *
016000* CONTEOS DE LEIDOS, INSERTADOS, DUPLICADOS E INVALIDOS NO        *
016010* COINCIDEN RENGLON POR RENGLON CON LA CORRIDA ANTERIOR, EL       *
016020* CAMBIO NO SE PROMUEVE.                                          *
016030******************************************************************
016040*   C A L I D A D   D E   L O S   P L A N O S   D E   E N T R A D A
016050******************************************************************
016060* LOS CINCO PLANOS LOS GENERA EL AREA COMERCIAL DESDE SU PROPIO   *
016070* SISTEMA, NO DESDE ESTE PROGRAMA; POR ESO TODAS LAS VALIDACIONES *
016080* DE ESTE PROGRAMA SON DEFENSIVAS (COLUMNAS DE MAS O DE MENOS,    *
016090* FECHA MAL FORMADA, ESTADO DESCONOCIDO) EN LUGAR DE ASUMIR QUE   *
016100* EL PLANO SIEMPRE LLEGA LIMPIO.  UN RENGLON RECHAZADO AQUI NO    *
016110* DETIENE LA CORRIDA; SOLO SE CUENTA COMO INVALIDO Y SE REPORTA   *
016120* EN LA ESTADISTICA PARA QUE EL AREA COMERCIAL LO CORRIJA EN EL   *
016130* SIGUIENTE ENVIO.                                                *
016140******************************************************************
016150*   R E L A C I O N   C O N   O T R O S   P R O G R A M A S       *
016160******************************************************************
016170* ESTE PROGRAMA (FGBAT010) ES EL PRIMER PASO DEL CICLO BATCH DE   *
016180* FACTURACION DE GAS.  SUS CINCO EXTRACTOS (SUPSAL, TARSAL,       *
016190* CNVSAL, TAXSAL, LECSAL) SON LA ENTRADA DE FGBAT020, QUE LOS     *
016200* CARGA A TABLA Y CALCULA LAS FACTURAS; FGBAT030 IMPRIME EL       *
016210* REPORTE FINAL A PARTIR DE LO QUE FGBAT020 DEJO GRABADO.  LOS    *
016220* TRES PROGRAMAS NO COMPARTEN WORKING-STORAGE; SOLO SE COMUNICAN  *
016230* A TRAVES DE LOS ARCHIVOS EN DISCO, POR LO QUE UN CAMBIO DE      *
016240* LAYOUT EN UNA COPYBOOK OBLIGA A REVISAR LOS TRES PROGRAMAS.     *
016250******************************************************************
016260*   V O L U M E N   E S P E R A D O   D E   C O R R I D A         *
016270******************************************************************
016280* LA CARTERA ACTUAL DE PUNTOS DE SUMINISTRO ES PEQUENA, POR       *
016290* DEBAJO DE LAS 500 ENTRADAS QUE CABEN EN WKS-TABLA-SUP; LA       *
016300* CORRIDA COMPLETA DE LOS CINCO MAESTROS TOMA SEGUNDOS, NO        *
016310* MINUTOS.  SI LA CARTERA LLEGARA A CRECER DE FORMA IMPORTANTE,   *
016320* LAS CINCO TABLAS OCCURS DEBERIAN REVISARSE ANTES QUE LA         *
016330* VELOCIDAD DE CARGA.                                             *
016340******************************************************************
016350*   D E C I S I O N E S   Q U E   N O   S E   T O C A R O N       *
016360******************************************************************
016370* TRES CAMBIOS SE PROPUSIERON Y SE DESCARTARON EN REVISIONES      *
016380* PASADAS DE ESTE PROGRAMA.                                      *
016390*                                                                 *
016400* PRIMERO, ORDENAR LOS CINCO PLANOS CON UN PASO DE SORT ANTES DE  *
016410* LEERLOS PARA DETECTAR DUPLICADOS POR SECUENCIA EN LUGAR DE      *
016420* TABLA EN MEMORIA.  SE DESCARTO PORQUE EL VOLUMEN ACTUAL NO      *
016430* JUSTIFICA UN PASO DE JCL ADICIONAL.                             *
016440*                                                                 *
016450* SEGUNDO, UNIFICAR LOS CINCO JUEGOS DE PARRAFOS DE CARGA (100,   *
016460* 200, 300, 400 Y 500) EN UNO SOLO PARAMETRIZADO POR TABLA DE     *
016470* NOMBRES DE ARCHIVO.  SE DESCARTO PORQUE CADA MAESTRO TIENE SU   *
016480* PROPIA CANTIDAD DE COLUMNAS Y SUS PROPIAS REGLAS DE             *
016490* VALIDACION, Y LA PARAMETRIZACION HUBIERA QUEDADO MENOS CLARA    *
016500* QUE CINCO JUEGOS DE PARRAFOS EXPLICITOS.                        *
016510*                                                                 *
016520* TERCERO, EMPACAR LOS IMPORTES CONVERTIDOS EN COMP-3 PARA        *
016530* AHORRAR ESPACIO EN LOS EXTRACTOS.  SE DESCARTO PORQUE NINGUN    *
016540* OTRO PROGRAMA DEL CICLO DE FACTURACION DE GAS EMPACA IMPORTES,  *
016550* Y ROMPER ESA CONSISTENCIA SOLO PARA AHORRAR UNOS BYTES NO SE    *
016560* CONSIDERO UNA MEJORA REAL.                                      *
016570******************************************************************
016580******************************************************************
016590*    P R E G U N T A S   F R E C U E N T E S   D E   S O P O R T E *
016600******************************************************************
016610* P: EL PROGRAMA TERMINO SIN ERROR PERO UN EXTRACTO SALIO VACIO,  *
016620*    ¿QUE PASO?                                                  *
016630* R: REVISAR EL SYSOUT DE 900-ESTADISTICAS.  SI EL CONTEO DE      *
016640*    LEIDOS DE ESE MAESTRO ES CERO, NI LA RUTA CANONICA NI LA     *
016650*    ALTERNA ABRIERON; ESO NO ES UN ERROR DE ESTE PROGRAMA, ES    *
016660*    QUE EL PLANO DEL AREA COMERCIAL NO LLEGO.                    *
016670*                                                                 *
016680* P: ¿POR QUE UN RENGLON QUE SE VE BIEN A SIMPLE VISTA SALIO      *
016690*    CONTADO COMO INVALIDO?                                      *
016700* R: LA CAUSA MAS COMUN ES UNA FECHA SIN GUIONES O UN ESPACIO     *
016710*    SUELTO DENTRO DE UNA COLUMNA NUMERICA; ENCENDER UPSI-0 EN EL *
016720*    JCL MUESTRA EN EL SYSOUT QUE RUTA DE ARCHIVO SE USO, PERO NO *
016730*    EL DETALLE RENGLON POR RENGLON (ESO REQUERIRIA UN DISPLAY    *
016740*    ADICIONAL QUE ESTA VERSION NO TIENE).                        *
016750*                                                                 *
016760* P: ¿SE PUEDE CORRER ESTE PROGRAMA DOS VECES EN EL MISMO DIA     *
016770*    SOBRE EL MISMO PLANO?                                        *
016780* R: SI; CADA CORRIDA REGENERA LOS CINCO EXTRACTOS DESDE CERO Y   *
016790*    LAS TABLAS DE DUPLICADOS SE REINICIAN AL EMPEZAR EL          *
016800*    PROGRAMA, ASI QUE EL RESULTADO DE LA SEGUNDA CORRIDA ES      *
016810*    IDENTICO AL DE LA PRIMERA MIENTRAS EL PLANO DE ENTRADA NO    *
016820*    CAMBIE.                                                      *
016830*                                                                 *
016840* P: ¿QUE PASA SI LLEGAN DOS RENGLONES CON LA MISMA LLAVE PERO    *
016850*    DATOS DISTINTOS (POR EJEMPLO DOS TARIFAS DIFERENTES PARA LA  *
016860*    MISMA TARIFA Y VIGENCIA)?                                    *
016870* R: GANA EL PRIMERO QUE SE LEE; EL SEGUNDO SE CUENTA COMO         *
016880*    DUPLICADO Y NO SE GRABA.  ESTE PROGRAMA NO DECIDE CUAL DE     *
016890*    LOS DOS ES EL CORRECTO, SOLO EVITA GRABAR DOS VECES LA MISMA  *
016900*    LLAVE; CORRESPONDE AL AREA COMERCIAL NO ENVIAR RENGLONES      *
016910*    CONTRADICTORIOS.                                             *
016920*                                                                 *
016930* P: ¿POR QUE NO HAY UN REPORTE IMPRESO DE LOS RENGLONES           *
016940*    RECHAZADOS, SOLO EL CONTEO?                                  *
016950* R: PORQUE ESTE PROGRAMA SE CONSIDERA UN FILTRO DE CARGA, NO UN   *
016960*    REPORTE DE CALIDAD DE DATOS; EL REPORTE DETALLADO AL CLIENTE  *
016970*    LO PRODUCE FGBAT030 A PARTIR DE LO QUE SI SE LOGRO CARGAR.    *
016980******************************************************************
016990******************************************************************
017000*   R E G L A S   D E   N E G O C I O   P O R   M A E S T R O      *
017010******************************************************************
017020* SUPENT (PUNTOS DE SUMINISTRO):                                  *
017030*   - DEBE TRAER AL MENOS 4 COLUMNAS.                             *
017040*   - LA COLUMNA ESTADO DEBE SER ACTIVO O INACTIVO, CUALQUIER     *
017050*     OTRO VALOR SE RECHAZA.                                      *
017060*   - LLAVE NATURAL: CUPS SOLAMENTE.                              *
017070*                                                                 *
017080* TARENT (TARIFAS):                                               *
017090*   - DEBE TRAER AL MENOS 4 COLUMNAS.                             *
017100*   - LA FECHA DE VIGENCIA DEBE SER AAAA-MM-DD VALIDA.            *
017110*   - LLAVE NATURAL: TARIFA MAS FECHA DE VIGENCIA.                *
017120*                                                                 *
017130* CNVENT (COEFICIENTES DE CONVERSION):                            *
017140*   - DEBE TRAER AL MENOS 4 COLUMNAS.                             *
017150*   - LA COLUMNA MES DEBE TRAER EL GUION EN LA POSICION 5         *
017160*     (FORMATO AAAA-MM); SIN GUION EL RENGLON SE RECHAZA.         *
017170*   - LLAVE NATURAL: ZONA MAS MES.                                *
017180*                                                                 *
017190* TAXENT (IMPUESTOS):                                             *
017200*   - DEBE TRAER AL MENOS 3 COLUMNAS.                             *
017210*   - LA FECHA DE VIGENCIA DEBE SER AAAA-MM-DD VALIDA.            *
017220*   - LLAVE NATURAL: CODIGO DE IMPUESTO MAS FECHA DE VIGENCIA.    *
017230*                                                                 *
017240* LECENT (LECTURAS):                                              *
017250*   - DEBE TRAER AL MENOS 4 COLUMNAS.                             *
017260*   - LA FECHA DE LECTURA DEBE SER AAAA-MM-DD VALIDA.             *
017270*   - LA COLUMNA TIPO DEBE SER REAL O ESTIMADA.                   *
017280*   - LA LECTURA EN M3 NO PUEDE SER NEGATIVA.                     *
017290*   - LLAVE NATURAL: CUPS MAS FECHA DE LECTURA.                   *
017300* ESTAS CINCO LISTAS SON EL RESUMEN; EL DETALLE EXACTO DE CADA    *
017310* VALIDACION ESTA EN EL PARRAFO xx0-VALIDA-xxx CORRESPONDIENTE.   *
017320******************************************************************
017330******************************************************************
017340*   C O N T R O L   D E   R E S P A L D O S   Y   R E T E N C I O N
017350******************************************************************
017360* LOS CINCO PLANOS DE ENTRADA (SUPENT, TARENT, CNVENT, TAXENT,     *
017370* LECENT Y SUS RUTAS ALTERNAS) NO LOS BORRA NI LOS MUEVE ESTE      *
017380* PROGRAMA; LA RETENCION Y EL RESPALDO DE ESOS PLANOS LOS MANEJA   *
017390* EL JCL DE PRODUCCION SEGUN LA POLITICA GENERAL DE RETENCION DEL  *
017400* DEPARTAMENTO.  LOS CINCO EXTRACTOS DE SALIDA SE REGENERAN        *
017410* COMPLETOS EN CADA CORRIDA Y NO SE ACUMULAN DE UN CICLO A OTRO;   *
017420* SI SE NECESITA EL EXTRACTO DE UN CICLO ANTERIOR, HAY QUE VOLVER  *
017430* A CORRER ESTE PROGRAMA CONTRA EL PLANO DE ESE CICLO, NO CONSULTAR*
017440* UN EXTRACTO VIEJO.                                               *
017450******************************************************************
017460******************************************************************
017470*        N O T A   S O B R E   E L   M O D O   D I A G N O S T I C O
017480******************************************************************
017490* CON UPSI-0 ENCENDIDO EN EL PARM DEL JCL, EL PROGRAMA NO CAMBIA SU *
017500* LOGICA DE CARGA NI DE VALIDACION; SOLO AGREGA, INMEDIATAMENTE     *
017510* DESPUES DE ABRIR LOS QUINCE ARCHIVOS EN 010-ABRIR-ARCHIVOS, UN    *
017520* DISPLAY EXTRA QUE MUESTRA QUE MAESTROS QUEDARON DISPONIBLES.  EN  *
017530* CORRIDA NORMAL DE PRODUCCION UPSI-0 SE DEJA APAGADO Y ESE         *
017540* DISPLAY NO APARECE EN EL SYSOUT.                                 *
017550******************************************************************
017560******************************************************************
017570*   P A S O S   D E L   J C L   D E   P R O D U C C I O N          *
017580******************************************************************
017590* ESTE PROGRAMA CORRE COMO EL PRIMER PASO (STEP01) DEL JOB DE       *
017600* FACTURACION MENSUAL DE GAS.  EL JOB COMPLETO, DE MEMORIA, TIENE   *
017610* ESTA FORMA:                                                      *
017620*   STEP01  FGBAT010   CARGA Y DEPURA LOS CINCO MAESTROS           *
017630*   STEP02  FGBAT020   CALCULA LAS FACTURAS DEL CICLO              *
017640*   STEP03  FGBAT030   IMPRIME EL REPORTE DE FACTURACION           *
017650* SI STEP01 TERMINA CON CODIGO DE RETORNO DISTINTO DE CERO (POR     *
017660* EJEMPLO, UN ABEND DE E/S), EL JCL DE PRODUCCION DETIENE EL JOB Y  *
017670* NO LLEGA A CORRER STEP02 NI STEP03; PERO UN MAESTRO SIMPLEMENTE   *
017680* AUSENTE NO PRODUCE ESE CODIGO DE RETORNO, ASI QUE EL JOB SIGUE    *
017690* ADELANTE CON LOS EXTRACTOS QUE SI SE LOGRARON GENERAR.           *
017700******************************************************************
017710******************************************************************
017720*   C O N V E N C I O N   D E   M E N S A J E S   A L   S Y S O U T *
017730******************************************************************
017740* LOS MENSAJES DE DIAGNOSTICO DE COLUMNAS INVALIDAS (POR EJEMPLO    *
017750* "SUPENT ESTADO INVALIDO:") SIEMPRE EMPIEZAN CON EL NOMBRE DEL     *
017760* ARCHIVO EN MAYUSCULAS, PARA QUE EL OPERADOR PUEDA FILTRAR EL      *
017770* SYSOUT POR MAESTRO SIN TENER QUE LEER TODO EL LISTADO; ESTA ES LA *
017780* MISMA CONVENCION QUE USAN LOS DEMAS PROGRAMAS DEL CICLO DE        *
017790* FACTURACION DE GAS PARA SUS PROPIOS MENSAJES DE DIAGNOSTICO.      *
017800******************************************************************
017810******************************************************************
017820*   P O R   Q U E   C I N C O   J U E G O S   D E   P A R R A F O S *
017830******************************************************************
017840* UN PROGRAMADOR NUEVO EN EL AREA SUELE PREGUNTAR POR QUE ESTE      *
017850* PROGRAMA NO TIENE UN SOLO JUEGO DE PARRAFOS GENERICO QUE RECIBA   *
017860* EL NOMBRE DEL ARCHIVO COMO PARAMETRO, EN LUGAR DE CINCO JUEGOS    *
017870* CASI IGUALES (100/200/300/400/500).  LA RESPUESTA ES QUE "CASI    *
017880* IGUALES" NO ES "IGUALES": CADA MAESTRO TIENE SU PROPIA CANTIDAD   *
017890* MINIMA DE COLUMNAS, SU PROPIA LLAVE NATURAL (A VECES UN SOLO      *
017900* CAMPO, A VECES DOS CONCATENADOS), Y SUS PROPIAS REGLAS DE         *
017910* VALIDACION (ESTADO PARA SUPENT, FORMATO DE MES PARA CNVENT, TIPO  *
017920* DE LECTURA PARA LECENT).  EN COBOL DE ESTE ESTILO, UNA            *
017930* PARAMETRIZACION GENERICA TERMINA LLENA DE "IF TIPO-ARCHIVO = ..." *
017940* DENTRO DE UN SOLO PARRAFO GIGANTE, QUE ES MAS DIFICIL DE LEER Y   *
017950* DE MANTENER QUE CINCO PARRAFOS CORTOS, CADA UNO DEDICADO A UN     *
017960* SOLO MAESTRO.  ESTA DECISION SE HA MANTENIDO IGUAL DESDE LA       *
017970* PRIMERA VERSION DE 1987 Y NO SE HA VUELTO A CUESTIONAR EN NINGUNA *
017980* REVISION POSTERIOR.                                               *
017990******************************************************************
018000******************************************************************
018010*   D I F E R E N C I A   E N T R E   " I N V A L I D O "   Y       *
018020*   " D U P L I C A D O "                                          *
018030******************************************************************
018040* LOS CUATRO CONTADORES POR MAESTRO (LEIDOS, INSERTADOS, DUPLICADOS *
018050* E INVALIDOS) SON MUTUAMENTE EXCLUYENTES PARA UN MISMO RENGLON:   *
018060* UN RENGLON QUE NO CUMPLE EL FORMATO MINIMO (COLUMNAS DE MENOS,    *
018070* FECHA MAL FORMADA, ESTADO O TIPO DESCONOCIDO) SE CUENTA COMO      *
018080* INVALIDO Y NUNCA LLEGA A BUSCARSE EN LA TABLA DE DUPLICADOS.  UN  *
018090* RENGLON QUE SI CUMPLE EL FORMATO PERO CUYA LLAVE NATURAL YA       *
018100* EXISTE EN LA TABLA DE ESTA MISMA CORRIDA SE CUENTA COMO           *
018110* DUPLICADO.  SOLO UN RENGLON QUE PASA LAS DOS PRUEBAS SE CUENTA    *
018120* COMO INSERTADO Y SE GRABA EN EL EXTRACTO.  LEIDOS ES SIEMPRE LA   *
018130* SUMA DE LOS OTROS TRES, RENGLON POR RENGLON, SIN CONTAR EL        *
018140* ENCABEZADO DEL PLANO.                                            *
018150******************************************************************
018160******************************************************************
018170*   P O R   Q U E   N O   H A Y   U N   A R C H I V O   D E         *
018180*   " R E C H A Z A D O S "                                        *
018190******************************************************************
018200* OTROS SISTEMAS DE CARGA DEL DEPARTAMENTO GRABAN UN ARCHIVO        *
018210* SEPARADO CON LOS RENGLONES RECHAZADOS PARA QUE EL AREA QUE        *
018220* ENVIO EL PLANO LOS REVISE.  ESTE PROGRAMA NO LO HACE PORQUE EL    *
018230* VOLUMEN DE RECHAZOS HISTORICO ES MUY BAJO Y EL AREA COMERCIAL     *
018240* YA RECIBE EL CONTEO POR SYSOUT; SI EL VOLUMEN DE RECHAZOS         *
018250* CRECIERA, ESTA ES LA PRIMERA MEJORA QUE SE DEBERIA CONSIDERAR     *
018260* ANTES QUE CUALQUIER OTRA DE LAS LISTADAS EN "DECISIONES QUE NO    *
018270* SE TOCARON".                                                     *
018280******************************************************************
018290******************************************************************
018300*   C I E R R E   D E L   E N C A B E Z A D O   D E L   P R O G R A M A
018310******************************************************************
018320* TODO LO QUE SIGUE DESDE AQUI, HASTA LA PRIMERA DIVISION DEL        *
018330* PROGRAMA, SON NOTAS DE REFERENCIA PARA MANTENIMIENTO; NINGUNA DE   *
018340* ELLAS AFECTA LA COMPILACION NI LA EJECUCION.  SE MANTIENEN AQUI,   *
018350* JUNTO AL RESTO DEL ENCABEZADO, PARA QUE UN PROGRAMADOR NUEVO       *
018360* PUEDA ENTENDER EL PROGRAMA COMPLETO ANTES DE TOCAR UN SOLO         *
018370* PARRAFO DE LA LOGICA.  SI ALGUNA DE ESTAS NOTAS QUEDA DESACTUA-    *
018380* LIZADA DESPUES DE UN CAMBIO FUTURO, CORRESPONDE CORREGIRLA EN EL   *
018390* MISMO BPM QUE HIZO EL CAMBIO, IGUAL QUE SE HARIA CON EL HISTORIAL  *
018400* DE CAMBIOS.                                                       *
018410******************************************************************
018420******************************************************************
018430*   C O N T A C T O   D E L   A R E A   P R O P I E T A R I A       *
018440******************************************************************
018450* DUDAS DE NEGOCIO SOBRE ESTE PROGRAMA (QUE SIGNIFICA UN CAMPO, QUE *
018460* VALORES PUEDE TRAER UNA COLUMNA, POR QUE SE RECHAZO UN RENGLON)   *
018470* SE RESUELVEN CON EL AREA COMERCIAL DE FACTURACION DE GAS, NO CON  *
018480* SISTEMAS; DUDAS TECNICAS SOBRE EL PROGRAMA EN SI (FORMATO DE      *
018490* PLANO, APERTURA DE ARCHIVOS, CODIGOS DE FILE STATUS) SE RESUELVEN *
018500* CON EL PROGRAMADOR DE TURNO DEL DEPARTAMENTO DE SISTEMAS A CARGO  *
018510* DEL CICLO DE FACTURACION DE GAS.                                  *
018520******************************************************************
018530******************************************************************
018540*   U L T I M A   R E V I S I O N   D E   E S T E   E N C A B E Z A D O
018550******************************************************************
018560* ESTE ENCABEZADO SE REVISO POR COMPLETO EN 2018 (BPM 241205) PARA  *
018570* AGREGAR LA CONVENCION DE NOMBRES, EL GLOSARIO DE SIGLAS Y ESTAS   *
018580* NOTAS DE OPERACION, YA QUE HASTA ENTONCES EL PROGRAMA SOLO TENIA  *
018590* EL HISTORIAL DE CAMBIOS BASICO.  LA LOGICA DE NEGOCIO NO SE TOCO  *
018600* EN ESA REVISION; SOLO SE DOCUMENTO LO QUE YA EXISTIA.             *
018610******************************************************************