000100******************************************************************
000110*    GFTARI                                                     *
000120******************************************************************
000130*    LAYOUT  MAESTRO  TARIFAS DE GAS                            *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 154 BYTES                                            *
000160*    CLAVE : TAR-TARIFA + TAR-VIGENCIA-DESDE                     *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190*    2016-11-18 RQG   BPM 241005  SE AGREGA VIGENCIA-HASTA CON   *
000200*               SU REDEFINES, ESTADO DE LA TARIFA Y EL BLOQUE    *
000210*               DE AUDITORIA DE ULTIMA ACTUALIZACION QUE USAN    *
000220*               LOS PROGRAMAS DE CARGA DEL MAESTRO               *
000230******************************************************************
000240 01  REG-GFTARI.
000250     03  TAR-LLAVE.
000260         05  TAR-TARIFA          PIC X(10)    VALUE SPACES.
000270         05  FILLER              PIC X(01)    VALUE SPACES.
000280         05  TAR-VIGENCIA-DESDE  PIC 9(08)    VALUE ZEROS.
000290     03  TAR-VIGENCIA-R REDEFINES TAR-VIGENCIA-DESDE.
000300         05  TAR-VIG-AAAA         PIC 9(04).
000310         05  TAR-VIG-MM           PIC 9(02).
000320         05  TAR-VIG-DD           PIC 9(02).
000330     03  FILLER                  PIC X(01)    VALUE SPACES.
000340     03  TAR-VIGENCIA-HASTA      PIC 9(08)    VALUE ZEROS.
000350     03  TAR-VIGENCIA-HASTA-R REDEFINES TAR-VIGENCIA-HASTA.
000360         05  TAR-VIG-HASTA-AAAA   PIC 9(04).
000370         05  TAR-VIG-HASTA-MM     PIC 9(02).
000380         05  TAR-VIG-HASTA-DD     PIC 9(02).
000390     03  FILLER                  PIC X(01)    VALUE SPACES.
000400     03  TAR-DESCRIPCION         PIC X(30)    VALUE SPACES.
000410     03  FILLER                  PIC X(01)    VALUE SPACES.
000420     03  TAR-FIJO-MES-EUR        PIC S9(06)V9(04) VALUE ZEROS.
000430     03  FILLER                  PIC X(01)    VALUE SPACES.
000440     03  TAR-VARIABLE-EUR-KWH    PIC S9(04)V9(06) VALUE ZEROS.
000450     03  FILLER                  PIC X(01)    VALUE SPACES.
000460     03  TAR-ESTADO              PIC X(08)    VALUE SPACES.
000470         88  TAR-VIGENTE                   VALUE 'VIGENTE '.
000480         88  TAR-DEROGADA                  VALUE 'DEROGADA'.
000490     03  FILLER                  PIC X(01)    VALUE SPACES.
000500     03  TAR-FECHA-ULT-ACT       PIC 9(08)    VALUE ZEROS.
000510     03  FILLER                  PIC X(01)    VALUE SPACES.
000520     03  TAR-USUARIO-ULT-ACT     PIC X(08)    VALUE SPACES.
000530     03  FILLER                  PIC X(01)    VALUE SPACES.
000540     03  TAR-PROGRAMA-ORIGEN     PIC X(08)    VALUE SPACES.
000550     03  FILLER                  PIC X(01)    VALUE SPACES.
000560     03  TAR-LOTE-CARGA          PIC 9(06)    VALUE ZEROS.
000570     03  FILLER                  PIC X(15)    VALUE SPACES.
000580