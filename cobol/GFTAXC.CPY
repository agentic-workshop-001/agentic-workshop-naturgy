000100******************************************************************
000110*    GFTAXC                                                     *
000120******************************************************************
000130*    LAYOUT  MAESTRO  CONFIGURACION DE IMPUESTOS (IVA)          *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 142 BYTES                                            *
000160*    CLAVE : TAX-CODIGO + TAX-VIGENCIA-DESDE                     *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190*    2016-11-18 RQG   BPM 241005  SE AGREGA VIGENCIA-HASTA CON   *
000200*               SU REDEFINES, TIPO DE IMPUESTO Y EL BLOQUE DE    *
000210*               AUDITORIA DE ULTIMA ACTUALIZACION QUE USAN LOS   *
000220*               PROGRAMAS DE CARGA DEL MAESTRO                  *
000230******************************************************************
000240 01  REG-GFTAXC.
000250     03  TAX-LLAVE.
000260         05  TAX-CODIGO          PIC X(10)    VALUE SPACES.
000270         05  FILLER              PIC X(01)    VALUE SPACES.
000280         05  TAX-VIGENCIA-DESDE  PIC 9(08)    VALUE ZEROS.
000290     03  TAX-VIGENCIA-R REDEFINES TAX-VIGENCIA-DESDE.
000300         05  TAX-VIG-AAAA         PIC 9(04).
000310         05  TAX-VIG-MM           PIC 9(02).
000320         05  TAX-VIG-DD           PIC 9(02).
000330     03  FILLER                  PIC X(01)    VALUE SPACES.
000340     03  TAX-VIGENCIA-HASTA      PIC 9(08)    VALUE ZEROS.
000350     03  TAX-VIGENCIA-HASTA-R REDEFINES TAX-VIGENCIA-HASTA.
000360         05  TAX-VIG-HASTA-AAAA   PIC 9(04).
000370         05  TAX-VIG-HASTA-MM     PIC 9(02).
000380         05  TAX-VIG-HASTA-DD     PIC 9(02).
000390     03  FILLER                  PIC X(01)    VALUE SPACES.
000400     03  TAX-DESCRIPCION         PIC X(30)    VALUE SPACES.
000410     03  FILLER                  PIC X(01)    VALUE SPACES.
000420     03  TAX-TASA                PIC S9(01)V9(04) VALUE ZEROS.
000430     03  FILLER                  PIC X(01)    VALUE SPACES.
000440     03  TAX-TIPO                PIC X(08)    VALUE SPACES.
000450         88  TAX-IVA                       VALUE 'IVA     '.
000460         88  TAX-RECARGO                   VALUE 'RECARGO '.
000470     03  FILLER                  PIC X(01)    VALUE SPACES.
000480     03  TAX-FECHA-ULT-ACT       PIC 9(08)    VALUE ZEROS.
000490     03  FILLER                  PIC X(01)    VALUE SPACES.
000500     03  TAX-USUARIO-ULT-ACT     PIC X(08)    VALUE SPACES.
000510     03  FILLER                  PIC X(01)    VALUE SPACES.
000520     03  TAX-PROGRAMA-ORIGEN     PIC X(08)    VALUE SPACES.
000530     03  FILLER                  PIC X(01)    VALUE SPACES.
000540     03  TAX-LOTE-CARGA          PIC 9(06)    VALUE ZEROS.
000550     03  FILLER                  PIC X(15)    VALUE SPACES.
000560