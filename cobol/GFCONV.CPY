000100******************************************************************
000110*    GFCONV                                                     *
000120******************************************************************
000130*    LAYOUT  MAESTRO  COEFICIENTES DE CONVERSION M3-KWH         *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 119 BYTES                                            *
000160*    CLAVE : CNV-ZONA + CNV-MES                                  *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190*    2016-11-18 RQG   BPM 241005  SE AGREGA DESCRIPCION DE ZONA, *
000200*               ESTADO DE VIGENCIA Y BLOQUE DE AUDITORIA DE      *
000210*               ULTIMA ACTUALIZACION (USUARIO/PROGRAMA/LOTE)     *
000220*               PARA TRAZABILIDAD DE CARGA DEL MAESTRO           *
000230******************************************************************
000240 01  REG-GFCONV.
000250     03  CNV-LLAVE.
000260         05  CNV-ZONA            PIC X(10)    VALUE SPACES.
000270         05  FILLER              PIC X(01)    VALUE SPACES.
000280         05  CNV-MES             PIC X(07)    VALUE SPACES.
000290     03  FILLER                  PIC X(01)    VALUE SPACES.
000300     03  CNV-COEF-CONV           PIC S9(04)V9(06) VALUE ZEROS.
000310     03  FILLER                  PIC X(01)    VALUE SPACES.
000320     03  CNV-PCS-KWH-M3          PIC S9(04)V9(06) VALUE ZEROS.
000330     03  FILLER                  PIC X(01)    VALUE SPACES.
000340     03  CNV-ZONA-DESCRIPCION    PIC X(20)    VALUE SPACES.
000350     03  FILLER                  PIC X(01)    VALUE SPACES.
000360     03  CNV-ESTADO              PIC X(08)    VALUE SPACES.
000370         88  CNV-VIGENTE                    VALUE 'VIGENTE '.
000380         88  CNV-ANULADO                    VALUE 'ANULADO '.
000390     03  FILLER                  PIC X(01)    VALUE SPACES.
000400     03  CNV-FECHA-ULT-ACT       PIC 9(08)    VALUE ZEROS.
000410     03  FILLER                  PIC X(01)    VALUE SPACES.
000420     03  CNV-USUARIO-ULT-ACT     PIC X(08)    VALUE SPACES.
000430     03  FILLER                  PIC X(01)    VALUE SPACES.
000440     03  CNV-PROGRAMA-ORIGEN     PIC X(08)    VALUE SPACES.
000450     03  FILLER                  PIC X(01)    VALUE SPACES.
000460     03  CNV-LOTE-CARGA          PIC 9(06)    VALUE ZEROS.
000470     03  FILLER                  PIC X(15)    VALUE SPACES.
000480