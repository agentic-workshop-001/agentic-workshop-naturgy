000100******************************************************************
000110*    GFFLIN                                                     *
000120******************************************************************
000130*    LAYOUT  FACTURA DE GAS  (LINEA DE DETALLE)                 *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 112 BYTES                                             *
000160*    CLAVE FORANEA : FLI-NUMERO-FACTURA                          *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190******************************************************************
000200 01  REG-GFFLIN.
000210     03  FLI-NUMERO-FACTURA       PIC X(30)    VALUE SPACES.
000220     03  FLI-TIPO-LINEA           PIC X(18)    VALUE SPACES.
000230         88  FLI-TERMINO-FIJO          VALUE 'TERMINO_FIJO      '.
000240         88  FLI-TERMINO-VARIABLE      VALUE 'TERMINO_VARIABLE  '.
000250         88  FLI-ALQUILER               VALUE 'ALQUILER          '.
000260         88  FLI-IVA                    VALUE 'IVA               '.
000270     03  FLI-DESCRIPCION          PIC X(40)    VALUE SPACES.
000280     03  FLI-CANTIDAD             PIC S9(10)V9(04) VALUE ZEROS.
000290     03  FLI-PRECIO-UNITARIO      PIC S9(06)V9(06) VALUE ZEROS.
000300     03  FLI-IMPORTE              PIC S9(10)V9(02) VALUE ZEROS.
000310     03  FILLER                   PIC X(08)    VALUE SPACES.
000320