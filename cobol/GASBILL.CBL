000100******************************************************************
000110* FECHA       : 08/02/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : FACTURACION GAS NATURAL                          *
000140* PROGRAMA    : FGBAT020                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE FACTURACION MENSUAL DE GAS. POR CADA    *
000170*             : PUNTO DE SUMINISTRO ACTIVO, BUSCA LAS LECTURAS   *
000180*             : DE CONTADOR QUE ENMARCAN EL PERIODO, CALCULA EL  *
000190*             : CONSUMO EN KWH, LO TARIFICA CON CARGO FIJO Y     *
000200*             : VARIABLE, APLICA IVA Y GRABA UNA FACTURA CON SUS *
000210*             : LINEAS DE DETALLE. EL PROCESO ES IDEMPOTENTE: SI *
000220*             : YA EXISTE FACTURA PARA EL PUNTO Y PERIODO, LO    *
000230*             : OMITE SIN ERROR.                                 *
000240* ARCHIVOS    : SUPSAL=E,LECSAL=E,TARSAL=E,CNVSAL=E,TAXSAL=E     *
000250*             : PARMET=E,FACSAL=A/S,FLISAL=A/S,ERRSAL=S          *
000260* ACCION (ES) : F=FACTURACION                                    *
000270* INSTALADO   : DD/MM/AAAA                                       *
000280* BPM/RATIONAL: 241006                                           *
000290* NOMBRE      : FACTURACION MENSUAL DE GAS NATURAL               *
000300* DESCRIPCION : PRIMERA VERSION                                  *
000310******************************************************************
000320*               H I S T O R I A L   D E   C A M B I O S          *
000330******************************************************************
000340* 1987-02-08 EEDR  BPM 241006  PRIMERA VERSION DEL PROGRAMA      *
000350* 1987-02-22 EEDR  BPM 241006  SE AGREGA CALCULO DE DIAS DEL MES *
000360*                              SIN USAR FUNCIONES INTRINSECAS    *
000370* 1990-04-10 PEDR  BPM 241035  SE AGREGA BUSQUEDA DE FACTURAS    *
000380*                              EXISTENTES PARA IDEMPOTENCIA      *
000390* 1998-12-03 PEDR  BPM 241098  REVISION Y2K: FECHAS DEL PERIODO  *
000400*                              Y DE VIGENCIA A 4 DIGITOS DE ANO  *
000410******************************************************************
000420* 2002-03-04 EEDR  BPM 241081  CORRECCION: LA BUSQUEDA DE TARIFA *
000430*                              TOMABA LA PRIMERA VIGENCIA Y NO   *
000440*                              LA MAS RECIENTE <= FIN PERIODO    *
000450* 2007-05-22 PEDR  BPM 241141  SE AGREGA BITACORA DE ERRORES A   *
000460*                              ARCHIVO ERRSAL (ANTES SOLO LOG)   *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.     FGBAT020.
000500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000510 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - FACTURACION GAS.
000520 DATE-WRITTEN.   08/02/1987.
000530 DATE-COMPILED.
000540 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000550******************************************************************
000560*        C O N V E N C I O N   D E   N O M B R E S               *
000570******************************************************************
000580*    PREFIJO WKS- PARA TODO LO DE WORKING-STORAGE DE ESTE          *
000590*    PROGRAMA; REG- PARA LOS REGISTROS DE LA FILE SECTION; FS-     *
000600*    PARA LOS CAMPOS DE FILE STATUS; LK- NO SE USA AQUI PORQUE     *
000610*    FGBAT020 NO RECIBE PARAMETROS DE OTRO PROGRAMA (ES EL QUE     *
000620*    LLAMA A FGBAT030, NO AL REVES). MISMA CONVENCION QUE EL       *
000630*    RESTO DE LOS PROGRAMAS BATCH DEL DEPARTAMENTO.                *
000640******************************************************************
000650******************************************************************
000660*             G L O S A R I O   D E   S I G L A S               *
000670******************************************************************
000680*    CUPS = CODIGO UNIVERSAL DE PUNTO DE SUMINISTRO. KWH = KILO-    *
000690*    WATT-HORA, UNIDAD DE ENERGIA EN LA QUE SE FACTURA EL CONSUMO.  *
000700*    M3 = METROS CUBICOS, UNIDAD EN LA QUE LEE EL CONTADOR. PCS =   *
000710*    PODER CALORIFICO SUPERIOR DEL GAS, VARIA POR ZONA Y MES. IVA = *
000720*    IMPUESTO AL VALOR AGREGADO. ESTAS SIGLAS SE USAN TAL CUAL EN   *
000730*    LOS DATA-NAMES DE TODO EL PROGRAMA SIN TRADUCIRLAS NI          *
000740*    EXPANDIRLAS, COMO EN EL RESTO DEL SISTEMA DE FACTURACION.      *
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790*    C01 QUEDA DECLARADO POR CONSISTENCIA CON LOS DEMAS PROGRAMAS   *
000800*    DEL DEPARTAMENTO AUNQUE ESTE PROGRAMA NO IMPRIME (EL REPORTE   *
000810*    LO IMPRIME FGBAT030, QUE SI USA EL CANAL DE SALTO DE PAGINA)   *
000820     C01 IS TOP-OF-FORM
000830*    CLASE AUXILIAR PARA VALIDAR QUE UN CAMPO RECIBIDO DE LA        *
000840*    TARJETA DE PARAMETROS SEA NUMERICO ANTES DE MOVERLO A UN       *
000850*    CAMPO PIC 9 (EVITA UN ABEND POR DATO NO NUMERICO EN MOVE)      *
000860     CLASS GF-CLASE-DIGITOS IS '0' THRU '9'
000870*    UPSI-0 SE ENCIENDE DESDE EL JCL (PARM O CARTA UPSI) PARA       *
000880*    ACTIVAR TRAZAS DE DIAGNOSTICO ADICIONALES SIN RECOMPILAR;     *
000890*    HOY NINGUN PARRAFO CONSULTA MODO-DIAGNOSTICO TODAVIA           *
000900     UPSI-0 IS WKS-SW-DIAGNOSTICO ON  STATUS IS MODO-DIAGNOSTICO
000910                                  OFF STATUS IS MODO-NORMAL.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*    LOS NOMBRES LOGICOS DE ASSIGN TO SON LOS MISMOS DDNAME QUE     *
000950*    USA EL JCL DE LA CORRIDA MENSUAL; NO HAY RUTA NI CATALOGO      *
000960*    AQUI, ESO LO RESUELVE EL PASO DE JCL SEGUN EL AMBIENTE        *
000970*    (PRODUCCION, PRUEBA, CONTINGENCIA) EN QUE SE EJECUTE.          *
000980*    TARJETA DE PARAMETROS CON EL PERIODO A FACTURAR (AAAA-MM),     *
000990*    UNA SOLA LINEA, LA MANDA EL JCL QUE LLAMA A ESTE PROGRAMA      *
001000     SELECT PARMET  ASSIGN TO PARMET
001010            ORGANIZATION   IS LINE SEQUENTIAL
001020            FILE STATUS    IS FS-PARMET.
001030
001040*    MAESTRO DE PUNTOS DE SUMINISTRO (CUPS), LO GENERA GASSEED      *
001050*    CADA VEZ QUE SE REFRESCA EL EXTRACTO DEL SISTEMA COMERCIAL     *
001060     SELECT SUPSAL  ASSIGN TO SUPSAL
001070            ORGANIZATION   IS SEQUENTIAL
001080            FILE STATUS    IS FS-SUPSAL.
001090
001100*    TARIFAS VIGENTES POR CODIGO DE TARIFA, CON SU FECHA DE         *
001110*    VIGENCIA DESDE Y SUS CARGOS FIJO Y VARIABLE                    *
001120     SELECT TARSAL  ASSIGN TO TARSAL
001130            ORGANIZATION   IS SEQUENTIAL
001140            FILE STATUS    IS FS-TARSAL.
001150
001160*    COEFICIENTES DE CONVERSION M3 A KWH POR ZONA Y MES             *
001170     SELECT CNVSAL  ASSIGN TO CNVSAL
001180            ORGANIZATION   IS SEQUENTIAL
001190            FILE STATUS    IS FS-CNVSAL.
001200
001210*    TASAS DE IVA VIGENTES POR CODIGO DE IMPUESTO Y FECHA           *
001220     SELECT TAXSAL  ASSIGN TO TAXSAL
001230            ORGANIZATION   IS SEQUENTIAL
001240            FILE STATUS    IS FS-TAXSAL.
001250
001260*    LECTURAS DE CONTADOR POR CUPS Y FECHA, SE BUSCAN LAS QUE       *
001270*    ENMARCAN EL PERIODO A FACTURAR                                 *
001280     SELECT LECSAL  ASSIGN TO LECSAL
001290            ORGANIZATION   IS SEQUENTIAL
001300            FILE STATUS    IS FS-LECSAL.
001310
001320*    MAESTRO DE FACTURAS. SE ABRE PRIMERO DE ENTRADA PARA CARGAR    *
001330*    LO YA FACTURADO Y LUEGO DE EXTEND PARA AGREGAR LAS NUEVAS       *
001340     SELECT FACSAL  ASSIGN TO FACSAL
001350            ORGANIZATION   IS SEQUENTIAL
001360            FILE STATUS    IS FS-FACSAL.
001370
001380*    LINEAS DE DETALLE DE CADA FACTURA (CARGO FIJO, VARIABLE,       *
001390*    ALQUILER SI APLICA, IVA), EN EL ORDEN FIJO DEL NEGOCIO          *
001400     SELECT FLISAL  ASSIGN TO FLISAL
001410            ORGANIZATION   IS SEQUENTIAL
001420            FILE STATUS    IS FS-FLISAL.
001430
001440*    BITACORA DE PUNTOS QUE NO SE PUDIERON FACTURAR EN LA CORRIDA,  *
001450*    UNA LINEA POR ERROR                                            *
001460     SELECT ERRSAL  ASSIGN TO ERRSAL
001470            ORGANIZATION   IS SEQUENTIAL
001480            FILE STATUS    IS FS-ERRSAL.
001490******************************************************************
001500*             N O T A S   D E   O P E R A C I O N                *
001510******************************************************************
001520*    ESTE PROGRAMA CORRE UNA VEZ AL MES, DESPUES DE QUE GASSEED     *
001530*    HAYA REFRESCADO LOS EXTRACTOS DEL SISTEMA COMERCIAL (CUPS,     *
001540*    TARIFAS, COEFICIENTES, IMPUESTOS Y LECTURAS) Y ANTES DE QUE    *
001550*    EL PASO DE IMPRESION/ENVIO DEL JCL CONSUMA FACSAL Y FLISAL     *
001560*    RECIEN ESCRITOS. SI LA CORRIDA SE REPITE CON EL MISMO PARM     *
001570*    DE PERIODO, LOS PUNTOS YA FACTURADOS SE OMITEN SIN DUPLICAR    *
001580*    (VER 110-BUSCA-FACTURA-EXIST); ESO PERMITE REINICIAR LA        *
001590*    CORRIDA DESPUES DE UN ABEND SIN TENER QUE RESTAURAR FACSAL     *
001600*    DESDE EL RESPALDO DE LA NOCHE ANTERIOR.                       *
001610******************************************************************
001620
001630 DATA DIVISION.
001640 FILE SECTION.
001650*    LA TARJETA DE PARAMETROS LLEGA COMO TEXTO LIBRE, SE PARSEA     *
001660*    A MANO EN 005-LEE-PARM-PERIODO, POR ESO EL LAYOUT ES SIMPLE    *
001670 FD  PARMET
001680     RECORDING MODE IS F.
001690 01  REG-PARMET.
001700     02  REG-PARMET-TEXTO        PIC X(012).
001710     02  FILLER                  PIC X(008)   VALUE SPACES.
001720
001730*    EL LAYOUT DE REG-GFCUPS VIENE DE LA COPY, VER GFCUPS.CPY       *
001740*    PARA EL DETALLE CAMPO A CAMPO DEL MAESTRO DE SUMINISTROS       *
001750 FD  SUPSAL
001760     RECORDING MODE IS F.
001770     COPY GFCUPS.
001780
001790*    REG-GFTARI TRAE TODAS LAS TARIFAS HISTORICAS, NO SOLO LA       *
001800*    VIGENTE, LA VIGENCIA SE RESUELVE EN 300-BUSCA-TARIFA           *
001810 FD  TARSAL
001820     RECORDING MODE IS F.
001830     COPY GFTARI.
001840
001850*    REG-GFCONV, COEFICIENTE DE CONVERSION M3 A KWH POR ZONA Y MES  *
001860 FD  CNVSAL
001870     RECORDING MODE IS F.
001880     COPY GFCONV.
001890
001900*    REG-GFTAXC, TASAS DE IVA VIGENTES POR CODIGO DE IMPUESTO       *
001910 FD  TAXSAL
001920     RECORDING MODE IS F.
001930     COPY GFTAXC.
001940
001950*    REG-GFLECT, LECTURAS DE CONTADOR. SE CARGAN TODAS EN MEMORIA   *
001960*    PORQUE NO VIENEN ORDENADAS COMO EL MAESTRO DE CUPS             *
001970 FD  LECSAL
001980     RECORDING MODE IS F.
001990     COPY GFLECT.
002000
002010*    REG-GFFACT, MAESTRO DE FACTURAS. SE REUTILIZA EL MISMO LAYOUT  *
002020*    PARA CARGAR LO EXISTENTE Y PARA ESCRIBIR LO NUEVO               *
002030 FD  FACSAL
002040     RECORDING MODE IS F.
002050     COPY GFFACT.
002060
002070*    REG-GFFLIN, LINEA DE DETALLE. SE ESCRIBE UNA POR CADA CONCEPTO *
002080*    DE LA FACTURA, EN EL ORDEN QUE ESPERA FGBAT030 PARA IMPRIMIR   *
002090 FD  FLISAL
002100     RECORDING MODE IS F.
002110     COPY GFFLIN.
002120
002130*    REG-ERRSAL ES TEXTO LIBRE, NO UNA COPY, PORQUE SOLO SE USA     *
002140*    PARA BITACORA DE OPERACION Y NO LO LEE NINGUN OTRO PROGRAMA    *
002150 FD  ERRSAL
002160     RECORDING MODE IS F.
002170 01  REG-ERRSAL.
002180*    124 POSICIONES BASTAN PARA 'CUPS ' + 22 DEL CUPS + ': ' + LOS *
002190*    60 DE WKS-ERROR CON MARGEN; EL FILLER DEJA EL RENGLON EN 132  *
002200*    PARA COINCIDIR CON EL ANCHO ESTANDAR DE LISTADO DEL SHOP      *
002210     02  REG-ERRSAL-TEXTO        PIC X(124).
002220     02  FILLER                  PIC X(008)   VALUE SPACES.
002230
002240 WORKING-STORAGE SECTION.
002250******************************************************************
002260*       C O N V E N C I O N   D E   U S O   ( C O M P )         *
002270******************************************************************
002280*    CONTADORES, INDICES, SUBINDICES Y SWITCHES VAN COMP PARA      *
002290*    QUE EL COMPILADOR LOS GUARDE EN BINARIO; LOS IMPORTES EN      *
002300*    EUROS VAN DISPLAY ZONADO, COMO EN TODO EL DEPARTAMENTO DE     *
002310*    FACTURACION DE GAS, PARA QUE SE PUEDAN LEER DIRECTO DE UN     *
002320*    DUMP O DE UN LISTADO DE CONTROL SIN DESEMPAQUETAR NADA.       *
002330******************************************************************
002340 01  WKS-STATUS-ARCHIVOS.
002350*    UN STATUS DE 2 POSICIONES POR ARCHIVO; DE TODOS ELLOS SOLO    *
002360*    FS-FACSAL Y FS-FLISAL SE CONSULTAN EN LA PROCEDURE DIVISION   *
002370*    (PARA DECIDIR EXTEND VS OUTPUT EN 080); LOS DEMAS SE DEJAN    *
002380*    DECLARADOS PARA DIAGNOSTICO MANUAL BAJO UPSI-0 SI HACE FALTA  *
002390     02  FS-PARMET               PIC XX VALUE SPACES.
002400     02  FS-SUPSAL               PIC XX VALUE SPACES.
002410     02  FS-TARSAL               PIC XX VALUE SPACES.
002420     02  FS-CNVSAL               PIC XX VALUE SPACES.
002430     02  FS-TAXSAL               PIC XX VALUE SPACES.
002440     02  FS-LECSAL               PIC XX VALUE SPACES.
002450     02  FS-FACSAL               PIC XX VALUE SPACES.
002460     02  FS-FLISAL               PIC XX VALUE SPACES.
002470     02  FS-ERRSAL               PIC XX VALUE SPACES.
002480******************************************************************
002490*--> AREA DE SERVICIO DE LA RUTINA DE CASA DEBD1R00.  SE EXCLUYE  *
002500*    A PARMET PORQUE SU REGLA DE NEGOCIO YA ES TOLERAR CUALQUIER  *
002510*    STATUS Y TOMAR PERIODO POR DEFECTO (VER 005-LEE-PARM-        *
002520*    PERIODO); LOS OTROS OCHO ARCHIVOS SI SE VERIFICAN EN         *
002530*    015-VERIFICA-ESTADO-ARCHIVOS.                                *
002540******************************************************************
002550 01  FS-CICLO                    PIC 9(02) VALUE ZERO COMP.
002560 01  PROGRAMA                    PIC X(08) VALUE SPACES.
002570 01  ARCHIVO                     PIC X(08) VALUE SPACES.
002580 01  ACCION                      PIC X(10) VALUE SPACES.
002590 01  LLAVE                       PIC X(32) VALUE SPACES.
002600 01  FSE-SUPSAL.
002610     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002620     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002630     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002640 01  FSE-TARSAL.
002650     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002660     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002670     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002680 01  FSE-CNVSAL.
002690     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002710     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002720 01  FSE-TAXSAL.
002730     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002740     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002750     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002760 01  FSE-LECSAL.
002770     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002780     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002790     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002800 01  FSE-FACSAL.
002810     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002820     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002830     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002840 01  FSE-FLISAL.
002850     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002860     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002870     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002880 01  FSE-ERRSAL.
002890     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZERO.
002900     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZERO.
002910     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZERO.
002920*    INTERRUPTOR COMPARTIDO POR TODAS LAS RUTINAS DE CARGA DE      *
002930*    TABLAS (020 A 065), SE REINICIA A CERO ANTES DE CADA UNA      *
002940 77  WKS-FIN-LECTURA             PIC 9 VALUE ZERO COMP.
002950     88  FIN-LECTURA                     VALUE 1.
002960******************************************************************
002970*       AREA DEL PERIODO DE FACTURACION (PARM DE ENTRADA)        *
002980******************************************************************
002990 01  WKS-AREA-PERIODO.
003000*    FORMATO AAAA-MM TAL COMO LLEGA EN LA TARJETA PARMET            *
003010     02  WKS-PERIODO-AAAAMM      PIC X(07)  VALUE SPACES.
003020*    AAAA Y MM YA SEPARADOS, SE USAN PARA ARMAR FECHAS Y PARA EL    *
003030*    CALCULO DE BISIESTO MAS ABAJO                                 *
003040     02  WKS-PER-AAAA             PIC 9(04) VALUE ZEROS.
003050     02  WKS-PER-MM               PIC 9(02) VALUE ZEROS.
003060*    PRIMER DIA DEL PERIODO, SIEMPRE DD=01                          *
003070     02  WKS-PERIODO-INICIO       PIC 9(08) VALUE ZEROS.
003080*    VISTA REDEFINIDA (1a DE 3) PARA PODER MOVER AAAA/MM/DD POR      *
003090*    SEPARADO SIN VOLVER A PARSEAR LA FECHA NUMERICA                *
003100     02  WKS-PERIODO-INICIO-R REDEFINES WKS-PERIODO-INICIO.
003110         03  WKS-PER-INI-AAAA     PIC 9(04).
003120         03  WKS-PER-INI-MM       PIC 9(02).
003130         03  WKS-PER-INI-DD       PIC 9(02).
003140*    ULTIMO DIA DEL PERIODO, DD SE TOMA DE WKS-DIA-FIN-MES DEBAJO   *
003150     02  WKS-PERIODO-FIN          PIC 9(08) VALUE ZEROS.
003160*    VISTA REDEFINIDA (2a DE 3), MISMO PROPOSITO QUE LA ANTERIOR    *
003170*    PERO PARA LA FECHA FIN DE PERIODO                              *
003180     02  WKS-PERIODO-FIN-R REDEFINES WKS-PERIODO-FIN.
003190         03  WKS-PER-FIN-AAAA     PIC 9(04).
003200         03  WKS-PER-FIN-MM       PIC 9(02).
003210         03  WKS-PER-FIN-DD       PIC 9(02).
003220*    DIAS DEL MES QUE SE FACTURA, RESULTADO DE 005-LEE-PARM-PERIODO *
003230     02  WKS-DIAS-MES             PIC 9(02) VALUE ZEROS COMP.
003240*    RESIDUOS DE LAS DIVISIONES POR 4, 100 Y 400 PARA LA REGLA DE   *
003250*    BISIESTO, CALCULADOS CON DIVIDE/REMAINDER PORQUE ESTE PROGRAMA *
003260*    NO USA FUNCIONES INTRINSECAS (VER HISTORIAL 1987-02-22)        *
003270     02  WKS-RESIDUO-4            PIC 9(02) VALUE ZEROS COMP.
003280     02  WKS-RESIDUO-100          PIC 9(02) VALUE ZEROS COMP.
003290     02  WKS-RESIDUO-400          PIC 9(03) VALUE ZEROS COMP.
003300*    COCIENTE INTERMEDIO DE LAS MISMAS DIVISIONES, NO SE USA MAS    *
003310*    QUE COMO DESTINO OBLIGATORIO DE LA CLAUSULA DIVIDE             *
003320     02  WKS-COCIENTE             PIC 9(06) VALUE ZEROS COMP.
003330*    BANDERA 0/1, SE PONE A 1 SI EL ANO CUMPLE LA REGLA DE BISIESTO *
003340     02  WKS-ANIO-BISIESTO        PIC 9 VALUE ZERO COMP.
003350         88  ANIO-ES-BISIESTO             VALUE 1.
003360*    FECHA DEL SISTEMA AL MOMENTO DE CORRER EL PROCESO, SE GRABA EN *
003370*    CADA FACTURA Y FGBAT030 LA IMPRIME COMO FECHA DE EMISION        *
003380     02  WKS-FECHA-EMISION        PIC 9(08) VALUE ZEROS.
003390******************************************************************
003400*       TABLA DE DIAS POR MES (FEBRERO SE AJUSTA SI BISIESTO)    *
003410******************************************************************
003420*    DOCE FILLERS CON LOS DIAS DE UN ANO NO BISIESTO. EN            *
003430*    005-LEE-PARM-PERIODO SE SOBRESCRIBE LA POSICION DE FEBRERO     *
003440*    A 29 CUANDO WKS-ANIO-BISIESTO QUEDA ENCENDIDO                  *
003450 01  WKS-TABLA-DIAS-MES.
003460     02  FILLER PIC 9(02) VALUE 31.
003470     02  FILLER PIC 9(02) VALUE 28.
003480     02  FILLER PIC 9(02) VALUE 31.
003490     02  FILLER PIC 9(02) VALUE 30.
003500     02  FILLER PIC 9(02) VALUE 31.
003510     02  FILLER PIC 9(02) VALUE 30.
003520     02  FILLER PIC 9(02) VALUE 31.
003530     02  FILLER PIC 9(02) VALUE 31.
003540     02  FILLER PIC 9(02) VALUE 30.
003550     02  FILLER PIC 9(02) VALUE 31.
003560     02  FILLER PIC 9(02) VALUE 30.
003570     02  FILLER PIC 9(02) VALUE 31.
003580*    VISTA REDEFINIDA (3a DE 3) QUE PERMITE INDEXAR LOS DIAS DEL    *
003590*    MES POR WKS-PER-MM EN LUGAR DE TENER 12 CAMPOS SIN NOMBRE      *
003600 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
003610     02  WKS-DIA-FIN-MES          PIC 9(02) OCCURS 12 TIMES.
003620******************************************************************
003630*       TABLAS EN MEMORIA CARGADAS DESDE LOS EXTRACTOS GASSEED   *
003640******************************************************************
003650*    500 PUNTOS DE SUMINISTRO ACTIVOS O NO, SE CARGA ENTERA PARA    *
003660*    PODER PROCESAR SIN ABRIR/CERRAR SUPSAL POR CADA CUPS           *
003670 01  WKS-TABLA-CUP.
003680     02  WKS-CANT-CUP             PIC 9(04) VALUE ZEROS COMP.
003690     02  WKS-OCR-CUP OCCURS 0500 TIMES INDEXED BY WKS-IX-CUP.
003700*        CODIGO UNIVERSAL DE PUNTO DE SUMINISTRO, CLAVE DEL PUNTO  *
003710         03  WKS-CUP-CUPS         PIC X(22).
003720*        ZONA TARIFARIA, CLAVE PARA EL COEFICIENTE DE CONVERSION   *
003730         03  WKS-CUP-ZONA         PIC X(10).
003740*        CODIGO DE TARIFA CONTRATADA POR EL PUNTO                 *
003750         03  WKS-CUP-TARIFA       PIC X(10).
003760*        ACTIVO/BAJA/SUSPENDIDO, SOLO SE FACTURA SI ES ACTIVO      *
003770         03  WKS-CUP-ESTADO       PIC X(08).
003780
003790*    4000 LECTURAS, SE BUSCAN EN 200-BUSCA-LECTURAS POR CUPS Y SE   *
003800*    QUEDA CON LA MAS CERCANA ANTES/DESPUES DE CADA LIMITE          *
003810 01  WKS-TABLA-LEC.
003820     02  WKS-CANT-LEC             PIC 9(04) VALUE ZEROS COMP.
003830     02  WKS-OCR-LEC OCCURS 4000 TIMES INDEXED BY WKS-IX-LEC.
003840*        CUPS AL QUE PERTENECE LA LECTURA                         *
003850         03  WKS-LEC-CUPS         PIC X(22).
003860*        FECHA EN QUE SE TOMO LA LECTURA DEL CONTADOR              *
003870         03  WKS-LEC-FECHA        PIC 9(08).
003880*        LECTURA ACUMULADA DEL CONTADOR EN M3, NO ES CONSUMO       *
003890         03  WKS-LEC-M3           PIC S9(09)V9(03).
003900
003910*    200 TARIFAS, PUEDE HABER VARIAS VIGENCIAS POR CODIGO DE        *
003920*    TARIFA, 300-BUSCA-TARIFA SE QUEDA CON LA MAS RECIENTE          *
003930 01  WKS-TABLA-TAR.
003940     02  WKS-CANT-TAR             PIC 9(04) VALUE ZEROS COMP.
003950     02  WKS-OCR-TAR OCCURS 0200 TIMES INDEXED BY WKS-IX-TAR.
003960*        CODIGO DE TARIFA, SE COMPARA CONTRA WKS-CUP-TARIFA         *
003970         03  WKS-TAR-TARIFA       PIC X(10).
003980*        FECHA DESDE LA QUE ESTA VIGENTE ESTA VERSION DE LA TARIFA  *
003990         03  WKS-TAR-VIGENCIA     PIC 9(08).
004000*        CARGO FIJO MENSUAL EN EUROS PARA ESTA VIGENCIA             *
004010         03  WKS-TAR-FIJO         PIC S9(06)V9(04).
004020*        CARGO VARIABLE EN EUROS POR CADA KWH CONSUMIDO             *
004030         03  WKS-TAR-VARIABLE     PIC S9(04)V9(06).
004040
004050*    300 COEFICIENTES ZONA/MES PARA PASAR M3 A KWH                 *
004060 01  WKS-TABLA-CNV.
004070     02  WKS-CANT-CNV             PIC 9(04) VALUE ZEROS COMP.
004080     02  WKS-OCR-CNV OCCURS 0300 TIMES INDEXED BY WKS-IX-CNV.
004090*        ZONA TARIFARIA A LA QUE APLICA EL COEFICIENTE             *
004100         03  WKS-CNV-ZONA         PIC X(10).
004110*        MES DEL ANO AL QUE APLICA, FORMATO AAAA-MM                *
004120         03  WKS-CNV-MES          PIC X(07).
004130*        COEFICIENTE DE CONVERSION DE M3 A UNIDADES DE ENERGIA     *
004140         03  WKS-CNV-COEF         PIC S9(04)V9(06).
004150*        PODER CALORIFICO SUPERIOR DEL GAS EN ESA ZONA Y MES       *
004160         03  WKS-CNV-PCS          PIC S9(04)V9(06).
004170
004180*    50 TASAS DE IVA VIGENTES A LO LARGO DE LA HISTORIA             *
004190 01  WKS-TABLA-TAX.
004200     02  WKS-CANT-TAX             PIC 9(04) VALUE ZEROS COMP.
004210     02  WKS-OCR-TAX OCCURS 0050 TIMES INDEXED BY WKS-IX-TAX.
004220*        CODIGO DE IMPUESTO, ESTE PROGRAMA SOLO BUSCA 'IVA'        *
004230         03  WKS-TAX-CODIGO       PIC X(10).
004240*        FECHA DESDE LA QUE ESTA VIGENTE ESTA TASA                 *
004250         03  WKS-TAX-VIGENCIA     PIC 9(08).
004260*        TASA DE IMPUESTO, EXPRESADA COMO FRACCION DECIMAL          *
004270         03  WKS-TAX-TASA         PIC S9(01)V9(04).
004280
004290*    5000 FACTURAS YA EXISTENTES, SE CARGA EN 070-CARGA-FACTURAS-   *
004300*    EXIST PARA QUE EL PROCESO SEA IDEMPOTENTE Y PARA DERIVAR EL    *
004310*    SIGUIENTE NUMERO DE SECUENCIA DE FACTURA                      *
004320 01  WKS-TABLA-FAC-EXIST.
004330     02  WKS-CANT-FAC-EXIST       PIC 9(05) VALUE ZEROS COMP.
004340     02  WKS-OCR-FAC-EXIST OCCURS 5000 TIMES
004350                                   INDEXED BY WKS-IX-FAC-EXIST.
004360*        CUPS DE LA FACTURA YA EXISTENTE                          *
004370         03  WKS-FAC-EXIST-CUPS   PIC X(22).
004380*        INICIO DE PERIODO DE LA FACTURA YA EXISTENTE              *
004390         03  WKS-FAC-EXIST-INICIO PIC 9(08).
004400*    SECUENCIA QUE SE VA INCREMENTANDO CONFORME SE GRABAN FACTURAS  *
004410*    NUEVAS, ARRANCA EN LA MAS ALTA VISTA AL CARGAR WKS-TABLA-FAC-  *
004420*    EXIST (VER 075-LEE-REG-FAC-EXIST)                              *
004430 77  WKS-SEQ-FACTURA              PIC 9(05) VALUE ZEROS COMP.
004440******************************************************************
004450*    DIMENSIONAMIENTO DE TABLAS: LOS LIMITES (500/4000/200/300/     *
004460*    50/5000) SE FIJARON EN LA PRIMERA VERSION CON MARGEN SOBRE     *
004470*    LA CARTERA DE CLIENTES DEL DEPARTAMENTO; SI LA CARTERA CRECE   *
004480*    MAS ALLA DE ESOS LIMITES HAY QUE AMPLIAR LOS OCCURS Y          *
004490*    RECOMPILAR, NO HAY REDIMENSIONAMIENTO DINAMICO EN COBOL        *
004500******************************************************************
004510******************************************************************
004520*       AREA DE TRABAJO DEL PUNTO DE SUMINISTRO EN PROCESO       *
004530******************************************************************
004540 01  WKS-AREA-PROCESO.
004550*    SE ENCIENDE CADA VEZ QUE UNA BUSQUEDA (LECTURA, TARIFA,        *
004560*    COEFICIENTE O IMPUESTO) ENCUENTRA REGISTRO VALIDO              *
004570     02  WKS-ENCONTRADO           PIC 9 VALUE ZERO COMP.
004580         88  SE-ENCONTRO                  VALUE 1.
004590*    TEXTO DEL ERROR QUE SE GRABA EN ERRSAL CUANDO UN CUPS NO SE    *
004600*    PUEDE FACTURAR (SIN LECTURAS, SIN TARIFA, SIN IMPUESTO, ETC)   *
004610     02  WKS-ERROR                PIC X(60) VALUE SPACES.
004620*    LECTURA INICIAL Y FINAL DEL PERIODO, EN M3, TAL COMO VIENEN    *
004630*    DEL CONTADOR (ACUMULADAS, NO CONSUMO)                         *
004640     02  WKS-M3-INICIO            PIC S9(09)V9(03) VALUE ZEROS.
004650     02  WKS-M3-FIN               PIC S9(09)V9(03) VALUE ZEROS.
004660*    DIFERENCIA FIN MENOS INICIO, ES EL CONSUMO DEL PERIODO EN M3   *
004670     02  WKS-M3-CONSUMIDOS        PIC S9(09)V9(03) VALUE ZEROS.
004680*    SE USA EN 205/207 PARA QUEDARSE CON LA LECTURA MAS CERCANA     *
004690*    AL LIMITE DEL PERIODO CUANDO HAY VARIAS CANDIDATAS             *
004700     02  WKS-MEJOR-FECHA          PIC 9(08) VALUE ZEROS.
004710*    CONSUMO YA CONVERTIDO A KWH (M3 CONSUMIDOS * COEFICIENTE)      *
004720     02  WKS-KWH                  PIC S9(09)V9(03) VALUE ZEROS.
004730*    CARGO FIJO DEL PERIODO, VER LA NOTA EN 600-CALCULA-FACTURA     *
004740*    SOBRE POR QUE NO VARIA CON LOS DIAS DEL MES                    *
004750     02  WKS-COSTE-FIJO           PIC S9(10)V9(02) VALUE ZEROS.
004760*    CARGO VARIABLE, KWH POR PRECIO UNITARIO DE LA TARIFA           *
004770     02  WKS-COSTE-VARIABLE       PIC S9(10)V9(02) VALUE ZEROS.
004780*    RESERVADO PARA UN CARGO DE ALQUILER DE EQUIPO; EL AREA          *
004790*    COMERCIAL TODAVIA NO AUTORIZA FACTURARLO POR ESTE PROGRAMA,     *
004800*    ASI QUE SE DEJA EN CERO HASTA NUEVO AVISO DEL AREA               *
004810     02  WKS-ALQUILER             PIC S9(10)V9(02) VALUE ZEROS.
004820*    BASE IMPONIBLE = FIJO + VARIABLE + ALQUILER                    *
004830     02  WKS-BASE                 PIC S9(10)V9(02) VALUE ZEROS.
004840*    IVA SOBRE LA BASE, A LA TASA VIGENTE SELECCIONADA              *
004850     02  WKS-IMPUESTOS            PIC S9(10)V9(02) VALUE ZEROS.
004860*    TOTAL A PAGAR = BASE + IMPUESTOS, ES LO QUE SE GRABA EN        *
004870*    REG-GFFACT Y LO QUE IMPRIME FGBAT030 AL FINAL DE LA FACTURA    *
004880     02  WKS-TOTAL                PIC S9(10)V9(02) VALUE ZEROS.
004890*    COPIA DE LOS CAMPOS DE LA TARIFA/COEFICIENTE/IMPUESTO          *
004900*    GANADORES DE CADA BUSQUEDA, PARA NO DEPENDER DEL INDICE        *
004910*    DE LA TABLA UNA VEZ QUE SE PASA A OTRO PUNTO DE SUMINISTRO     *
004920     02  WKS-TAR-FIJO-SEL         PIC S9(06)V9(04) VALUE ZEROS.
004930     02  WKS-TAR-VARIABLE-SEL     PIC S9(04)V9(06) VALUE ZEROS.
004940     02  WKS-CNV-COEF-SEL         PIC S9(04)V9(06) VALUE ZEROS.
004950     02  WKS-CNV-PCS-SEL          PIC S9(04)V9(06) VALUE ZEROS.
004960     02  WKS-TAX-TASA-SEL         PIC S9(01)V9(04) VALUE ZEROS.
004970*    NUMERO DE FACTURA ARMADO EN 600-CALCULA-FACTURA, INCLUYE EL    *
004980*    PERIODO Y LA SECUENCIA EDITADA EN WKS-SEQ-EDIT                 *
004990     02  WKS-NUMERO-FACTURA       PIC X(30) VALUE SPACES.
005000     02  WKS-SEQ-EDIT             PIC 9(03) VALUE ZEROS.
005010******************************************************************
005020*       AREA DE ENLACE CON FGBAT030 (IMPRESION DE FACTURA)       *
005030******************************************************************
005040*    ACCION QUE SE MANDA EN EL CALL: 'A' ABRIR, 'I' IMPRIMIR,       *
005050*    'C' CERRAR. DEBE COINCIDIR CON EL EVALUATE DE FGBAT030         *
005060 01  WKS-CALL-ACCION-IMPR         PIC X(01) VALUE SPACE.
005070 01  WKS-CALL-LINEAS.
005080     02  WKS-CALL-CANT-LINEAS     PIC 9(02) VALUE ZEROS COMP.
005090*    ESPEJO EXACTO DE LK-TABLA-LINEA EN FGBAT030, 4 POSICIONES      *
005100*    FIJAS: FIJO, VARIABLE, ALQUILER (SI APLICA) E IVA              *
005110     02  WKS-CALL-LINEA OCCURS 4 TIMES.
005120*        CODIGO DE TIPO DE LINEA (TERMINO_FIJO, TERMINO_VARIABLE,  *
005130*        ALQUILER, IVA), LO USA FGBAT030 PARA LA ETIQUETA IMPRESA  *
005140         03  WKS-CALL-TIPO-LINEA  PIC X(18) VALUE SPACES.
005150*        TEXTO LIBRE QUE FGBAT030 IMPRIME TAL CUAL RECIBE          *
005160         03  WKS-CALL-DESCRIPCION PIC X(40) VALUE SPACES.
005170*        CANTIDAD (KWH, DIAS, O LA TASA DE IVA SEGUN EL RENGLON)   *
005180         03  WKS-CALL-CANTIDAD    PIC S9(10)V9(04) VALUE ZEROS.
005190*        PRECIO UNITARIO O BASE SOBRE LA QUE SE CALCULO EL RENGLON *
005200         03  WKS-CALL-PRECIO      PIC S9(06)V9(06) VALUE ZEROS.
005210*        IMPORTE FINAL DEL RENGLON, SUMA A WKS-TOTAL EN EL REPORTE *
005220         03  WKS-CALL-IMPORTE     PIC S9(10)V9(02) VALUE ZEROS.
005230******************************************************************
005240*       CONTADORES DE ESTADISTICAS DEL PROCESO DE FACTURACION    *
005250******************************************************************
005260*    ESTOS CONTADORES SE IMPRIMEN EN 900-ESTADISTICAS AL FINAL      *
005270*    DE LA CORRIDA, SON EL UNICO REPORTE DE CONTROL DEL PROCESO     *
005280 01  WKS-CONTADORES.
005290*    CUPS LEIDOS DE GFCUPS.EXT CON WKS-CUP-ESTADO = 'A'             *
005300     02  WKS-CNT-ACTIVOS          PIC 9(05) VALUE ZEROS COMP.
005310*    DE LOS ACTIVOS, LOS QUE SALIERON BIEN POR 700-ESCRIBE-FACTURA  *
005320     02  WKS-CNT-FACTURADOS       PIC 9(05) VALUE ZEROS COMP.
005330*    DE LOS ACTIVOS, LOS QUE YA ESTABAN EN WKS-TABLA-FAC-EXIST      *
005340     02  WKS-CNT-OMITIDOS-DUP     PIC 9(05) VALUE ZEROS COMP.
005350*    DE LOS ACTIVOS, LOS QUE FUERON A ERRSAL EN 800-GRABA-ERROR     *
005360     02  WKS-CNT-ERRORES          PIC 9(05) VALUE ZEROS COMP.
005370*    SUMA DE TOTAL-FACTURA DE CADA REG-GFFACT ESCRITO, SOLO PARA    *
005380*    EL RESUMEN DE OPERADOR; NO SE GRABA EN NINGUN ARCHIVO          *
005390     02  WKS-TOTAL-FACTURADO      PIC S9(12)V9(02) VALUE ZEROS.
005400******************************************************************
005410*          C R I T E R I O S   D E   V A L I D A C I O N          *
005420******************************************************************
005430*    ESTE PROGRAMA NO ABORTA LA CORRIDA POR UN PUNTO DE SUMINISTRO *
005440*    CON DATOS INCOMPLETOS; EL CRITERIO DEL DEPARTAMENTO DESDE LA  *
005450*    PRIMERA VERSION ES QUE UN SOLO CUPS CON PROBLEMAS (SIN        *
005460*    LECTURA, SIN TARIFA VIGENTE, SIN COEFICIENTE O SIN IVA) NO    *
005470*    DEBE IMPEDIR QUE SE FACTUREN LOS DEMAS PUNTOS DE LA CARTERA.  *
005480*    CADA PUNTO CON PROBLEMA QUEDA REGISTRADO EN ERRSAL (VER       *
005490*    800-GRABA-ERROR) PARA QUE EL AREA COMERCIAL LO REVISE Y LO    *
005500*    CORRIJA ANTES DE LA SIGUIENTE CORRIDA MENSUAL; NO HAY REPROCESO*
005510*    AUTOMATICO DE LOS PUNTOS CON ERROR DENTRO DE ESTE PROGRAMA.   *
005520******************************************************************
005530
005540 PROCEDURE DIVISION.
005550******************************************************************
005560*              S E C C I O N    P R I N C I P A L                *
005570******************************************************************
005580*    EL ORDEN DE CARGA IMPORTA: PRIMERO EL PERIODO (NECESARIO     *
005590*    PARA FILTRAR TARIFAS/IMPUESTOS/FACTURAS VIGENTES), LUEGO     *
005600*    LAS CINCO TABLAS MAESTRAS EN MEMORIA, LUEGO LO YA FACTURADO  *
005610*    Y RECIEN AL FINAL SE ABRE SALIDA Y SE RECORRE CUPS.          *
005620 000-MAIN SECTION.
005630*    CADA PASO SE INVOCA CON PERFORM ... THRU ... -E, SIGUIENDO  *
005640*    SIEMPRE EL MISMO ORDEN DE PARRAFOS NUMERADOS QUE EL RESTO      *
005650*    DE LOS PROGRAMAS DEL DEPARTAMENTO DE FACTURACION DE GAS        *
005660* 1999-09-21 MGLZ BPM 300217 SE AGREGA LLAMADA A DEBD1R00 EN     CHG00217
005670*              015-VERIFICA-ESTADO-ARCHIVOS (Y2K)                CHG00217
005680     MOVE 'FGBAT020' TO PROGRAMA
005690     PERFORM 005-LEE-PARM-PERIODO THRU 005-LEE-PARM-PERIODO-E
005700     PERFORM 010-ABRIR-ARCHIVOS-CARGA
005710             THRU 010-ABRIR-ARCHIVOS-CARGA-E
005720     PERFORM 020-CARGA-TABLA-CUP THRU 020-CARGA-TABLA-CUP-E
005730*    EL INTERRUPTOR DE FIN DE LECTURA ES COMPARTIDO, SE REINICIA  *
005740*    ANTES DE CADA TABLA PORQUE LA ANTERIOR LO DEJA ENCENDIDO     *
005750     MOVE ZERO TO WKS-FIN-LECTURA
005760     PERFORM 030-CARGA-TABLA-LEC THRU 030-CARGA-TABLA-LEC-E
005770     MOVE ZERO TO WKS-FIN-LECTURA
005780     PERFORM 040-CARGA-TABLA-TAR THRU 040-CARGA-TABLA-TAR-E
005790     MOVE ZERO TO WKS-FIN-LECTURA
005800     PERFORM 050-CARGA-TABLA-CNV THRU 050-CARGA-TABLA-CNV-E
005810     MOVE ZERO TO WKS-FIN-LECTURA
005820     PERFORM 060-CARGA-TABLA-TAX THRU 060-CARGA-TABLA-TAX-E
005830     MOVE ZERO TO WKS-FIN-LECTURA
005840     PERFORM 070-CARGA-FACTURAS-EXIST
005850             THRU 070-CARGA-FACTURAS-EXIST-E
005860     PERFORM 080-ABRIR-ARCHIVOS-SALIDA
005870             THRU 080-ABRIR-ARCHIVOS-SALIDA-E
005880*    SE RECORRE LA TABLA DE CUPS POR INDICE EN LUGAR DE VOLVER A  *
005890*    LEER SUPSAL, YA QUE SUPSAL SE CERRO AL TERMINAR 060          *
005900     PERFORM 100-PROCESA-PUNTO-SUMINISTRO
005910             THRU 100-PROCESA-PUNTO-SUMINISTRO-E
005920             VARYING WKS-IX-CUP FROM 1 BY 1
005930             UNTIL WKS-IX-CUP > WKS-CANT-CUP
005940     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
005950     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E
005960     STOP RUN.
005970******************************************************************
005980*    LEE EL PERIODO A FACTURAR (AAAA-MM) DE LA TARJETA DE PARM   *
005990*    Y DERIVA INICIO, FIN Y DIAS DEL MES SIN FUNCIONES           *
006000*    INTRINSECAS (EL SHOP NO LAS USA EN BATCH DE PRODUCCION)     *
006010******************************************************************
006020 005-LEE-PARM-PERIODO SECTION.
006030* 1987-02-22 EEDR BPM 241006 CALCULA DIAS DEL MES PARA EL PERIODO CHG41006
006040*    SI LA TARJETA VIENE VACIA O MAL FORMADA SE TOMA UN PERIODO   *
006050*    POR DEFECTO EN LUGAR DE ABORTAR LA CORRIDA; ASI QUEDO DESDE  *
006060*    LA PRIMERA VERSION Y NO SE HA TOCADO                         *
006070     OPEN INPUT PARMET
006080     READ PARMET INTO WKS-PERIODO-AAAAMM
006090        AT END MOVE '2024-01' TO WKS-PERIODO-AAAAMM
006100     END-READ
006110     CLOSE PARMET
006120     MOVE WKS-PERIODO-AAAAMM(1:4) TO WKS-PER-AAAA
006130     MOVE WKS-PERIODO-AAAAMM(6:2) TO WKS-PER-MM
006140
006150*    REGLA DE BISIESTO SIN FUNCION INTRINSECA: BISIESTO SI ES     *
006160*    DIVISIBLE ENTRE 4 Y (NO DIVISIBLE ENTRE 100 O SI DIVISIBLE   *
006170*    ENTRE 400). SE USA DIVIDE/REMAINDER PORQUE EL SHOP NO        *
006180*    PERMITE FUNCTION EN BATCH DE PRODUCCION (VER 1987-02-22)     *
006190     DIVIDE WKS-PER-AAAA BY 4   GIVING WKS-COCIENTE
006200            REMAINDER WKS-RESIDUO-4
006210     DIVIDE WKS-PER-AAAA BY 100 GIVING WKS-COCIENTE
006220            REMAINDER WKS-RESIDUO-100
006230     DIVIDE WKS-PER-AAAA BY 400 GIVING WKS-COCIENTE
006240            REMAINDER WKS-RESIDUO-400
006250     MOVE 0 TO WKS-ANIO-BISIESTO
006260     IF WKS-RESIDUO-4 = 0
006270        IF WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0
006280           MOVE 1 TO WKS-ANIO-BISIESTO
006290        END-IF
006300     END-IF
006310
006320*    AJUSTA FEBRERO EN LA TABLA DE DIAS ANTES DE TOMAR EL DIA FIN *
006330*    DE MES DEL PERIODO QUE SE ESTA FACTURANDO                   *
006340     IF ANIO-ES-BISIESTO
006350        MOVE 29 TO WKS-DIA-FIN-MES(2)
006360     ELSE
006370        MOVE 28 TO WKS-DIA-FIN-MES(2)
006380     END-IF
006390
006400     MOVE WKS-DIA-FIN-MES(WKS-PER-MM) TO WKS-DIAS-MES
006410
006420*    INICIO SIEMPRE ES DIA 01; FIN ES EL ULTIMO DIA REAL DEL MES, *
006430*    YA CORREGIDO POR BISIESTO SI EL MES ES FEBRERO               *
006440     COMPUTE WKS-PERIODO-INICIO =
006450             (WKS-PER-AAAA * 10000) + (WKS-PER-MM * 100) + 1
006460     COMPUTE WKS-PERIODO-FIN =
006470             (WKS-PER-AAAA * 10000) + (WKS-PER-MM * 100)
006480             + WKS-DIAS-MES
006490*    FECHA DE EMISION ES LA FECHA REAL DE CORRIDA, NO LA DEL      *
006500*    PERIODO FACTURADO; SE GRABA EN CADA FACTURA MAS ABAJO        *
006510     ACCEPT WKS-FECHA-EMISION FROM DATE YYYYMMDD.
006520 005-LEE-PARM-PERIODO-E. EXIT.
006530******************************************************************
006540*    EL PERIODO SIEMPRE SE TOMA DE PARMET, NUNCA SE PREGUNTA AL    *
006550*    OPERADOR NI SE DERIVA DE LA FECHA DE CORRIDA; ESO PERMITE     *
006560*    REFACTURAR UN PERIODO ATRASADO SIN TOCAR CODIGO, SOLO CON     *
006570*    UNA TARJETA DE PARM DISTINTA EN EL JCL                        *
006580******************************************************************
006590******************************************************************
006600*    LAS CINCO TABLAS MAESTRAS SE ABREN JUNTAS AL INICIO Y SE     *
006610*    CIERRAN JUNTAS AL TERMINAR 060-CARGA-TABLA-TAX               *
006620 010-ABRIR-ARCHIVOS-CARGA SECTION.
006630     OPEN INPUT SUPSAL TARSAL CNVSAL TAXSAL LECSAL
006640*--> LOS CINCO EXTRACTOS DE FGBAT010 DEBEN ABRIR SIEMPRE EN '00';
006650*    CUALQUIER OTRO STATUS AQUI ES ANORMAL (NO APLICA LA REGLA DE
006660*    "MAESTRO NO DISPONIBLE" DE FGBAT010, PORQUE ESTOS ARCHIVOS
006670*    LOS ACABA DE CREAR EL PROPIO FGBAT010 UNAS LINEAS ANTES EN
006680*    EL JCL) Y SE DOCUMENTA CON DEBD1R00 ANTES DE ABORTAR.
006690     MOVE 'OPEN'   TO ACCION
006700     MOVE SPACES   TO LLAVE
006710     PERFORM 015-VERIFICA-ESTADO-ARCHIVOS THRU
006720             015-VERIFICA-ESTADO-ARCHIVOS-E
006730             VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 5.
006740 010-ABRIR-ARCHIVOS-CARGA-E. EXIT.
006750******************************************************************
006760*    CARGA EL MAESTRO DE PUNTOS DE SUMINISTRO COMPLETO, ACTIVOS   *
006770*    Y NO ACTIVOS; EL FILTRO DE ACTIVO SE APLICA MAS ADELANTE EN  *
006780*    100-PROCESA-PUNTO-SUMINISTRO, NO AQUI                       *
006790 020-CARGA-TABLA-CUP SECTION.
006800     MOVE 0 TO WKS-FIN-LECTURA
006810     PERFORM 025-LEE-REG-CUP UNTIL FIN-LECTURA.
006820 020-CARGA-TABLA-CUP-E. EXIT.
006830 025-LEE-REG-CUP SECTION.
006840*    SOLO SE COPIAN LOS CAMPOS QUE LAS BUSQUEDAS POSTERIORES       *
006850*    NECESITAN (ZONA, TARIFA, ESTADO); EL RESTO DEL MAESTRO GFCUPS *
006860*    NO SE USA EN ESTE PROGRAMA                                   *
006870     READ SUPSAL
006880        AT END MOVE 1 TO WKS-FIN-LECTURA
006890     NOT AT END
006900*          NUEVA ENTRADA EN LA TABLA EN MEMORIA, UNA POR CUPS      *
006910        ADD 1 TO WKS-CANT-CUP
006920        MOVE CUP-CUPS   TO WKS-CUP-CUPS(WKS-CANT-CUP)
006930        MOVE CUP-ZONA   TO WKS-CUP-ZONA(WKS-CANT-CUP)
006940        MOVE CUP-TARIFA TO WKS-CUP-TARIFA(WKS-CANT-CUP)
006950        MOVE CUP-ESTADO TO WKS-CUP-ESTADO(WKS-CANT-CUP)
006960     END-READ.
006970 025-LEE-REG-CUP-E. EXIT.
006980******************************************************************
006990*    LECSAL NO VIENE ORDENADA POR CUPS, POR ESO SE CARGA ENTERA   *
007000*    Y LA BUSQUEDA DE LECTURAS SE HACE POR BARRIDO COMPLETO       *
007010 030-CARGA-TABLA-LEC SECTION.
007020     PERFORM 035-LEE-REG-LEC UNTIL FIN-LECTURA.
007030 030-CARGA-TABLA-LEC-E. EXIT.
007040 035-LEE-REG-LEC SECTION.
007050*    SI LECSAL TRAE MAS DE WKS-CANT-LEC-MAX LECTURAS ESTE PROGRAMA *
007060*    SE DETENDRIA POR DESBORDE DE TABLA; EL JCL DEBE GARANTIZAR    *
007070*    QUE EL VOLUMEN DE LECTURAS NO SUPERE ESE LIMITE               *
007080     READ LECSAL
007090        AT END MOVE 1 TO WKS-FIN-LECTURA
007100     NOT AT END
007110*          LECTURA DE CONTADOR INDIVIDUAL, FECHA + M3 ACUMULADO    *
007120        ADD 1 TO WKS-CANT-LEC
007130        MOVE LEC-CUPS       TO WKS-LEC-CUPS(WKS-CANT-LEC)
007140        MOVE LEC-FECHA      TO WKS-LEC-FECHA(WKS-CANT-LEC)
007150        MOVE LEC-LECTURA-M3 TO WKS-LEC-M3(WKS-CANT-LEC)
007160     END-READ.
007170 035-LEE-REG-LEC-E. EXIT.
007180******************************************************************
007190*    SE CARGAN TODAS LAS VIGENCIAS DE TARIFA, NO SOLO LA ACTUAL,  *
007200*    PARA PODER FACTURAR PERIODOS ATRASADOS CON LA TARIFA QUE     *
007210*    ESTABA VIGENTE EN ESE MOMENTO                                *
007220 040-CARGA-TABLA-TAR SECTION.
007230     PERFORM 045-LEE-REG-TAR UNTIL FIN-LECTURA.
007240 040-CARGA-TABLA-TAR-E. EXIT.
007250 045-LEE-REG-TAR SECTION.
007260*    EL CODIGO DE TARIFA SOLO; LA BUSQUEDA DE VIGENCIA LA HACE     *
007270*    300-BUSCA-TARIFA CUANDO SE PROCESA CADA PUNTO DE SUMINISTRO   *
007280     READ TARSAL
007290        AT END MOVE 1 TO WKS-FIN-LECTURA
007300     NOT AT END
007310*          VIGENCIA, CARGO FIJO MENSUAL Y CARGO VARIABLE POR KWH   *
007320        ADD 1 TO WKS-CANT-TAR
007330        MOVE TAR-TARIFA         TO WKS-TAR-TARIFA(WKS-CANT-TAR)
007340        MOVE TAR-VIGENCIA-DESDE TO WKS-TAR-VIGENCIA(WKS-CANT-TAR)
007350        MOVE TAR-FIJO-MES-EUR   TO WKS-TAR-FIJO(WKS-CANT-TAR)
007360        MOVE TAR-VARIABLE-EUR-KWH
007370                                TO WKS-TAR-VARIABLE(WKS-CANT-TAR)
007380     END-READ.
007390 045-LEE-REG-TAR-E. EXIT.
007400******************************************************************
007410*    COEFICIENTE DE CONVERSION M3->KWH, VARIA POR ZONA Y POR MES  *
007420*    DEL ANO, POR ESO LA CLAVE INCLUYE WKS-CNV-MES                *
007430 050-CARGA-TABLA-CNV SECTION.
007440     PERFORM 055-LEE-REG-CNV UNTIL FIN-LECTURA.
007450 050-CARGA-TABLA-CNV-E. EXIT.
007460 055-LEE-REG-CNV SECTION.
007470*    LA CLAVE ZONA+MES QUE USA 405-COMPARA-COEFICIENTE NO TIENE    *
007480*    VIGENCIA; POR ESO BASTA CON CARGAR TODO EL MAESTRO TAL CUAL   *
007490     READ CNVSAL
007500        AT END MOVE 1 TO WKS-FIN-LECTURA
007510     NOT AT END
007520*          COEF DE CONVERSION Y PODER CALORIFICO SUPERIOR (PCS)   *
007530        ADD 1 TO WKS-CANT-CNV
007540        MOVE CNV-ZONA      TO WKS-CNV-ZONA(WKS-CANT-CNV)
007550        MOVE CNV-MES       TO WKS-CNV-MES(WKS-CANT-CNV)
007560        MOVE CNV-COEF-CONV TO WKS-CNV-COEF(WKS-CANT-CNV)
007570        MOVE CNV-PCS-KWH-M3 TO WKS-CNV-PCS(WKS-CANT-CNV)
007580     END-READ.
007590 055-LEE-REG-CNV-E. EXIT.
007600******************************************************************
007610*    ES LA ULTIMA DE LAS CINCO TABLAS MAESTRAS, POR ESO AQUI SE   *
007620*    CIERRAN LOS CINCO ARCHIVOS DE ENTRADA DE UNA SOLA VEZ        *
007630 060-CARGA-TABLA-TAX SECTION.
007640     PERFORM 065-LEE-REG-TAX UNTIL FIN-LECTURA
007650     CLOSE SUPSAL TARSAL CNVSAL TAXSAL LECSAL.
007660 060-CARGA-TABLA-TAX-E. EXIT.
007670 065-LEE-REG-TAX SECTION.
007680*    SE CARGAN TODOS LOS CODIGOS DE IMPUESTO AUNQUE HOY SOLO SE    *
007690*    FILTRE 'IVA' EN 505-COMPARA-IMPUESTO (VER NOTA EN 500)        *
007700     READ TAXSAL
007710        AT END MOVE 1 TO WKS-FIN-LECTURA
007720     NOT AT END
007730*          CODIGO DE IMPUESTO, VIGENCIA DESDE Y TASA APLICABLE     *
007740        ADD 1 TO WKS-CANT-TAX
007750        MOVE TAX-CODIGO         TO WKS-TAX-CODIGO(WKS-CANT-TAX)
007760        MOVE TAX-VIGENCIA-DESDE TO WKS-TAX-VIGENCIA(WKS-CANT-TAX)
007770        MOVE TAX-TASA           TO WKS-TAX-TASA(WKS-CANT-TAX)
007780     END-READ.
007790 065-LEE-REG-TAX-E. EXIT.
007800******************************************************************
007810*    CARGA LAS FACTURAS YA EXISTENTES (CORRIDAS ANTERIORES) PARA *
007820*    SABER CUALES PUNTOS YA SE FACTURARON Y CUAL ES LA SIGUIENTE *
007830*    SECUENCIA PARA ESTE PERIODO                                 *
007840******************************************************************
007850 070-CARGA-FACTURAS-EXIST SECTION.
007860*    SI FACSAL NO EXISTE TODAVIA (PRIMERA CORRIDA DEL SISTEMA) EL  *
007870*    OPEN INPUT FALLA CON STATUS DISTINTO DE '00' Y SIMPLEMENTE    *
007880*    SE EMPIEZA CON LA TABLA DE FACTURAS EXISTENTES VACIA          *
007890     OPEN INPUT FACSAL
007900     IF FS-FACSAL = '00'
007910        PERFORM 075-LEE-REG-FAC-EXIST UNTIL FIN-LECTURA
007920        CLOSE FACSAL
007930     END-IF
007940*    LA SECUENCIA ARRANCA EN UNO MAS ALLA DE LA MAS ALTA VISTA      *
007950*    PARA ESTE PERIODO (INCREMENTADA ABAJO EN 075 POR CADA MATCH)  *
007960     ADD 1 TO WKS-SEQ-FACTURA.
007970 070-CARGA-FACTURAS-EXIST-E. EXIT.
007980 075-LEE-REG-FAC-EXIST SECTION.
007990*    SOLO SE RETIENEN CUPS + INICIO DE PERIODO; EL RESTO DEL       *
008000*    LAYOUT DE GFFACT NO HACE FALTA PARA DETECTAR DUPLICADOS       *
008010     READ FACSAL
008020        AT END MOVE 1 TO WKS-FIN-LECTURA
008030     NOT AT END
008040        ADD 1 TO WKS-CANT-FAC-EXIST
008050        MOVE FAC-CUPS
008060             TO WKS-FAC-EXIST-CUPS(WKS-CANT-FAC-EXIST)
008070        MOVE FAC-PERIODO-INICIO
008080             TO WKS-FAC-EXIST-INICIO(WKS-CANT-FAC-EXIST)
008090*    SOLO SE AVANZA LA SECUENCIA CON FACTURAS DEL MISMO PERIODO    *
008100*    QUE SE ESTA FACTURANDO AHORA; FACTURAS DE OTROS PERIODOS NO   *
008110*    CUENTAN PARA EL NUMERO CORRELATIVO DE ESTA CORRIDA             *
008120        IF FAC-PERIODO-INICIO = WKS-PERIODO-INICIO
008130           ADD 1 TO WKS-SEQ-FACTURA
008140        END-IF
008150     END-READ.
008160 075-LEE-REG-FAC-EXIST-E. EXIT.
008170******************************************************************
008180*    ABRE LOS ARCHIVOS DE SALIDA EN MODO EXTEND PARA NO BORRAR     *
008190*    LO GRABADO EN CORRIDAS ANTERIORES; SI EL ARCHIVO AUN NO       *
008200*    EXISTE, EXTEND FALLA Y SE RECURRE A OUTPUT PARA CREARLO       *
008210 080-ABRIR-ARCHIVOS-SALIDA SECTION.
008220     OPEN EXTEND FACSAL
008230     IF FS-FACSAL NOT = '00'
008240        OPEN OUTPUT FACSAL
008250     END-IF
008260     OPEN EXTEND FLISAL
008270     IF FS-FLISAL NOT = '00'
008280        OPEN OUTPUT FLISAL
008290     END-IF
008300     OPEN OUTPUT ERRSAL
008310*--> FACSAL Y FLISAL TOLERAN '05'/'35' PORQUE EXTEND YA RESOLVIO
008320*    ARRIBA EL CASO "ARCHIVO AUN NO EXISTE" PASANDO A OUTPUT;
008330*    ERRSAL SIEMPRE SE CREA DE CERO Y DEBE ABRIR EN '00'. CUALQUIER
008340*    OTRO STATUS SE DOCUMENTA CON DEBD1R00 ANTES DE ABORTAR.
008350     MOVE 'OPEN'   TO ACCION
008360     MOVE SPACES   TO LLAVE
008370     PERFORM 015-VERIFICA-ESTADO-ARCHIVOS THRU
008380             015-VERIFICA-ESTADO-ARCHIVOS-E
008390             VARYING FS-CICLO FROM 6 BY 1 UNTIL FS-CICLO > 8
008400*    AVISA A FGBAT030 QUE ABRA SU PROPIO REPORTE DE SALIDA ANTES   *
008410*    DE RECIBIR LA PRIMERA FACTURA A IMPRIMIR                      *
008420     MOVE 'A' TO WKS-CALL-ACCION-IMPR
008430     CALL 'FGBAT030' USING WKS-CALL-ACCION-IMPR
008440                            REG-GFFACT
008450                            WKS-CALL-CANT-LINEAS
008460                            WKS-CALL-LINEA.
008470 080-ABRIR-ARCHIVOS-SALIDA-E. EXIT.
008480******************************************************************
008490*    015-VERIFICA-ESTADO-ARCHIVOS DOCUMENTA CON DEBD1R00 Y ABORTA *
008500*    LA CORRIDA CUANDO UN FILE STATUS SALE DE LO QUE EL NEGOCIO   *
008510*    CONSIDERA NORMAL. SE INVOCA DOS VECES: UNA CON FS-CICLO 1 A  *
008520*    5 DESDE 010 (LOS CINCO EXTRACTOS DE FGBAT010, SIEMPRE '00')  *
008530*    Y OTRA CON FS-CICLO 6 A 8 DESDE 080 (FACSAL/FLISAL TOLERAN   *
008540*    '05'/'35', ERRSAL SIEMPRE '00'). PARMET NO PARTICIPA: SU     *
008550*    PROPIA REGLA DE NEGOCIO YA TOLERA CUALQUIER STATUS.          *
008560******************************************************************
008570 015-VERIFICA-ESTADO-ARCHIVOS SECTION.
008580     EVALUATE FS-CICLO
008590        WHEN 1
008600           IF FS-SUPSAL NOT = '00'
008610              MOVE 'SUPSAL' TO ARCHIVO
008620              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008630                                    LLAVE, FS-SUPSAL, FSE-SUPSAL
008640              MOVE 91 TO RETURN-CODE
008650              PERFORM 990-CERRAR-ARCHIVOS THRU
008660                      990-CERRAR-ARCHIVOS-E
008670              STOP RUN
008680           END-IF
008690        WHEN 2
008700           IF FS-TARSAL NOT = '00'
008710              MOVE 'TARSAL' TO ARCHIVO
008720              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008730                                    LLAVE, FS-TARSAL, FSE-TARSAL
008740              MOVE 91 TO RETURN-CODE
008750              PERFORM 990-CERRAR-ARCHIVOS THRU
008760                      990-CERRAR-ARCHIVOS-E
008770              STOP RUN
008780           END-IF
008790        WHEN 3
008800           IF FS-CNVSAL NOT = '00'
008810              MOVE 'CNVSAL' TO ARCHIVO
008820              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008830                                    LLAVE, FS-CNVSAL, FSE-CNVSAL
008840              MOVE 91 TO RETURN-CODE
008850              PERFORM 990-CERRAR-ARCHIVOS THRU
008860                      990-CERRAR-ARCHIVOS-E
008870              STOP RUN
008880           END-IF
008890        WHEN 4
008900           IF FS-TAXSAL NOT = '00'
008910              MOVE 'TAXSAL' TO ARCHIVO
008920              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008930                                    LLAVE, FS-TAXSAL, FSE-TAXSAL
008940              MOVE 91 TO RETURN-CODE
008950              PERFORM 990-CERRAR-ARCHIVOS THRU
008960                      990-CERRAR-ARCHIVOS-E
008970              STOP RUN
008980           END-IF
008990        WHEN 5
009000           IF FS-LECSAL NOT = '00'
009010              MOVE 'LECSAL' TO ARCHIVO
009020              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009030                                    LLAVE, FS-LECSAL, FSE-LECSAL
009040              MOVE 91 TO RETURN-CODE
009050              PERFORM 990-CERRAR-ARCHIVOS THRU
009060                      990-CERRAR-ARCHIVOS-E
009070              STOP RUN
009080           END-IF
009090        WHEN 6
009100           IF FS-FACSAL NOT = '00' AND FS-FACSAL NOT = '05'
009110                                   AND FS-FACSAL NOT = '35'
009120              MOVE 'FACSAL' TO ARCHIVO
009130              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009140                                    LLAVE, FS-FACSAL, FSE-FACSAL
009150              MOVE 91 TO RETURN-CODE
009160              PERFORM 990-CERRAR-ARCHIVOS THRU
009170                      990-CERRAR-ARCHIVOS-E
009180              STOP RUN
009190           END-IF
009200        WHEN 7
009210           IF FS-FLISAL NOT = '00' AND FS-FLISAL NOT = '05'
009220                                   AND FS-FLISAL NOT = '35'
009230              MOVE 'FLISAL' TO ARCHIVO
009240              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009250                                    LLAVE, FS-FLISAL, FSE-FLISAL
009260              MOVE 91 TO RETURN-CODE
009270              PERFORM 990-CERRAR-ARCHIVOS THRU
009280                      990-CERRAR-ARCHIVOS-E
009290              STOP RUN
009300           END-IF
009310        WHEN OTHER
009320           IF FS-ERRSAL NOT = '00'
009330              MOVE 'ERRSAL' TO ARCHIVO
009340              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009350                                    LLAVE, FS-ERRSAL, FSE-ERRSAL
009360              MOVE 91 TO RETURN-CODE
009370              PERFORM 990-CERRAR-ARCHIVOS THRU
009380                      990-CERRAR-ARCHIVOS-E
009390              STOP RUN
009400           END-IF
009410     END-EVALUATE.
009420 015-VERIFICA-ESTADO-ARCHIVOS-E. EXIT.
009430******************************************************************
009440*    PROCESA UN PUNTO DE SUMINISTRO (UNA ENTRADA DE LA TABLA)    *
009450******************************************************************
009460*    CASCADA DE VALIDACIONES: CADA BUSQUEDA SOLO SE INTENTA SI LA  *
009470*    ANTERIOR NO DEJO ERROR EN WKS-ERROR. EN CUANTO UNA FALLA, LAS *
009480*    SIGUIENTES SE SALTAN Y EL PUNTO TERMINA EN 800-GRABA-ERROR    *
009490 100-PROCESA-PUNTO-SUMINISTRO SECTION.
009500*    LOS PUNTOS DE BAJA O SUSPENDIDOS NO GENERAN FACTURA NI        *
009510*    RENGLON DE ERROR; SIMPLEMENTE SE SALTAN SIN CONTAR EN         *
009520*    NINGUNA DE LAS ESTADISTICAS DE 900-ESTADISTICAS               *
009530     IF WKS-CUP-ESTADO(WKS-IX-CUP) = 'ACTIVO  '
009540        ADD 1 TO WKS-CNT-ACTIVOS
009550        MOVE SPACES TO WKS-ERROR
009560        PERFORM 110-BUSCA-FACTURA-EXIST
009570                THRU 110-BUSCA-FACTURA-EXIST-E
009580        IF SE-ENCONTRO
009590           ADD 1 TO WKS-CNT-OMITIDOS-DUP
009600        ELSE
009610           PERFORM 200-BUSCA-LECTURAS THRU 200-BUSCA-LECTURAS-E
009620           IF WKS-ERROR = SPACES
009630              PERFORM 300-BUSCA-TARIFA THRU 300-BUSCA-TARIFA-E
009640           END-IF
009650           IF WKS-ERROR = SPACES
009660              PERFORM 400-BUSCA-COEFICIENTE
009670                      THRU 400-BUSCA-COEFICIENTE-E
009680           END-IF
009690           IF WKS-ERROR = SPACES
009700              PERFORM 500-BUSCA-IMPUESTO THRU 500-BUSCA-IMPUESTO-E
009710           END-IF
009720           IF WKS-ERROR = SPACES
009730              PERFORM 600-CALCULA-FACTURA
009740                      THRU 600-CALCULA-FACTURA-E
009750              PERFORM 700-ESCRIBE-FACTURA
009760                      THRU 700-ESCRIBE-FACTURA-E
009770              ADD 1 TO WKS-CNT-FACTURADOS
009780              ADD WKS-TOTAL TO WKS-TOTAL-FACTURADO
009790           ELSE
009800              ADD 1 TO WKS-CNT-ERRORES
009810              PERFORM 800-GRABA-ERROR THRU 800-GRABA-ERROR-E
009820           END-IF
009830        END-IF
009840     END-IF.
009850 100-PROCESA-PUNTO-SUMINISTRO-E. EXIT.
009860******************************************************************
009870*    NINGUN PUNTO CAE DOS VECES EN LA MISMA CATEGORIA: UN CUPS      *
009880*    ACTIVO TERMINA OMITIDO-POR-DUPLICADO, FACTURADO, O CON ERROR,  *
009890*    NUNCA EN MAS DE UNA; LOS CUATRO CONTADORES DE WKS-CONTADORES   *
009900*    MAS LOS INACTIVOS DEBEN CUADRAR CONTRA WKS-CANT-CUP AL FINAL   *
009910*    DE LA CORRIDA (ESO ES LO QUE VALIDA EL OPERADOR EN EL SYSOUT)  *
009920******************************************************************
009930******************************************************************
009940*    RECORRE LA TABLA DE FACTURAS YA EXISTENTES BUSCANDO CUPS +    *
009950*    INICIO DE PERIODO IGUALES; SI LO ENCUENTRA, EL PUNTO YA SE    *
009960*    FACTURO EN UNA CORRIDA ANTERIOR Y SE OMITE SIN ERROR          *
009970 110-BUSCA-FACTURA-EXIST SECTION.
009980* 1990-04-10 PEDR BPM 241035 BUSCA FACTURA EXISTENTE, EVITA DUPLI CHG41035
009990*    NO SE CORTA LA BUSQUEDA AL PRIMER MATCH PORQUE LA TABLA NO     *
010000*    VIENE ORDENADA POR CUPS; RECORRER TODA LA TABLA ES MAS         *
010010*    BARATO QUE MANTENERLA ORDENADA SOLO PARA ESTA COMPROBACION     *
010020     MOVE 0 TO WKS-ENCONTRADO
010030     PERFORM 115-COMPARA-FAC-EXIST
010040             VARYING WKS-IX-FAC-EXIST FROM 1 BY 1
010050             UNTIL WKS-IX-FAC-EXIST > WKS-CANT-FAC-EXIST.
010060 110-BUSCA-FACTURA-EXIST-E. EXIT.
010070 115-COMPARA-FAC-EXIST SECTION.
010080*    CUPS + INICIO DE PERIODO ES LA CLAVE NATURAL DE REG-GFFACT;    *
010090*    BASTA QUE COINCIDAN ESOS DOS CAMPOS PARA CONSIDERAR EL PUNTO   *
010100*    YA FACTURADO EN ESTE PERIODO, SIN MIRAR NINGUN OTRO CAMPO      *
010110     IF WKS-FAC-EXIST-CUPS(WKS-IX-FAC-EXIST)
010120               = WKS-CUP-CUPS(WKS-IX-CUP)
010130        AND WKS-FAC-EXIST-INICIO(WKS-IX-FAC-EXIST)
010140               = WKS-PERIODO-INICIO
010150        MOVE 1 TO WKS-ENCONTRADO
010160     END-IF.
010170 115-COMPARA-FAC-EXIST-E. EXIT.
010180******************************************************************
010190*    BUSCA LA LECTURA INICIO (ULTIMA < INICIO PERIODO) Y LA      *
010200*    LECTURA FIN (ULTIMA <= FIN PERIODO) PARA EL CUPS EN PROCESO *
010210******************************************************************
010220 200-BUSCA-LECTURAS SECTION.
010230*    PRIMERO SE BUSCA LA LECTURA DE INICIO (ANTERIOR AL PERIODO), *
010240*    LUEGO LA DE FIN; SI CUALQUIERA DE LAS DOS FALTA SE DETIENE   *
010250*    LA CASCADA SIN PASAR A TARIFA/COEFICIENTE/IMPUESTO           *
010260     MOVE 0 TO WKS-ENCONTRADO
010270     MOVE ZEROS TO WKS-MEJOR-FECHA
010280     PERFORM 205-COMPARA-LEC-INICIO
010290             VARYING WKS-IX-LEC FROM 1 BY 1
010300             UNTIL WKS-IX-LEC > WKS-CANT-LEC
010310     IF NOT SE-ENCONTRO
010320        MOVE 'SIN LECTURA DE INICIO DE PERIODO' TO WKS-ERROR
010330     ELSE
010340        MOVE 0 TO WKS-ENCONTRADO
010350        MOVE ZEROS TO WKS-MEJOR-FECHA
010360        PERFORM 207-COMPARA-LEC-FIN
010370                VARYING WKS-IX-LEC FROM 1 BY 1
010380                UNTIL WKS-IX-LEC > WKS-CANT-LEC
010390        IF NOT SE-ENCONTRO
010400           MOVE 'SIN LECTURA DE FIN DE PERIODO' TO WKS-ERROR
010410        ELSE
010420*          UNA LECTURA FIN ANTERIOR A LA DE INICIO (CONTADOR       *
010430*          CAMBIADO, ERROR DE CAPTURA) NO DEBE FACTURARSE          *
010440           COMPUTE WKS-M3-CONSUMIDOS = WKS-M3-FIN - WKS-M3-INICIO
010450           IF WKS-M3-CONSUMIDOS < 0
010460              MOVE 'CONSUMO M3 NEGATIVO' TO WKS-ERROR
010470           END-IF
010480        END-IF
010490     END-IF.
010500 200-BUSCA-LECTURAS-E. EXIT.
010510*    SE QUEDA CON LA LECTURA MAS CERCANA (MAS RECIENTE) ANTES DEL  *
010520*    INICIO DEL PERIODO; PUEDE HABER VARIAS LECTURAS ANTERIORES    *
010530 205-COMPARA-LEC-INICIO SECTION.
010540     IF WKS-LEC-CUPS(WKS-IX-LEC) = WKS-CUP-CUPS(WKS-IX-CUP)
010550        AND WKS-LEC-FECHA(WKS-IX-LEC) < WKS-PERIODO-INICIO
010560        IF WKS-LEC-FECHA(WKS-IX-LEC) > WKS-MEJOR-FECHA
010570           MOVE WKS-LEC-FECHA(WKS-IX-LEC) TO WKS-MEJOR-FECHA
010580           MOVE WKS-LEC-M3(WKS-IX-LEC)    TO WKS-M3-INICIO
010590           MOVE 1 TO WKS-ENCONTRADO
010600        END-IF
010610     END-IF.
010620 205-COMPARA-LEC-INICIO-E. EXIT.
010630*    MISMA LOGICA QUE 205 PERO PARA EL LIMITE FIN, ACEPTANDO       *
010640*    IGUAL AL FIN DE PERIODO (<=) A DIFERENCIA DEL INICIO (<)      *
010650 207-COMPARA-LEC-FIN SECTION.
010660     IF WKS-LEC-CUPS(WKS-IX-LEC) = WKS-CUP-CUPS(WKS-IX-CUP)
010670        AND WKS-LEC-FECHA(WKS-IX-LEC) <= WKS-PERIODO-FIN
010680        IF WKS-LEC-FECHA(WKS-IX-LEC) > WKS-MEJOR-FECHA
010690           MOVE WKS-LEC-FECHA(WKS-IX-LEC) TO WKS-MEJOR-FECHA
010700           MOVE WKS-LEC-M3(WKS-IX-LEC)    TO WKS-M3-FIN
010710           MOVE 1 TO WKS-ENCONTRADO
010720        END-IF
010730     END-IF.
010740 207-COMPARA-LEC-FIN-E. EXIT.
010750******************************************************************
010760*    BUSCA LA TARIFA VIGENTE MAS RECIENTE <= FIN DE PERIODO      *
010770******************************************************************
010780 300-BUSCA-TARIFA SECTION.
010790* 2002-03-04 EEDR BPM 241081 CORRIGE BUSQUEDA DE TARIFA VIGENTE   CHG41081
010800*    ANTES DE ESTE CAMBIO LA BUSQUEDA SE QUEDABA CON LA PRIMERA    *
010810*    VIGENCIA QUE CUMPLIA LA CONDICION EN LUGAR DE LA MAS          *
010820*    RECIENTE, LO QUE PODIA TARIFICAR CON UNA TARIFA VENCIDA       *
010830     MOVE 0 TO WKS-ENCONTRADO
010840     MOVE ZEROS TO WKS-MEJOR-FECHA
010850     PERFORM 305-COMPARA-TARIFA
010860             VARYING WKS-IX-TAR FROM 1 BY 1
010870             UNTIL WKS-IX-TAR > WKS-CANT-TAR
010880     IF NOT SE-ENCONTRO
010890        MOVE 'SIN TARIFA VIGENTE PARA EL PUNTO' TO WKS-ERROR
010900     END-IF.
010910 300-BUSCA-TARIFA-E. EXIT.
010920*    SOLO COMPARA TARIFAS DEL MISMO CODIGO QUE TIENE EL CUPS, Y    *
010930*    ENTRE ESAS SE QUEDA CON LA VIGENCIA MAS ALTA QUE NO SUPERE    *
010940*    EL FIN DEL PERIODO FACTURADO                                 *
010950 305-COMPARA-TARIFA SECTION.
010960     IF WKS-TAR-TARIFA(WKS-IX-TAR) = WKS-CUP-TARIFA(WKS-IX-CUP)
010970        AND WKS-TAR-VIGENCIA(WKS-IX-TAR) <= WKS-PERIODO-FIN
010980        IF WKS-TAR-VIGENCIA(WKS-IX-TAR) > WKS-MEJOR-FECHA
010990           MOVE WKS-TAR-VIGENCIA(WKS-IX-TAR) TO WKS-MEJOR-FECHA
011000           MOVE WKS-TAR-FIJO(WKS-IX-TAR)     TO WKS-TAR-FIJO-SEL
011010           MOVE WKS-TAR-VARIABLE(WKS-IX-TAR)
011020                                        TO WKS-TAR-VARIABLE-SEL
011030           MOVE 1 TO WKS-ENCONTRADO
011040        END-IF
011050     END-IF.
011060 305-COMPARA-TARIFA-E. EXIT.
011070******************************************************************
011080*    BUSCA EL COEFICIENTE DE CONVERSION EXACTO (ZONA + MES)      *
011090******************************************************************
011100*    A DIFERENCIA DE TARIFA E IMPUESTO, EL COEFICIENTE NO TIENE    *
011110*    VIGENCIA; LA CLAVE ES EXACTA (ZONA + MES DEL PERIODO)         *
011120 400-BUSCA-COEFICIENTE SECTION.
011130*    NO HAY NOCION DE "MEJOR" COINCIDENCIA AQUI COMO EN TARIFA O   *
011140*    IMPUESTO; CUALQUIER MATCH DE ZONA+MES ES EL UNICO POSIBLE      *
011150     MOVE 0 TO WKS-ENCONTRADO
011160     PERFORM 405-COMPARA-COEFICIENTE
011170             VARYING WKS-IX-CNV FROM 1 BY 1
011180             UNTIL WKS-IX-CNV > WKS-CANT-CNV
011190*    SI EL PUNTO CAMBIO DE ZONA Y GASSEED NO CARGO EL COEFICIENTE  *
011200*    NUEVO, ESTE ES EL ERROR QUE APARECE EN ERRSAL                 *
011210     IF NOT SE-ENCONTRO
011220        MOVE 'SIN COEFICIENTE DE CONVERSION PARA ZONA/MES'
011230             TO WKS-ERROR
011240     END-IF.
011250 400-BUSCA-COEFICIENTE-E. EXIT.
011260 405-COMPARA-COEFICIENTE SECTION.
011270*    WKS-CNV-MES ES TEXTO AAAA-MM COMPLETO, NO SOLO MM; POR ESO    *
011280*    SE COMPARA CONTRA WKS-PERIODO-AAAAMM Y NO CONTRA WKS-PER-MM   *
011290     IF WKS-CNV-ZONA(WKS-IX-CNV) = WKS-CUP-ZONA(WKS-IX-CUP)
011300        AND WKS-CNV-MES(WKS-IX-CNV) = WKS-PERIODO-AAAAMM
011310        MOVE WKS-CNV-COEF(WKS-IX-CNV) TO WKS-CNV-COEF-SEL
011320        MOVE WKS-CNV-PCS(WKS-IX-CNV)  TO WKS-CNV-PCS-SEL
011330        MOVE 1 TO WKS-ENCONTRADO
011340     END-IF.
011350 405-COMPARA-COEFICIENTE-E. EXIT.
011360******************************************************************
011370*    BUSCA LA TASA DE IVA VIGENTE MAS RECIENTE <= FIN DE PERIODO *
011380******************************************************************
011390*    UNICA TASA QUE MANEJA ESTE SISTEMA ES IVA; SI EN EL FUTURO    *
011400*    SE AGREGAN OTROS IMPUESTOS HABRIA QUE GENERALIZAR EL FILTRO   *
011410*    DE CODIGO QUE HOY ESTA FIJO EN 505-COMPARA-IMPUESTO           *
011420 500-BUSCA-IMPUESTO SECTION.
011430     MOVE 0 TO WKS-ENCONTRADO
011440     MOVE ZEROS TO WKS-MEJOR-FECHA
011450     PERFORM 505-COMPARA-IMPUESTO
011460             VARYING WKS-IX-TAX FROM 1 BY 1
011470             UNTIL WKS-IX-TAX > WKS-CANT-TAX
011480     IF NOT SE-ENCONTRO
011490        MOVE 'SIN CONFIGURACION DE IVA VIGENTE' TO WKS-ERROR
011500     END-IF.
011510 500-BUSCA-IMPUESTO-E. EXIT.
011520 505-COMPARA-IMPUESTO SECTION.
011530     IF WKS-TAX-CODIGO(WKS-IX-TAX) = 'IVA       '
011540        AND WKS-TAX-VIGENCIA(WKS-IX-TAX) <= WKS-PERIODO-FIN
011550        IF WKS-TAX-VIGENCIA(WKS-IX-TAX) > WKS-MEJOR-FECHA
011560           MOVE WKS-TAX-VIGENCIA(WKS-IX-TAX) TO WKS-MEJOR-FECHA
011570           MOVE WKS-TAX-TASA(WKS-IX-TAX)  TO WKS-TAX-TASA-SEL
011580           MOVE 1 TO WKS-ENCONTRADO
011590        END-IF
011600     END-IF.
011610 505-COMPARA-IMPUESTO-E. EXIT.
011620******************************************************************
011630*    CALCULA KWH, CARGOS, BASE, IVA Y TOTAL DE LA FACTURA        *
011640******************************************************************
011650******************************************************************
011660*         C R I T E R I O   D E   R E D O N D E O                 *
011670******************************************************************
011680*    TODOS LOS COMPUTE DE ESTE PARRAFO LLEVAN ROUNDED; EL SHOP      *
011690*    REDONDEA CADA IMPORTE INTERMEDIO (FIJO, VARIABLE, BASE,        *
011700*    IMPUESTOS, TOTAL) POR SEPARADO EN LUGAR DE REDONDEAR SOLO EL   *
011710*    RESULTADO FINAL; ESO PUEDE DIFERIR EN UN CENTIMO DE UN         *
011720*    CALCULO HECHO TODO DE UNA VEZ CON DECIMALES COMPLETOS, PERO    *
011730*    ES EL CRITERIO QUE EL DEPARTAMENTO USA DESDE LA PRIMERA        *
011740*    VERSION PARA QUE CADA RENGLON DE LA FACTURA SEA VERIFICABLE    *
011750*    A MANO CONTRA SU PROPIO IMPORTE IMPRESO.                       *
011760******************************************************************
011770 600-CALCULA-FACTURA SECTION.
011780*    EL KWH SE OBTIENE CONVIRTIENDO EL CONSUMO EN M3 CON EL        *
011790*    COEFICIENTE DE LA ZONA Y EL PODER CALORIFICO SUPERIOR (PCS)   *
011800     COMPUTE WKS-KWH ROUNDED =
011810             WKS-M3-CONSUMIDOS * WKS-CNV-COEF-SEL
011820                                * WKS-CNV-PCS-SEL
011830*    EL CARGO FIJO NO VARIA CON LOS DIAS DEL PERIODO; LA           *
011840*    MULTIPLICACION Y DIVISION POR WKS-DIAS-MES SE DEJA ESCRITA    *
011850*    ASI DESDE EL DISEÑO ORIGINAL PARA EL DIA QUE SE QUIERA        *
011860*    PRORRATEAR POR DIAS REALES; POR AHORA EL FACTOR SE CANCELA    *
011870     COMPUTE WKS-COSTE-FIJO ROUNDED =
011880             WKS-TAR-FIJO-SEL * WKS-DIAS-MES / WKS-DIAS-MES
011890     COMPUTE WKS-COSTE-VARIABLE ROUNDED =
011900             WKS-KWH * WKS-TAR-VARIABLE-SEL
011910*    ALQUILER DE EQUIPO QUEDA FUERA DEL ALCANCE DE ESTA VERSION;   *
011920*    SE DEJA EN CERO PERO SE SUMA PARA NO TENER QUE TOCAR LA       *
011930*    FORMULA DE LA BASE CUANDO SE HABILITE                        *
011940     MOVE ZEROS TO WKS-ALQUILER
011950     COMPUTE WKS-BASE ROUNDED =
011960             WKS-COSTE-FIJO + WKS-COSTE-VARIABLE + WKS-ALQUILER
011970     COMPUTE WKS-IMPUESTOS ROUNDED =
011980             WKS-BASE * WKS-TAX-TASA-SEL
011990     COMPUTE WKS-TOTAL ROUNDED = WKS-BASE + WKS-IMPUESTOS
012000
012010*    EL NUMERO DE FACTURA SE ARMA GAS-AAAA-MM-CUPS-SECUENCIA Y ES  *
012020*    UNICO POR CORRIDA; LA SECUENCIA SE CARGO EN 067 Y SOLO        *
012030*    AVANZA PARA FACTURAS DEL PERIODO ACTUAL                      *
012040     MOVE WKS-SEQ-FACTURA TO WKS-SEQ-EDIT
012050     MOVE SPACES TO WKS-NUMERO-FACTURA
012060     STRING 'GAS-' DELIMITED BY SIZE
012070            WKS-PER-AAAA DELIMITED BY SIZE
012080            WKS-PER-MM   DELIMITED BY SIZE
012090            '-'          DELIMITED BY SIZE
012100            WKS-CUP-CUPS(WKS-IX-CUP) DELIMITED BY SPACE
012110            '-'          DELIMITED BY SIZE
012120            WKS-SEQ-EDIT DELIMITED BY SIZE
012130            INTO WKS-NUMERO-FACTURA
012140     ADD 1 TO WKS-SEQ-FACTURA.
012150 600-CALCULA-FACTURA-E. EXIT.
012160******************************************************************
012170*    GRABA LA FACTURA Y SUS LINEAS DE DETALLE EN ORDEN FIJO      *
012180******************************************************************
012190*    EL ENCABEZADO GFFACT SE GRABA PRIMERO, LUEGO SUS RENGLONES    *
012200*    GFFLIN EN EL ORDEN FIJO: FIJO, VARIABLE, ALQUILER (SI HAY),   *
012210*    IVA; ESE ORDEN LO ESPERA FGBAT030 PARA LA IMPRESION           *
012220 700-ESCRIBE-FACTURA SECTION.
012230*    EL CONTADOR DE LINEAS PARA FGBAT030 SE REINICIA AQUI POR     *
012240*    CADA FACTURA; 710-ACUMULA-LINEA-IMPR LO VA INCREMENTANDO      *
012250     MOVE ZERO TO WKS-CALL-CANT-LINEAS
012260*    EL ENCABEZADO GFFACT SOLO LLEVA BASE/IMPUESTOS/TOTAL, NO LOS  *
012270*    IMPORTES DE CADA RENGLON; ESOS SE VAN A GFFLIN MAS ABAJO      *
012280     MOVE WKS-NUMERO-FACTURA  TO FAC-NUMERO-FACTURA
012290     MOVE WKS-CUP-CUPS(WKS-IX-CUP) TO FAC-CUPS
012300     MOVE WKS-PERIODO-INICIO  TO FAC-PERIODO-INICIO
012310     MOVE WKS-PERIODO-FIN     TO FAC-PERIODO-FIN
012320     MOVE WKS-BASE            TO FAC-BASE
012330     MOVE WKS-IMPUESTOS       TO FAC-IMPUESTOS
012340     MOVE WKS-TOTAL           TO FAC-TOTAL
012350     MOVE WKS-FECHA-EMISION   TO FAC-FECHA-EMISION
012360     WRITE REG-GFFACT
012370
012380*    RENGLON 1: CARGO FIJO MENSUAL, CANTIDAD SIEMPRE 1             *
012390     MOVE WKS-NUMERO-FACTURA  TO FLI-NUMERO-FACTURA
012400     MOVE 'TERMINO_FIJO      ' TO FLI-TIPO-LINEA
012410     MOVE 'CARGO FIJO MENSUAL'  TO FLI-DESCRIPCION
012420     MOVE 1                   TO FLI-CANTIDAD
012430     MOVE WKS-TAR-FIJO-SEL    TO FLI-PRECIO-UNITARIO
012440     MOVE WKS-COSTE-FIJO      TO FLI-IMPORTE
012450     WRITE REG-GFFLIN
012460     PERFORM 710-ACUMULA-LINEA-IMPR THRU 710-ACUMULA-LINEA-IMPR-E
012470
012480*    RENGLON 2: CONSUMO VARIABLE, CANTIDAD ES EL KWH CALCULADO     *
012490     MOVE 'TERMINO_VARIABLE  ' TO FLI-TIPO-LINEA
012500     MOVE 'CONSUMO DE GAS EN KWH' TO FLI-DESCRIPCION
012510     MOVE WKS-KWH             TO FLI-CANTIDAD
012520     MOVE WKS-TAR-VARIABLE-SEL TO FLI-PRECIO-UNITARIO
012530     MOVE WKS-COSTE-VARIABLE  TO FLI-IMPORTE
012540     WRITE REG-GFFLIN
012550     PERFORM 710-ACUMULA-LINEA-IMPR THRU 710-ACUMULA-LINEA-IMPR-E
012560
012570*    RENGLON 3: ALQUILER, SOLO SE IMPRIME SI TIENE IMPORTE (HOY    *
012580*    SIEMPRE CERO, VER NOTA EN 600-CALCULA-FACTURA)                *
012590     IF WKS-ALQUILER > 0
012600        MOVE 'ALQUILER          ' TO FLI-TIPO-LINEA
012610        MOVE 'ALQUILER DE EQUIPO'  TO FLI-DESCRIPCION
012620        MOVE 1                   TO FLI-CANTIDAD
012630        MOVE WKS-ALQUILER        TO FLI-PRECIO-UNITARIO
012640        MOVE WKS-ALQUILER        TO FLI-IMPORTE
012650        WRITE REG-GFFLIN
012660        PERFORM 710-ACUMULA-LINEA-IMPR
012670                THRU 710-ACUMULA-LINEA-IMPR-E
012680     END-IF
012690
012700*    RENGLON FINAL: IVA, LA CANTIDAD LLEVA LA TASA POR LEGIBILIDAD *
012710*    DEL RECIBO (NO ES UNA CANTIDAD FISICA COMO LAS ANTERIORES)    *
012720     MOVE 'IVA               ' TO FLI-TIPO-LINEA
012730     MOVE 'IMPUESTO AL VALOR AGREGADO' TO FLI-DESCRIPCION
012740     MOVE WKS-TAX-TASA-SEL    TO FLI-CANTIDAD
012750     MOVE WKS-BASE            TO FLI-PRECIO-UNITARIO
012760     MOVE WKS-IMPUESTOS       TO FLI-IMPORTE
012770     WRITE REG-GFFLIN
012780     PERFORM 710-ACUMULA-LINEA-IMPR THRU 710-ACUMULA-LINEA-IMPR-E
012790
012800*    SE AGREGA EL CUPS A LA TABLA DE FACTURAS YA EXISTENTES PARA   *
012810*    QUE UNA SEGUNDA CORRIDA DEL MISMO PERIODO LO DETECTE COMO     *
012820*    DUPLICADO EN 115-COMPARA-FAC-EXIST                           *
012830     MOVE WKS-CUP-CUPS(WKS-IX-CUP)
012840          TO WKS-FAC-EXIST-CUPS(WKS-CANT-FAC-EXIST + 1)
012850     MOVE WKS-PERIODO-INICIO
012860          TO WKS-FAC-EXIST-INICIO(WKS-CANT-FAC-EXIST + 1)
012870     ADD 1 TO WKS-CANT-FAC-EXIST
012880
012890*    ACCION 'I' LE PIDE A FGBAT030 QUE IMPRIMA ESTA FACTURA CON    *
012900*    LAS LINEAS ACUMULADAS EN WKS-CALL-LINEA                      *
012910     MOVE 'I' TO WKS-CALL-ACCION-IMPR
012920     CALL 'FGBAT030' USING WKS-CALL-ACCION-IMPR
012930                            REG-GFFACT
012940                            WKS-CALL-CANT-LINEAS
012950                            WKS-CALL-LINEA.
012960 700-ESCRIBE-FACTURA-E. EXIT.
012970******************************************************************
012980*    FGBAT030 SOLO IMPRIME; NO VALIDA NI RECALCULA NADA. SI ALGUN   *
012990*    IMPORTE LLEGA MAL A ESTE PUNTO, EL ERROR YA DEBIO DETECTARSE   *
013000*    ANTES (EN 100-PROCESA-PUNTO-SUMINISTRO O EN LAS BUSQUEDAS DE   *
013010*    TARIFA/COEFICIENTE/IMPUESTO); ESTE PARRAFO CONFIA EN ESO Y     *
013020*    NO REPITE NINGUNA COMPROBACION.                                *
013030******************************************************************
013040******************************************************************
013050*    COPIA LA LINEA DE DETALLE RECIEN ESCRITA AL AREA DE ENLACE  *
013060*    QUE SE LE PASA A FGBAT030 PARA IMPRIMIR LA FACTURA          *
013070******************************************************************
013080 710-ACUMULA-LINEA-IMPR SECTION.
013090*    WKS-CALL-LINEA ES UNA TABLA, NO UN REGISTRO SUELTO, PORQUE    *
013100*    FGBAT030 RECIBE TODAS LAS LINEAS DE LA FACTURA DE UNA SOLA    *
013110*    VEZ EN LA ACCION 'I', NO UNA LLAMADA POR LINEA                *
013120     ADD 1 TO WKS-CALL-CANT-LINEAS
013130     MOVE FLI-TIPO-LINEA
013140          TO WKS-CALL-TIPO-LINEA(WKS-CALL-CANT-LINEAS)
013150     MOVE FLI-DESCRIPCION
013160          TO WKS-CALL-DESCRIPCION(WKS-CALL-CANT-LINEAS)
013170     MOVE FLI-CANTIDAD
013180          TO WKS-CALL-CANTIDAD(WKS-CALL-CANT-LINEAS)
013190     MOVE FLI-PRECIO-UNITARIO
013200          TO WKS-CALL-PRECIO(WKS-CALL-CANT-LINEAS)
013210     MOVE FLI-IMPORTE
013220          TO WKS-CALL-IMPORTE(WKS-CALL-CANT-LINEAS).
013230 710-ACUMULA-LINEA-IMPR-E. EXIT.
013240******************************************************************
013250*    GRABA UN RENGLON DE ERROR PARA EL PUNTO QUE NO SE FACTURO   *
013260******************************************************************
013270 800-GRABA-ERROR SECTION.
013280* 2007-05-22 PEDR BPM 241141 AGREGA BITACORA DE PUNTOS NO FACTURA CHG41141
013290*    ANTES DE ESTE CAMBIO LOS PUNTOS CON ERROR SE PERDIAN SIN      *
013300*    RASTRO; AHORA QUEDAN REGISTRADOS EN ERRSAL PARA QUE EL        *
013310*    OPERADOR LOS REVISE SIN TENER QUE BUSCAR EN EL JOB LOG        *
013320     MOVE SPACES TO REG-ERRSAL
013330*    DELIMITED BY SPACE EN EL CUPS PARA NO ARRASTRAR LOS ESPACIOS  *
013340*    DE RELLENO DE WKS-CUP-CUPS(22); WKS-ERROR YA VIENE CON SU     *
013350*    TEXTO FINAL, POR ESO VA DELIMITED BY SIZE                     *
013360     STRING 'CUPS ' DELIMITED BY SIZE
013370            WKS-CUP-CUPS(WKS-IX-CUP) DELIMITED BY SPACE
013380            ': '   DELIMITED BY SIZE
013390            WKS-ERROR DELIMITED BY SIZE
013400            INTO REG-ERRSAL
013410     WRITE REG-ERRSAL.
013420 800-GRABA-ERROR-E. EXIT.
013430******************************************************************
013440*    RESUMEN DE CORRIDA QUE QUEDA EN EL SYSOUT PARA QUE EL         *
013450*    OPERADOR CONFIRME LA CANTIDAD DE FACTURAS ANTES DE LIBERAR    *
013460*    EL SIGUIENTE PASO DEL JCL (IMPRESION / ENVIO)                 *
013470 900-ESTADISTICAS SECTION.
013480*    ENCABEZADO DEL BLOQUE, SOLO PARA UBICAR EL RESUMEN EN EL      *
013490*    SYSOUT CUANDO CORREN VARIOS PASOS BATCH EN LA MISMA CORRIDA   *
013500     DISPLAY '****************************************'
013510     DISPLAY '   FGBAT020 - FACTURACION MENSUAL DE GAS '
013520     DISPLAY '****************************************'
013530*    AAAA-MM TAL COMO VINO EN LA TARJETA PARMET, SIN REFORMATEAR   *
013540     DISPLAY 'PERIODO FACTURADO        : ' WKS-PERIODO-AAAAMM
013550*    WKS-CNT-ACTIVOS ES EL UNIVERSO DE ESTA CORRIDA; LOS TRES      *
013560*    SIGUIENTES DEBEN SUMAR EXACTAMENTE ESE VALOR                 *
013570     DISPLAY 'PUNTOS ACTIVOS LEIDOS     : ' WKS-CNT-ACTIVOS
013580     DISPLAY 'FACTURAS GENERADAS        : ' WKS-CNT-FACTURADOS
013590     DISPLAY 'OMITIDOS (YA FACTURADOS)  : ' WKS-CNT-OMITIDOS-DUP
013600     DISPLAY 'OMITIDOS CON ERROR        : ' WKS-CNT-ERRORES
013610*    SUMA DE TOTAL-FACTURA, VER LA NOTA EN WKS-TOTAL-FACTURADO      *
013620     DISPLAY 'TOTAL FACTURADO (EUR)     : ' WKS-TOTAL-FACTURADO
013630     DISPLAY '****************************************'.
013640 900-ESTADISTICAS-E. EXIT.
013650******************************************************************
013660*    ACCION 'C' LE AVISA A FGBAT030 QUE NO VENDRAN MAS FACTURAS Y  *
013670*    QUE CIERRE SU REPORTE (TOTALES, SALTO DE PAGINA FINAL, ETC.)  *
013680*    ANTES DE CERRAR LOS ARCHIVOS PROPIOS DE ESTE PROGRAMA         *
013690 990-CERRAR-ARCHIVOS SECTION.
013700     MOVE 'C' TO WKS-CALL-ACCION-IMPR
013710     CALL 'FGBAT030' USING WKS-CALL-ACCION-IMPR
013720                            REG-GFFACT
013730                            WKS-CALL-CANT-LINEAS
013740                            WKS-CALL-LINEA
013750     CLOSE FACSAL FLISAL ERRSAL.
013760 990-CERRAR-ARCHIVOS-E. EXIT.
013770******************************************************************
013780*    FIN DEL PROGRAMA FGBAT020. EL SIGUIENTE PASO DEL JCL DE LA    *
013790*    CORRIDA MENSUAL INVOCA AL PASO DE IMPRESION/DISTRIBUCION DEL  *
013800*    REPORTE QUE ESCRIBIO FGBAT030 Y, SI ALGUN PUNTO QUEDO EN      *
013810*    ERRSAL, AL PASO DE REVISION MANUAL DEL AREA COMERCIAL. NO     *
013820*    HAY UN PASO DE ROLLBACK AUTOMATICO; UNA CORRIDA REPETIDA      *
013830*    CON EL MISMO PERIODO SOLO AGREGA LO QUE AUN NO ESTABA         *
013840*    (VER 110-BUSCA-FACTURA-EXIST).                                *
013850******************************************************************
013860******************************************************************
013870*    CUALQUIER DUDA SOBRE ESTE PROGRAMA SE CANALIZA POR EL AREA    *
013880*    DE FACTURACION DE GAS, NO DIRECTAMENTE A LOS PROGRAMADORES    *
013890*    DEL HISTORIAL DE CAMBIOS; EL NUMERO BPM/RATIONAL DEL          *
013900*    ENCABEZADO ES LA REFERENCIA QUE ESPERA MESA DE AYUDA PARA     *
013910*    ABRIR UN TICKET DE SOPORTE SOBRE ESTE BATCH.                  *
013920******************************************************************
013930******************************************************************
013940*         H I S T O R I A   D E   I N C I D E N T E S             *
013950******************************************************************
013960*    EL INCIDENTE DE 2002 (VER BPM 241081 ARRIBA) SE DETECTO        *
013970*    PORQUE UNA AUDITORIA EXTERNA ENCONTRO FACTURAS CON LA TARIFA   *
013980*    DE UN ANO ANTERIOR EN PUNTOS QUE HABIAN TENIDO UN CAMBIO DE    *
013990*    TARIFA A MITAD DE PERIODO; DESDE ENTONCES, CUALQUIER CAMBIO    *
014000*    A LAS RUTINAS DE BUSQUEDA DE VIGENCIA (300/305, 500/505) PASA  *
014010*    POR UNA REVISION CRUZADA DE OTRO PROGRAMADOR ANTES DE SUBIR A  *
014020*    PRODUCCION, AUNQUE ESE PASO NO QUEDE REGISTRADO EN EL CODIGO.  *
014030*    NO HA HABIDO INCIDENTES SIMILARES CON COEFICIENTE (400/405)    *
014040*    PORQUE ESA CLAVE NO TIENE VIGENCIA QUE PUEDA INTERPRETARSE     *
014050*    MAL.                                                           *
014060******************************************************************
014070******************************************************************
014080*           P R U E B A S   A N T E S   D E   S U B I R          *
014090******************************************************************
014100*    ANTES DE MOVER UN CAMBIO A PRODUCCION SE CORRE ESTE PROGRAMA   *
014110*    CONTRA UN PERIODO YA FACTURADO EN PRUEBA, COMPARANDO EL        *
014120*    FACSAL/FLISAL RESULTANTE CONTRA EL DE LA CORRIDA ANTERIOR      *
014130*    CAMPO A CAMPO; CUALQUIER DIFERENCIA QUE NO SEA LA ESPERADA     *
014140*    POR EL CAMBIO EN CURSO DETIENE LA PROMOCION A PRODUCCION.      *
014150*    NO HAY JUEGO DE PRUEBAS AUTOMATIZADO, ES UNA COMPARACION       *
014160*    MANUAL DEL AREA DE SISTEMAS CONTRA UN PERIODO DE REFERENCIA.   *
014170******************************************************************
014180******************************************************************
014190*      C A L I D A D   D E   D A T O S   D E   E N T R A D A     *
014200******************************************************************
014210*    ESTE PROGRAMA NO VALIDA EL FORMATO DE LOS MAESTROS SUPSAL,     *
014220*    TARSAL, CNVSAL, TAXSAL NI LECSAL; ASUME QUE GASSEED YA LOS     *
014230*    DEJO CON LOS ANCHOS Y TIPOS CORRECTOS PORQUE GASSEED ES EL     *
014240*    UNICO PROGRAMA QUE LOS ESCRIBE. SI GASSEED LLEGARA A FALLAR    *
014250*    SIN QUE SE NOTE, ESTE PROGRAMA PODRIA LEER BASURA SIN          *
014260*    DETECTARLO; LA PROTECCION CONTRA ESO ESTA EN EL PASO DE        *
014270*    CONTROL DEL JCL QUE REVISA EL CODIGO DE RETORNO DE GASSEED     *
014280*    ANTES DE DEJAR CORRER ESTE PASO, NO EN ESTE PROGRAMA.          *
014290******************************************************************
014300******************************************************************
014310*    R E L A C I O N   C O N   O T R O S   P R O G R A M A S     *
014320******************************************************************
014330*    FGBAT020 ES EL UNICO PROGRAMA QUE ESCRIBE EN FACSAL Y FLISAL.  *
014340*    FGBAT010 (GASSEED) ES EL UNICO QUE ESCRIBE SUPSAL, TARSAL,     *
014350*    CNVSAL, TAXSAL Y LECSAL. FGBAT030 (GASPRINT) NO LEE NINGUN     *
014360*    ARCHIVO POR SI MISMO; RECIBE TODO POR EL AREA DE ENLACE DEL    *
014370*    CALL. NINGUNO DE LOS TRES COMPARTE WORKING-STORAGE; TODO LO    *
014380*    QUE SE PASA ENTRE ELLOS VIAJA POR PARAMETROS DE CALL O POR     *
014390*    LOS ARCHIVOS EN DISCO, NUNCA POR MEMORIA COMPARTIDA.           *
014400******************************************************************
014410******************************************************************
014420*        V O L U M E N   E S P E R A D O   D E   C O R R I D A   *
014430******************************************************************
014440*    LA CARTERA ACTUAL DEL DEPARTAMENTO NO LLEGA A LOS 500 PUNTOS   *
014450*    DE WKS-TABLA-CUP; EN UNA CORRIDA NORMAL ESTE PROGRAMA TERMINA  *
014460*    EN MINUTOS, NO EN HORAS. SI ALGUNA VEZ LA CARTERA CRECE Y EL   *
014470*    TIEMPO DE CORRIDA SE VUELVE UN PROBLEMA, EL PRIMER CANDIDATO   *
014480*    A REVISAR ES LA CARGA COMPLETA DE LECSAL EN MEMORIA (030),     *
014490*    NO LAS BUSQUEDAS POR CUPS QUE YA SON COTAS PEQUEÑAS.           *
014500******************************************************************
014510******************************************************************
014520*      M O N E D A   Y   P R E C I S I O N   D E C I M A L       *
014530******************************************************************
014540*    TODO IMPORTE EN EUROS DE ESTE PROGRAMA (FIJO, VARIABLE, BASE,  *
014550*    IMPUESTOS, TOTAL) LLEVA DOS DECIMALES, COMO CORRESPONDE A LA   *
014560*    MONEDA; LAS CANTIDADES FISICAS (M3, KWH, COEFICIENTES) USAN    *
014570*    MAS DECIMALES PORQUE SON MAGNITUDES DE MEDICION, NO DINERO.    *
014580*    NINGUN CAMPO DE ESTE PROGRAMA ES COMP-3; EL DEPARTAMENTO DE    *
014590*    FACTURACION DE GAS SIEMPRE GUARDO EL DINERO EN ZONADO PARA     *
014600*    QUE SE PUEDA LEER A SIMPLE VISTA EN UN DUMP SIN DESEMPAQUETAR. *
014610******************************************************************
014620******************************************************************
014630*    N O T A   S O B R E   L A   F E C H A   D E   C O R R I D A  *
014640******************************************************************
014650*    WKS-FECHA-EMISION SE TOMA CON ACCEPT FROM DATE, QUE DEVUELVE   *
014660*    SOLO DOS DIGITOS DE ANO EN MUCHOS COMPILADORES; EN ESTE SHOP   *
014670*    SE USA YYYYMMDD COMO CLAUSULA DEL ACCEPT PRECISAMENTE PARA     *
014680*    EVITAR ESE PROBLEMA DESDE LA REVISION Y2K DE 1998 (VER         *
014690*    HISTORIAL DE CAMBIOS); NINGUN OTRO CAMPO DE FECHA DE ESTE      *
014700*    PROGRAMA SE DERIVA DE ACCEPT, TODOS VIENEN DE LOS ARCHIVOS     *
014710*    O DEL PARM DE PERIODO.                                        *
014720******************************************************************
014730******************************************************************
014740*    D E C I S I O N E S   Q U E   N O   S E   T O C A R O N     *
014750******************************************************************
014760*    AL REVISAR ESTE PROGRAMA PARA LA VERSION ACTUAL SE CONSIDERO   *
014770*    Y SE DESCARTO: (1) PARTIR LA CARGA DE LECSAL EN UN SORT POR    *
014780*    CUPS PARA ACELERAR 200-BUSCA-LECTURAS, PORQUE EL VOLUMEN       *
014790*    ACTUAL NO LO JUSTIFICA; (2) GENERALIZAR EL FILTRO DE IMPUESTO  *
014800*    MAS ALLA DE 'IVA', PORQUE EL NEGOCIO NO MANEJA OTRO IMPUESTO   *
014810*    HOY; (3) EMPAQUETAR LOS IMPORTES EN COMP-3, POR LA CONVENCION  *
014820*    DE ZONADO DEL DEPARTAMENTO EXPLICADA ARRIBA. QUEDAN AQUI PARA  *
014830*    QUE EL PROXIMO PROGRAMADOR NO LAS VUELVA A EVALUAR DESDE CERO. *
014840******************************************************************
014850******************************************************************
014860*       C O N T R O L   D E   R E T O R N O   D E L   J C L      *
014870******************************************************************
014880*    ESTE PROGRAMA SIEMPRE TERMINA CON STOP RUN Y CODIGO DE        *
014890*    RETORNO 0, INCLUSO CUANDO ALGUN PUNTO DE SUMINISTRO QUEDO     *
014900*    CON ERROR EN ERRSAL; EL CRITERIO DEL DEPARTAMENTO ES QUE UN   *
014910*    PUNTO CON DATOS INCOMPLETOS NO ES UNA FALLA DEL PROGRAMA,     *
014920*    ES UN DATO DE NEGOCIO PENDIENTE DE REVISION (VER CRITERIOS    *
014930*    DE VALIDACION ARRIBA), POR ESO EL SIGUIENTE PASO DEL JCL NO    *
014940*    SE DETIENE AUTOMATICAMENTE POR ESE MOTIVO.                    *
014950******************************************************************
014960******************************************************************
014970*              F I N   D E L   P R O G R A M A                   *
014980******************************************************************
014990*    NO HAY MAS CODIGO DESPUES DE ESTE PUNTO; CUALQUIER LINEA QUE   *
015000*    APAREZCA DEBAJO EN UNA FUTURA REVISION DEBE SER UN NUEVO       *
015010*    BLOQUE DE NOTAS FECHADO, NUNCA CODIGO EJECUTABLE SUELTO        *
015020*    FUERA DE UN PARRAFO NUMERADO.                                 *
015030******************************************************************
015040