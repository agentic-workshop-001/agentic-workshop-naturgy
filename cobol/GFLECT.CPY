000100******************************************************************
000110*    GFLECT                                                     *
000120******************************************************************
000130*    LAYOUT  MAESTRO  LECTURAS DE CONTADOR DE GAS               *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 165 BYTES                                            *
000160*    CLAVE : LEC-CUPS + LEC-FECHA                                *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190*    2016-11-18 RQG   BPM 241005  SE AGREGA LECTURA ANTERIOR,    *
000200*               CONSUMO CALCULADO, NUMERO DE CONTADOR Y EL       *
000210*               BLOQUE DE AUDITORIA DE ULTIMA ACTUALIZACION QUE  *
000220*               USAN LOS PROGRAMAS DE CARGA DEL MAESTRO          *
000230******************************************************************
000240 01  REG-GFLECT.
000250     03  LEC-LLAVE.
000260         05  LEC-CUPS            PIC X(22)    VALUE SPACES.
000270         05  FILLER              PIC X(01)    VALUE SPACES.
000280         05  LEC-FECHA           PIC 9(08)    VALUE ZEROS.
000290     03  LEC-FECHA-R  REDEFINES LEC-FECHA.
000300         05  LEC-FECHA-AAAA       PIC 9(04).
000310         05  LEC-FECHA-MM         PIC 9(02).
000320         05  LEC-FECHA-DD         PIC 9(02).
000330     03  FILLER                  PIC X(01)    VALUE SPACES.
000340     03  LEC-NUMERO-CONTADOR     PIC X(12)    VALUE SPACES.
000350     03  FILLER                  PIC X(01)    VALUE SPACES.
000360     03  LEC-LECTURA-ANTERIOR-M3 PIC S9(09)V9(03) VALUE ZEROS.
000370     03  FILLER                  PIC X(01)    VALUE SPACES.
000380     03  LEC-LECTURA-M3          PIC S9(09)V9(03) VALUE ZEROS.
000390     03  FILLER                  PIC X(01)    VALUE SPACES.
000400     03  LEC-CONSUMO-M3          PIC S9(09)V9(03) VALUE ZEROS.
000410     03  FILLER                  PIC X(01)    VALUE SPACES.
000420     03  LEC-TIPO                PIC X(08)    VALUE SPACES.
000430         88  LEC-REAL                      VALUE 'REAL    '.
000440         88  LEC-ESTIMADA                  VALUE 'ESTIMADA'.
000450     03  FILLER                  PIC X(01)    VALUE SPACES.
000460     03  LEC-FECHA-ULT-ACT       PIC 9(08)    VALUE ZEROS.
000470     03  FILLER                  PIC X(01)    VALUE SPACES.
000480     03  LEC-USUARIO-ULT-ACT     PIC X(08)    VALUE SPACES.
000490     03  FILLER                  PIC X(01)    VALUE SPACES.
000500     03  LEC-PROGRAMA-ORIGEN     PIC X(08)    VALUE SPACES.
000510     03  FILLER                  PIC X(01)    VALUE SPACES.
000520     03  LEC-LOTE-CARGA          PIC 9(06)    VALUE ZEROS.
000530     03  FILLER                  PIC X(15)    VALUE SPACES.
000540