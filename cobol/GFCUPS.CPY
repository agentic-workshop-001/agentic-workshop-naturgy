000100******************************************************************
000110*    GFCUPS                                                     *
000120******************************************************************
000130*    LAYOUT  MAESTRO  PUNTOS DE SUMINISTRO GAS                  *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 212 BYTES                                            *
000160*    CLAVE : CUP-CUPS                                           *
000170******************************************************************
000180*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000190*    2016-11-18 RQG   BPM 241005  SE AMPLIA EL MAESTRO CON LOS   *
000200*               DATOS DE DOMICILIO Y TITULAR DEL PUNTO DE        *
000210*               SUMINISTRO Y CON EL BLOQUE DE AUDITORIA DE       *
000220*               ULTIMA ACTUALIZACION QUE PIDE EL AREA COMERCIAL  *
000230******************************************************************
000240 01  REG-GFCUPS.
000250     03  CUP-LLAVE.
000260         05  CUP-CUPS            PIC X(22)    VALUE SPACES.
000270     03  FILLER                  PIC X(01)    VALUE SPACES.
000280     03  CUP-ZONA                PIC X(10)    VALUE SPACES.
000290     03  FILLER                  PIC X(01)    VALUE SPACES.
000300     03  CUP-TARIFA              PIC X(10)    VALUE SPACES.
000310     03  FILLER                  PIC X(01)    VALUE SPACES.
000320     03  CUP-ESTADO              PIC X(08)    VALUE SPACES.
000330         88  CUP-ACTIVO                    VALUE 'ACTIVO  '.
000340         88  CUP-INACTIVO                  VALUE 'INACTIVO'.
000350     03  FILLER                  PIC X(01)    VALUE SPACES.
000360     03  CUP-DIRECCION           PIC X(30)    VALUE SPACES.
000370     03  FILLER                  PIC X(01)    VALUE SPACES.
000380     03  CUP-POBLACION           PIC X(20)    VALUE SPACES.
000390     03  FILLER                  PIC X(01)    VALUE SPACES.
000400     03  CUP-COD-POSTAL          PIC X(05)    VALUE SPACES.
000410     03  FILLER                  PIC X(01)    VALUE SPACES.
000420     03  CUP-TITULAR-NOMBRE      PIC X(30)    VALUE SPACES.
000430     03  FILLER                  PIC X(01)    VALUE SPACES.
000440     03  CUP-TITULAR-DOCUMENTO   PIC X(11)    VALUE SPACES.
000450     03  FILLER                  PIC X(01)    VALUE SPACES.
000460     03  CUP-FECHA-ALTA          PIC 9(08)    VALUE ZEROS.
000470     03  FILLER                  PIC X(01)    VALUE SPACES.
000480     03  CUP-FECHA-ULT-ACT       PIC 9(08)    VALUE ZEROS.
000490     03  FILLER                  PIC X(01)    VALUE SPACES.
000500     03  CUP-USUARIO-ULT-ACT     PIC X(08)    VALUE SPACES.
000510     03  FILLER                  PIC X(01)    VALUE SPACES.
000520     03  CUP-PROGRAMA-ORIGEN     PIC X(08)    VALUE SPACES.
000530     03  FILLER                  PIC X(01)    VALUE SPACES.
000540     03  CUP-LOTE-CARGA          PIC 9(06)    VALUE ZEROS.
000550     03  FILLER                  PIC X(15)    VALUE SPACES.
000560