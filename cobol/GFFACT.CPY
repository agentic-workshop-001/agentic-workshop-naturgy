000100******************************************************************
000110*    GFFACT                                                     *
000120******************************************************************
000130*    LAYOUT  FACTURA DE GAS  (CABECERA)                         *
000140*    APLICACION : FACTURACION GAS NATURAL                       *
000150*    LARGO 110 BYTES                                             *
000160*    CLAVE : FAC-NUMERO-FACTURA                                  *
000170*    UNICA  : FAC-CUPS + FAC-PERIODO-INICIO                      *
000180******************************************************************
000190*    1987-02-05 EEDR  BPM 241005  ALTA DE COPY PARA FASE 1       *
000200******************************************************************
000210 01  REG-GFFACT.
000220     03  FAC-NUMERO-FACTURA       PIC X(30)    VALUE SPACES.
000230     03  FAC-CUPS                 PIC X(22)    VALUE SPACES.
000240     03  FAC-PERIODO-INICIO       PIC 9(08)    VALUE ZEROS.
000250     03  FAC-PERIODO-INI-R REDEFINES FAC-PERIODO-INICIO.
000260         05  FAC-PI-AAAA          PIC 9(04).
000270         05  FAC-PI-MM            PIC 9(02).
000280         05  FAC-PI-DD            PIC 9(02).
000290     03  FAC-PERIODO-FIN          PIC 9(08)    VALUE ZEROS.
000300     03  FAC-BASE                 PIC S9(10)V9(02) VALUE ZEROS.
000310     03  FAC-IMPUESTOS             PIC S9(10)V9(02) VALUE ZEROS.
000320     03  FAC-TOTAL                 PIC S9(10)V9(02) VALUE ZEROS.
000330     03  FAC-FECHA-EMISION         PIC 9(08)    VALUE ZEROS.
000340     03  FILLER                    PIC X(10)    VALUE SPACES.
000350